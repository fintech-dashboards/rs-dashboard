000100******************************************************************
000200* PROYECTO: SISTEMA DE CALCULO DE FORTALEZA RELATIVA (RS)        *
000300* NOMBRE DEL OBJETO:  MKTWPRM                                    *
000400*                                                                *
000500* PARAMETROS DE CORRIDA DESCOMPUESTOS DESDE MKTTPRM              *
000600*                                                                *
000700* LONGITUD TOTAL DEL REGISTRO EN BYTES :     062                 *
000800*                                                                *
000900******************************************************************
001000* MODIFICACION     : REQ-RS-0004                                 *
001100* PETICION         : REQ-RS-0004                                 *
001200* AUTOR            : R HERRERA COLL                              *
001300* FECHA            : 20-05-1987                                  *
001400* DESCRIPCION      : CAMPOS DE PARAMETROS PARA TODOS LOS MKT0XX  *
001500******************************************************************
001600* MODIFICACION     : REQ-RS-0014                                 *
001700* PETICION         : REQ-RS-0014                                 *
001800* AUTOR            : R HERRERA COLL                              *
001900* FECHA            : 09-03-1994                                  *
002000* DESCRIPCION      : INCORPORAR WP-BACKFILL-DAYS PARA REPROCESO  *
002100*                  : DE VENTANA MOVIL (CONSULTA MESA DE RESEARCH)*
002200******************************************************************
002300 03 MKTWPRM-PARM-AREA.
002400    05 WP-BENCHMARK-SYMBOL           PIC X(08).
002500    05 WP-Q1-WEIGHT                  PIC 9V9(04).
002600    05 WP-Q2-WEIGHT                  PIC 9V9(04).
002700    05 WP-Q3-WEIGHT                  PIC 9V9(04).
002800    05 WP-Q4-WEIGHT                  PIC 9V9(04).
002900    05 WP-LOOKBACK-DAYS              PIC S9(05) BINARY.
003000    05 WP-MIN-DATA-POINTS            PIC S9(05) BINARY.
003100    05 WP-BACKFILL-DAYS              PIC S9(05) BINARY.
003200    05 WP-START-DATE                 PIC X(10).
003300    05 WP-START-DATE-R REDEFINES
003400       WP-START-DATE.
003500       10 WP-SD-YEAR                 PIC X(04).
003600       10 FILLER                     PIC X(01).
003700       10 WP-SD-MONTH                PIC X(02).
003800       10 FILLER                     PIC X(01).
003900       10 WP-SD-DAY                  PIC X(02).
004000    05 WP-PARMS-LOADED-SW            PIC X(01).
004100       88 WP-PARMS-LOADED                      VALUE 'Y'.
004200       88 WP-PARMS-NOT-LOADED                  VALUE 'N'.
004300    05 WP-FILLER                     PIC X(05).
004400*   ----------------------------------------------- HASTA AQUI:062
004500******************************************************************
004600*                        F  I  N                                 *
004700******************************************************************
