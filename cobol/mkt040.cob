000100******************************************************************
000200*                                                                *
000300*   P R O G R A M   I D E N T I F I C A T I O N                  *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.     MKT040.
000800 AUTHOR.         R HERRERA COLL.
000900 INSTALLATION.   CONSORCIO ZONDA - DEPTO ANALISIS DE MERCADO.
001000 DATE-WRITTEN.   02/09/88.
001100 DATE-COMPILED.
001200 SECURITY.       CONFIDENCIAL - USO INTERNO DEL DEPTO MKT.
001300******************************************************************
001400*                                                                *
001500*   D E S C R I P C I O N                                        *
001600*                                                                *
001700*   CUARTO PASO DE LA CORRIDA NOCTURNA.  CALCULA EL INDICE DE    *
001800*   FORTALEZA RELATIVA (RS) DE CADA SECTOR Y CADA RUBRO CONTRA   *
001900*   EL BENCHMARK, A PARTIR DE LOS RETORNOS PROMEDIO DIARIOS      *
002000*   PRODUCIDOS POR MKT020.  A DIFERENCIA DE MKT030, AQUI EL      *
002100*   RETORNO TRIMESTRAL DEL BENCHMARK SE CALCULA CON LA MISMA     *
002200*   RUTINA DE COMPOSICION DE RETORNOS QUE LOS GRUPOS (SIN EL     *
002300*   AJUSTE ESPECIAL DE REQ-RS-0013) Y EL MINIMO DE DATOS NO SE   *
002400*   REDUCE A LA MITAD.                                           *
002500*                                                                *
002600*   ARCHIVO DE ENTRADA   : PRMIN    (MKTTPRM, PARAMETROS)        *
002700*   ARCHIVO DE ENTRADA   : DATESIN  (FECHAS DE ANALISIS)         *
002800*   ARCHIVO DE ENTRADA   : PRICEOUT (MKTTPRC, RETORNO BENCHMARK) *
002900*   ARCHIVO DE ENTRADA   : GRPOUT   (MKTTGRP, SALIDA DE MKT020)  *
003000*   ARCHIVO DE SALIDA    : RSSOUT   (MKTTRSS, EXTEND)            *
003100*                                                                *
003200******************************************************************
003300*                                                                *
003400*   H I S T O R I A   D E   C A M B I O S                        *
003500*                                                                *
003600******************************************************************
003700*  02-SEP-88  RHC  REQ-RS-0008  VERSION INICIAL DEL PROGRAMA.   *
003800*  03-MAR-89  RHC  REQ-RS-0008  CORTE TRIMESTRAL 63/126/189/252  *
003900*                               ALINEADO CON MKT030.            *
004000*  19-JUN-91  RHC  REQ-RS-0011  RANKING PERCENTIL POR RANGO      *
004100*                               PROMEDIO, SEPARADO POR TIPO DE   *
004200*                               ENTIDAD (SECTOR / RUBRO).       *
004300*  30-OCT-93  LMG  REQ-RS-0012  RSSOUT SE ABRE EN MODO EXTEND    *
004400*                               PARA AGREGAR A LA SALIDA DE      *
004500*                               MKT030 EN EL MISMO ARCHIVO.      *
004600*  22-SEP-98  LMG  Y2K-0114     REVISION DE CAMPOS DE FECHA EN   *
004700*                               TODAS LAS TABLAS DE VENTANA.     *
004800*  11-JAN-99  LMG  Y2K-0114     CERTIFICACION Y2K COMPLETADA.   *
004900*  17-APR-03  DVP  REQ-RS-0026  FILTRO DE VALIDEZ [10,500]       *
005000*                               APLICADO ANTES DEL RANKING.     *
005100******************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.    IBM-370.
005600 OBJECT-COMPUTER.    IBM-370.
005700 SPECIAL-NAMES.      C01 IS TOP-OF-FORM.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT SETTINGS-IN       ASSIGN TO PRMIN
006200         ORGANIZATION         IS LINE SEQUENTIAL
006300         FILE STATUS          IS WS-PRMIN-STATUS.
006400
006500     SELECT ANALYSIS-DATES-IN ASSIGN TO DATESIN
006600         ORGANIZATION         IS LINE SEQUENTIAL
006700         FILE STATUS          IS WS-DATESIN-STATUS.
006800
006900     SELECT PRICES-IN         ASSIGN TO PRICEOUT
007000         ORGANIZATION         IS LINE SEQUENTIAL
007100         FILE STATUS          IS WS-PRICEIN-STATUS.
007200
007300     SELECT GROUP-RETURNS-IN  ASSIGN TO GRPOUT
007400         ORGANIZATION         IS LINE SEQUENTIAL
007500         FILE STATUS          IS WS-GRPIN-STATUS.
007600
007700     SELECT RS-SCORES-OUT     ASSIGN TO RSSOUT
007800         ORGANIZATION         IS LINE SEQUENTIAL
007900         FILE STATUS          IS WS-RSSOUT-STATUS.
008000
008100     SELECT RS-SORT-WORK      ASSIGN TO SYSUT2.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500 FD  SETTINGS-IN
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 40 CHARACTERS.
008800 01  SETTINGS-IN-REC.
008900     COPY MKTTPRM.
009000
009100 FD  ANALYSIS-DATES-IN
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 10 CHARACTERS.
009400 01  ANALYSIS-DATES-IN-REC    PIC X(10).
009500
009600 FD  PRICES-IN
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 95 CHARACTERS.
009900 01  PRICES-IN-REC.
010000     COPY MKTTPRC.
010100
010200 FD  GROUP-RETURNS-IN
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 60 CHARACTERS.
010500 01  GROUP-RETURNS-IN-REC.
010600     COPY MKTTGRP.
010700
010800 FD  RS-SCORES-OUT
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 72 CHARACTERS.
011100 01  RS-SCORES-OUT-REC        PIC X(72).
011200
011300 SD  RS-SORT-WORK
011400     RECORD CONTAINS 59 CHARACTERS.
011500 01  RSW-REC.
011600     05  RSW-ENTITY-TYPE          PIC X(01).
011700     05  RSW-SCORE-DATE           PIC X(10).
011800     05  RSW-SYMBOL               PIC X(32).
011900     05  RSW-RS-SCORE             PIC S9(04)V9(02).
012000     05  RSW-WEIGHTED-RETURN      PIC S9(03)V9(06).
012100     05  FILLER                  PIC X(01).
012200
012300 WORKING-STORAGE SECTION.
012400*    WS-GROUPS-PROCESSED SE DECLARA COMO NIVEL 77, COSTUMBRE DEL
012500*    DEPTO PARA LOS CONTADORES DE UNA SOLA CORRIDA QUE SOLO
012600*    SALEN EN EL RESUMEN DE 9000-TERMINATE Y NO FORMAN PARTE DE
012700*    NINGUN GRUPO DE TRABAJO (VER EL MISMO TRATAMIENTO EN MKT030
012800*    PARA WS-STOCKS-PROCESSED).
012900 77  WS-GROUPS-PROCESSED       PIC S9(07) COMP VALUE ZERO.
013000 01  WS-FILE-STATUS-AREA.
013100*    CINCO ARCHIVOS DE ENTRADA/SALIDA LLEVAN CADA UNO SU PROPIO
013200*    CODIGO DE ESTADO; SE AGRUPAN APARTE DE WS-SWITCHES PORQUE
013300*    SON CODIGOS DE DOS POSICIONES DEL QSAM, NO BANDERAS PROPIAS
013400*    DE LA LOGICA DEL PROGRAMA.
013500     05  WS-PRMIN-STATUS          PIC X(02) VALUE SPACES.
013600         88  WS-PRMIN-OK                    VALUE '00'.
013700     05  WS-DATESIN-STATUS        PIC X(02) VALUE SPACES.
013800         88  WS-DATESIN-OK                  VALUE '00'.
013900     05  WS-PRICEIN-STATUS        PIC X(02) VALUE SPACES.
014000         88  WS-PRICEIN-OK                  VALUE '00'.
014100     05  WS-GRPIN-STATUS          PIC X(02) VALUE SPACES.
014200         88  WS-GRPIN-OK                    VALUE '00'.
014300     05  WS-RSSOUT-STATUS         PIC X(02) VALUE SPACES.
014400         88  WS-RSSOUT-OK                   VALUE '00'.
014500
014600     05  FILLER                  PIC X(01).
014700 01  WS-SWITCHES.
014800*    WS-FIRST-RANK-SWITCH ARRANCA EN 'Y' PORQUE REPRESENTA
014900*    "TODAVIA NO SE VIO LA PRIMERA FECHA/TIPO DE ENTIDAD", LO
015000*    CUAL ES CIERTO DESDE EL PRIMER INSTANTE DE LA CORRIDA.
015100     05  WS-SETTINGS-EOF-SWITCH   PIC X(01) VALUE 'N'.
015200         88  WS-SETTINGS-EOF                VALUE 'Y'.
015300     05  WS-DATES-EOF-SWITCH      PIC X(01) VALUE 'N'.
015400         88  WS-DATES-EOF                   VALUE 'Y'.
015500     05  WS-PRICEIN-EOF-SWITCH    PIC X(01) VALUE 'N'.
015600         88  WS-PRICEIN-EOF                 VALUE 'Y'.
015700     05  WS-GRPIN-EOF-SWITCH      PIC X(01) VALUE 'N'.
015800         88  WS-GRPIN-EOF                   VALUE 'Y'.
015900     05  WS-SORT-EOF-SWITCH       PIC X(01) VALUE 'N'.
016000         88  WS-RANK-SORT-EOF               VALUE 'Y'.
016100     05  WS-FIRST-RANK-SWITCH     PIC X(01) VALUE 'Y'.
016200         88  WS-FIRST-RANK-DATE              VALUE 'Y'.
016300     05  WS-TIE-BREAK-SWITCH      PIC X(01) VALUE 'N'.
016400
016500     05  FILLER                  PIC X(01).
016600 01  WS-DEFAULT-PARMS.
016700*    VALORES DE FABRICA (MISMO COPYBOOK QUE MKT010/MKT030); SI EL
016800*    ARCHIVO DE SETTINGS NO TRAE UNA CLAVE, ESTOS SON LOS
016900*    VALORES QUE QUEDAN VIGENTES PARA ESTA CORRIDA.
017000     COPY MKTTPRM_ORIGINAL.
017100
017200 01  WS-PARSED-PARMS.
017300*    COPIA DE TRABAJO QUE 1000/1200 VAN ACTUALIZANDO; EL RESTO
017400*    DEL PROGRAMA LEE SIEMPRE DE AQUI (CAMPOS WP-...).
017500     COPY MKTWPRM.
017600
017700 01  WS-VALUE-WEIGHT-VIEW REDEFINES PARM-VALUE
017800                          OF SETTINGS-IN-REC.
017900     05  WS-VW-NUM                PIC 9V9(04).
018000     05  FILLER                   PIC X(15).
018100
018200 01  WS-VALUE-DAYS-VIEW.
018300     05  WS-VD-VALUE              PIC X(20).
018400     05  WS-VD-VALUE-R REDEFINES WS-VD-VALUE.
018500         10  WS-VD-NUM            PIC 9(05).
018600         10  FILLER               PIC X(15).
018700
018800 01  WS-DATE-TABLE.
018900*    LAS FECHAS DE ANALISIS SE CARGAN UNA SOLA VEZ (2000) Y SE
019000*    RECORREN REPETIDAMENTE, UNA POR GRUPO, EN 6200-PROCESS-
019100*    GROUP-WINDOW.
019200     05  WS-DATE-COUNT            PIC S9(05) COMP VALUE ZERO.
019300     05  WS-DATE-ENTRY OCCURS 250 TIMES
019400             INDEXED BY WS-DT-IDX.
019500         10  WS-DT-VALUE          PIC X(10).
019600
019700     05  FILLER                  PIC X(01).
019800 01  WS-BENCH-ROW-TABLE.
019900*    A DIFERENCIA DE MKT030, AQUI SE GUARDA DIRECTAMENTE EL
020000*    RETORNO DIARIO DEL BENCHMARK (WS-BR-RETURN, COPIADO DE
020100*    DAILY-RETURN EN MKTTPRC) EN VEZ DEL PRECIO; NO HACE FALTA
020200*    VOLVER A CALCULAR EL RETORNO PORQUE MKT010 YA LO DEJA HECHO.
020300     05  WS-BENCH-ROW-COUNT       PIC S9(05) COMP VALUE ZERO.
020400     05  WS-BENCH-ROW OCCURS 400 TIMES
020500             INDEXED BY WS-BR-IDX.
020600         10  WS-BR-DATE           PIC X(10).
020700         10  WS-BR-RETURN         PIC S9(03)V9(06).
020800
020900     05  FILLER                  PIC X(01).
021000 01  WS-BENCH-WTD-TABLE.
021100*    UN RETORNO PONDERADO DE BENCHMARK POR FECHA DE ANALISIS,
021200*    PRECALCULADO POR 5000-BUILD-BENCH-WEIGHTED-TABLE ANTES DE
021300*    PROCESAR NINGUN GRUPO; MISMA IDEA QUE EN MKT030 PERO SIN LA
021400*    PRECISION EXTENDIDA COMP-3 (AQUI EL RETORNO YA VIENE DE UN
021500*    PROMEDIO DIARIO, NO DE UN PRODUCTORIO DE PRECIOS).
021600     05  WS-BENCH-WTD-ENTRY OCCURS 250 TIMES
021700             INDEXED BY WS-BW-IDX.
021800         10  WS-BW-VALID-SWITCH   PIC X(01) VALUE 'N'.
021900             88  WS-BW-VALID                VALUE 'Y'.
022000         10  WS-BW-WEIGHTED       PIC S9(03)V9(06).
022100
022200     05  FILLER                  PIC X(01).
022300 01  WS-GROUP-ROW-TABLE.
022400*    EQUIVALENTE DE WS-BENCH-ROW-TABLE PERO PARA EL GRUPO (SECTOR
022500*    O RUBRO) QUE SE ESTA PROCESANDO EN EL MOMENTO; SE REUTILIZA
022600*    PARA CADA GRUPO NUEVO, NO HAY UNA COPIA POR GRUPO.
022700     05  WS-GROUP-ROW-COUNT       PIC S9(05) COMP VALUE ZERO.
022800     05  WS-GROUP-TYPE            PIC X(01) VALUE SPACES.
022900     05  WS-GROUP-NAME            PIC X(32) VALUE SPACES.
023000     05  WS-GROUP-ROW OCCURS 400 TIMES
023100             INDEXED BY WS-GR-IDX.
023200         10  WS-GR-DATE           PIC X(10).
023300         10  WS-GR-RETURN         PIC S9(03)V9(06).
023400
023500     05  FILLER                  PIC X(01).
023600 01  WS-WINDOW-WORK.
023700*    COMPARTIDO ENTRE LA BUSQUEDA DE VENTANA DEL BENCHMARK (5100)
023800*    Y LA DEL GRUPO (6220); SOLO UNO DE LOS DOS USOS ESTA ACTIVO
023900*    A LA VEZ.
024000     05  WS-WIN-END-IDX           PIC S9(05) COMP VALUE ZERO.
024100     05  WS-WIN-START-IDX         PIC S9(05) COMP VALUE ZERO.
024200     05  WS-WIN-ROW-COUNT         PIC S9(05) COMP VALUE ZERO.
024300     05  WS-WIN-ROW-COUNT-X REDEFINES
024400         WS-WIN-ROW-COUNT         PIC X(02) COMP.
024500
024600     05  FILLER                  PIC X(01).
024700 01  WS-QTR-WORK.
024800     05  WS-QTR-RETURN OCCURS 4 TIMES
024900             INDEXED BY WS-Q-IDX.
025000         10  WS-QTR-VALUE         PIC S9(03)V9(06).
025100     05  WS-QTR-ROW-COUNT         PIC S9(05) COMP VALUE ZERO.
025200*    REQ-RS-0024 - ACUMULADOR DE PRECISION EXTENDIDA PARA EL
025300*    PRODUCTORIO DIARIO DE LOS PARRAFOS 5215 Y 6315 (HASTA 63
025400*    FACTORES POR TRIMESTRE); SE REDONDEA A SEIS DECIMALES
025500*    RECIEN AL GUARDAR EL RESULTADO EN WS-QTR-VALUE.
025600     05  WS-QTR-PRODUCT           PIC S9(05)V9(12) VALUE ZEROS.
025700
025800     05  FILLER                  PIC X(01).
025900 01  WS-WEIGHTED-RESULT.
026000*    EL RETORNO PONDERADO DEL GRUPO (SECTOR O RUBRO) QUE ALIMENTA
026100*    EL NUMERADOR DEL COCIENTE DE FUERZA RELATIVA EN 6500.
026200     05  WS-ENTITY-WEIGHTED       PIC S9(03)V9(06) VALUE ZEROS.
026300     05  WS-ENTITY-WEIGHTED-X REDEFINES
026400         WS-ENTITY-WEIGHTED       PIC X(09).
026500
026600     05  FILLER                  PIC X(01).
026700 01  WS-RS-WORK.
026800*    MISMA FORMA QUE EN MKT030; WS-RS-SCORE-RAW GUARDA EL
026900*    COCIENTE ANTES DE REDONDEAR A DOS DECIMALES.
027000     05  WS-RS-SCORE-RAW          PIC S9(07)V9(06) COMP-3
027100                                   VALUE ZEROS.
027200     05  WS-RS-SCORE-ROUNDED      PIC S9(04)V9(02) VALUE ZEROS.
027300     05  WS-RS-VALID-SWITCH       PIC X(01) VALUE 'N'.
027400         88  WS-RS-VALID                    VALUE 'Y'.
027500
027600     05  FILLER                  PIC X(01).
027700 01  WS-EFFECTIVE-MIN.
027800*    A DIFERENCIA DE MKT030, AQUI NO HAY AJUSTE DE REQ-RS-0017;
027900*    EL PISO EFECTIVO ES SIMPLEMENTE WP-MIN-DATA-POINTS TAL CUAL
028000*    (VER 0000-MAIN-CONTROL), PORQUE LOS GRUPOS DE SECTOR/RUBRO
028100*    SIEMPRE TIENEN HISTORICO COMPLETO DESDE EL PRIMER DIA.
028200     05  WS-EFFECTIVE-MIN-POINTS  PIC S9(05) COMP VALUE ZERO.
028300
028400     05  FILLER                  PIC X(01).
028500 01  WS-COUNTERS.
028600*    WS-GROUPS-PROCESSED VIVE APARTE (NIVEL 77, VER ENCABEZADO DE
028700*    WORKING-STORAGE) PORQUE SOLO SE USA EN EL RESUMEN DE
028800*    9000-TERMINATE Y NO VIAJA CON NINGUN OTRO CAMPO DE ESTE GRUPO.
028900     05  WS-DATES-LOADED          PIC S9(05) COMP VALUE ZERO.
029000     05  WS-SCORES-RELEASED       PIC S9(09) COMP VALUE ZERO.
029100     05  WS-SCORES-WRITTEN        PIC S9(09) COMP VALUE ZERO.
029200     05  WS-DATES-WITH-SCORES     PIC S9(05) COMP VALUE ZERO.
029300
029400     05  FILLER                  PIC X(01).
029500 01  WS-RANK-TABLE.
029600*    WS-RANK-TYPE GUARDA 'S' O 'I' DEL GRUPO ACTUAL (GRP-TYPE-
029700*    SECTOR/INDUSTRY) PARA QUE EL CONTROL BREAK DE 7020 CORTE
029800*    TAMBIEN AL CAMBIAR DE TIPO DE ENTIDAD, NO SOLO DE FECHA; EL
029900*    RANKING PERCENTIL DE UN SECTOR NUNCA SE MEZCLA CON EL DE UN
030000*    RUBRO AUNQUE COMPARTAN FECHA.
030100     05  WS-RANK-COUNT            PIC S9(05) COMP VALUE ZERO.
030200     05  WS-RANK-DATE             PIC X(10) VALUE SPACES.
030300     05  WS-RANK-TYPE             PIC X(01) VALUE SPACES.
030400     05  WS-RANK-ENTRY OCCURS 5000 TIMES
030500             INDEXED BY WS-RK-IDX.
030600         10  WS-RK-SYMBOL         PIC X(32).
030700         10  WS-RK-SCORE          PIC S9(04)V9(02).
030800         10  WS-RK-WEIGHTED       PIC S9(03)V9(06).
030900
031000     05  FILLER                  PIC X(01).
031100 01  WS-RANK-COMPUTE-AREA.
031200     05  WS-TIE-START             PIC S9(05) COMP VALUE ZERO.
031300     05  WS-TIE-END               PIC S9(05) COMP VALUE ZERO.
031400     05  WS-TIE-SUM-RANK          PIC S9(09) COMP VALUE ZERO.
031500     05  WS-TIE-AVG-RANK          PIC S9(05)V9(04) COMP-3
031600                                   VALUE ZEROS.
031700     05  WS-PCTL-WORK             PIC S9(05)V9(04) COMP-3
031800                                   VALUE ZEROS.
031900     05  WS-PCTL-RESULT           PIC 9(03) VALUE ZERO.
032000
032100     05  FILLER                  PIC X(01).
032200 01  WS-RSS-WORK.
032300     COPY MKTTRSS_ORIGINAL.
032400
032500 PROCEDURE DIVISION.
032600
032700 0000-MAIN-CONTROL.
032800*    SECUENCIA EQUIVALENTE A LA DE MKT030 PERO SIN LA ETAPA DE
032900*    4000-COMPUTE-EFFECTIVE-MIN: AQUI EL PISO EFECTIVO ES
033000*    SIEMPRE EL PARAMETRO CONFIGURADO TAL CUAL, ASI QUE SE MUEVE
033100*    DIRECTO SIN PASAR POR UN PARRAFO APARTE.
033200     PERFORM 1000-INITIALIZE            THRU 1000-EXIT.
033300     PERFORM 2000-LOAD-ANALYSIS-DATES   THRU 2000-EXIT.
033400     PERFORM 3000-LOAD-BENCHMARK-ROWS   THRU 3000-EXIT.
033500     MOVE WP-MIN-DATA-POINTS TO WS-EFFECTIVE-MIN-POINTS.
033600     PERFORM 5000-BUILD-BENCH-WEIGHTED-TABLE THRU 5000-EXIT
033700         VARYING WS-DT-IDX FROM 1 BY 1
033800         UNTIL WS-DT-IDX > WS-DATE-COUNT.
033900     PERFORM 6000-SCORE-ALL-GROUPS       THRU 6000-EXIT.
034000     PERFORM 9000-TERMINATE              THRU 9000-EXIT.
034100     STOP RUN.
034200
034300 1000-INITIALIZE.
034400*    VALORES POR DEFECTO PRIMERO, LUEGO 1200-APPLY-ONE-SETTING
034500*    LOS PISA CON LO QUE TRAIGA PRMIN; MISMO PATRON QUE MKT010 Y
034600*    MKT030 PARA QUE LOS CUATRO PROGRAMAS DE LA CORRIDA NOCTURNA
034700*    SE COMPORTEN IGUAL ANTE UN ARCHIVO DE PARAMETROS AUSENTE O
034800*    INCOMPLETO.
034900     MOVE PRM-BENCHMARK-SYMBOL   TO WP-BENCHMARK-SYMBOL.
035000     MOVE PRM-Q1-WEIGHT          TO WP-Q1-WEIGHT.
035100     MOVE PRM-Q2-WEIGHT          TO WP-Q2-WEIGHT.
035200     MOVE PRM-Q3-WEIGHT          TO WP-Q3-WEIGHT.
035300     MOVE PRM-Q4-WEIGHT          TO WP-Q4-WEIGHT.
035400     MOVE PRM-LOOKBACK-DAYS      TO WP-LOOKBACK-DAYS.
035500     MOVE PRM-MIN-DATA-POINTS    TO WP-MIN-DATA-POINTS.
035600     MOVE PRM-BACKFILL-DAYS      TO WP-BACKFILL-DAYS.
035700     MOVE PRM-START-DATE         TO WP-START-DATE.
035800     OPEN INPUT SETTINGS-IN.
035900     IF NOT WS-PRMIN-OK
036000         DISPLAY 'MKT040 - OPEN ERROR PRMIN ' WS-PRMIN-STATUS
036100         GO TO 1000-EXIT
036200     END-IF.
036300     PERFORM 1100-READ-SETTING THRU 1100-EXIT.
036400     PERFORM 1200-APPLY-ONE-SETTING THRU 1200-EXIT
036500         UNTIL WS-SETTINGS-EOF.
036600     CLOSE SETTINGS-IN.
036700 1000-EXIT.
036800     EXIT.
036900
037000 1100-READ-SETTING.
037100*    LECTURA ADELANTADA: EL EOF SE DETECTA ANTES DE QUE 1200
037200*    PROCESE LA FILA SIGUIENTE, IGUAL QUE EN MKT030.
037300     READ SETTINGS-IN INTO SETTINGS-IN-REC
037400         AT END
037500             SET WS-SETTINGS-EOF TO TRUE
037600             GO TO 1100-EXIT
037700     END-READ.
037800 1100-EXIT.
037900     EXIT.
038000
038100 1200-APPLY-ONE-SETTING.
038200*    MISMO PARSEO CLAVE=VALOR QUE MKT010/MKT030; CUALQUIER CLAVE
038300*    NO RECONOCIDA SE IGNORA EN SILENCIO (WHEN OTHER) PARA QUE UN
038400*    ARCHIVO DE PARAMETROS COMPARTIDO ENTRE PROGRAMAS NO HAGA
038500*    FALLAR A NINGUNO DE ELLOS.
038600     MOVE PARM-VALUE OF SETTINGS-IN-REC TO WS-VD-VALUE.
038700     EVALUATE PARM-KEY OF SETTINGS-IN-REC
038800         WHEN 'benchmark'
038900             MOVE PARM-VALUE OF SETTINGS-IN-REC
039000                                      TO WP-BENCHMARK-SYMBOL
039100         WHEN 'q1_weight'
039200             MOVE WS-VW-NUM           TO WP-Q1-WEIGHT
039300         WHEN 'q2_weight'
039400             MOVE WS-VW-NUM           TO WP-Q2-WEIGHT
039500         WHEN 'q3_weight'
039600             MOVE WS-VW-NUM           TO WP-Q3-WEIGHT
039700         WHEN 'q4_weight'
039800             MOVE WS-VW-NUM           TO WP-Q4-WEIGHT
039900         WHEN 'lookback_days'
040000             MOVE WS-VD-NUM           TO WP-LOOKBACK-DAYS
040100         WHEN 'min_data_points'
040200             MOVE WS-VD-NUM           TO WP-MIN-DATA-POINTS
040300         WHEN 'backfill_days'
040400             MOVE WS-VD-NUM           TO WP-BACKFILL-DAYS
040500         WHEN 'start_date'
040600             MOVE PARM-VALUE OF SETTINGS-IN-REC
040700                                      TO WP-START-DATE
040800         WHEN OTHER
040900             CONTINUE
041000     END-EVALUATE.
041100     PERFORM 1100-READ-SETTING THRU 1100-EXIT.
041200 1200-EXIT.
041300     EXIT.
041400
041500 2000-LOAD-ANALYSIS-DATES.
041600*    A DIFERENCIA DE MKT030, ESTE PROGRAMA NO VUELVE A ORDENAR
041700*    DATESIN CON UN SORT; CONFIA EN QUE MKT030 YA CORRIO ANTES EN
041800*    LA MISMA CORRIDA NOCTURNA Y DEJO EL ARCHIVO EN ORDEN
041900*    ASCENDENTE (VER COMENTARIO EN 2100-READ-ONE-DATE).
042000     OPEN INPUT ANALYSIS-DATES-IN.
042100     IF NOT WS-DATESIN-OK
042200         DISPLAY 'MKT040 - OPEN ERROR DATESIN ' WS-DATESIN-STATUS
042300         GO TO 2000-EXIT
042400     END-IF.
042500     PERFORM 2100-READ-ONE-DATE THRU 2100-EXIT
042600         UNTIL WS-DATES-EOF.
042700     CLOSE ANALYSIS-DATES-IN.
042800 2000-EXIT.
042900     EXIT.
043000
043100 2100-READ-ONE-DATE.
043200     READ ANALYSIS-DATES-IN INTO ANALYSIS-DATES-IN-REC
043300         AT END
043400             SET WS-DATES-EOF TO TRUE
043500             GO TO 2100-EXIT
043600     END-READ.
043700     SET WS-DT-IDX TO WS-DATE-COUNT.
043800     SET WS-DT-IDX UP BY 1.
043900     MOVE ANALYSIS-DATES-IN-REC TO WS-DT-VALUE (WS-DT-IDX).
044000     ADD 1 TO WS-DATE-COUNT.
044100     ADD 1 TO WS-DATES-LOADED.
044200*    LAS FECHAS DE ANALISIS LLEGAN YA ORDENADAS POR MKT030;
044300*    MKT040 CONFIA EN EL MISMO ARCHIVO DATESIN.
044400     PERFORM 2100-READ-ONE-DATE THRU 2100-EXIT.
044500 2100-EXIT.
044600     EXIT.
044700
044800 3000-LOAD-BENCHMARK-ROWS.
044900*    UNA SOLA PASADA DE PRICEOUT, QUEDANDOSE CON LAS FILAS DEL
045000*    SIMBOLO BENCHMARK; COMO PRICEOUT VIENE ORDENADO POR SYMBOL Y
045100*    FECHA, LAS FILAS DEL BENCHMARK QUEDAN EN ORDEN DE FECHA SIN
045200*    NECESIDAD DE OTRO SORT (MISMA LOGICA QUE MKT030 PARRAFO 3000,
045300*    PERO AQUI SE GUARDA EL RETORNO DIARIO, NO EL PRECIO).
045400     OPEN INPUT PRICES-IN.
045500     IF NOT WS-PRICEIN-OK
045600         DISPLAY 'MKT040 - OPEN ERROR PRICEOUT ' WS-PRICEIN-STATUS
045700         GO TO 3000-EXIT
045800     END-IF.
045900     PERFORM 3100-READ-PRICE THRU 3100-EXIT.
046000     PERFORM 3200-STORE-IF-BENCHMARK THRU 3200-EXIT
046100         UNTIL WS-PRICEIN-EOF.
046200     CLOSE PRICES-IN.
046300 3000-EXIT.
046400     EXIT.
046500
046600 3100-READ-PRICE.
046700     READ PRICES-IN INTO PRICES-IN-REC
046800         AT END
046900             SET WS-PRICEIN-EOF TO TRUE
047000             GO TO 3100-EXIT
047100     END-READ.
047200 3100-EXIT.
047300     EXIT.
047400
047500 3200-STORE-IF-BENCHMARK.
047600*    RETURN-PRESENT-FLAG DE MKTTPRC (VER REQ-RS-0021 EN MKT010)
047700*    INDICA SI MKT010 PUDO CALCULAR UN RETORNO DIARIO PARA ESTA
047800*    FILA; SI NO, SE GUARDA CERO PARA NO DISTORSIONAR EL
047900*    PRODUCTORIO DE 5215-COMPOUND-ONE-BENCH-DAY CON UN VALOR
048000*    AUSENTE TRATADO COMO RETORNO NEGATIVO DEL 100%.
048100     IF SYMBOL OF PRICES-IN-REC = WP-BENCHMARK-SYMBOL
048200         SET WS-BR-IDX TO WS-BENCH-ROW-COUNT
048300         SET WS-BR-IDX UP BY 1
048400         MOVE PRICE-DATE OF PRICES-IN-REC TO WS-BR-DATE (WS-BR-IDX)
048500         IF RETURN-PRESENT-FLAG OF PRICES-IN-REC = 'Y'
048600             MOVE DAILY-RETURN OF PRICES-IN-REC
048700                                      TO WS-BR-RETURN (WS-BR-IDX)
048800         ELSE
048900             MOVE ZEROS TO WS-BR-RETURN (WS-BR-IDX)
049000         END-IF
049100         ADD 1 TO WS-BENCH-ROW-COUNT
049200     END-IF.
049300     PERFORM 3100-READ-PRICE THRU 3100-EXIT.
049400 3200-EXIT.
049500     EXIT.
049600
049700 5000-BUILD-BENCH-WEIGHTED-TABLE.
049800*    PRECALCULA EL RETORNO PONDERADO DEL BENCHMARK POR FECHA, UNA
049900*    SOLA VEZ, PARA NO RECALCULARLO POR CADA GRUPO EN 6000 (IGUAL
050000*    RAZON QUE EN MKT030); SI LA VENTANA NO ALCANZA EL MINIMO, LA
050100*    FECHA QUEDA INVALIDA Y NINGUN GRUPO RECIBE PUNTAJE AHI.
050200     SET WS-BW-VALID-SWITCH (WS-DT-IDX) TO 'N'.
050300     PERFORM 5100-FIND-BENCH-WINDOW THRU 5100-EXIT.
050400     IF WS-WIN-ROW-COUNT >= WS-EFFECTIVE-MIN-POINTS
050500         PERFORM 5200-COMPUTE-BENCH-QUARTERS THRU 5200-EXIT
050600         COMPUTE WS-BW-WEIGHTED (WS-DT-IDX) ROUNDED =
050700             (WP-Q1-WEIGHT * WS-QTR-VALUE (1)) +
050800             (WP-Q2-WEIGHT * WS-QTR-VALUE (2)) +
050900             (WP-Q3-WEIGHT * WS-QTR-VALUE (3)) +
051000             (WP-Q4-WEIGHT * WS-QTR-VALUE (4))
051100         SET WS-BW-VALID (WS-DT-IDX) TO TRUE
051200     END-IF.
051300 5000-EXIT.
051400     EXIT.
051500
051600 5100-FIND-BENCH-WINDOW.
051700*    BUSQUEDA LINEAL DEL ULTIMO RETORNO CUYA FECHA NO SUPERE LA
051800*    FECHA DE ANALISIS; LA TABLA DEL BENCHMARK ES CHICA ASI QUE
051900*    NO VALE LA PENA UNA BUSQUEDA BINARIA (MISMA DECISION QUE EN
052000*    MKT030 PARRAFO 5100).
052100     MOVE ZERO TO WS-WIN-END-IDX.
052200     PERFORM 5105-CHECK-ONE-BENCH-ROW THRU 5105-EXIT
052300         VARYING WS-BR-IDX FROM 1 BY 1
052400         UNTIL WS-BR-IDX > WS-BENCH-ROW-COUNT.
052500     IF WS-WIN-END-IDX = ZERO
052600         MOVE ZERO TO WS-WIN-ROW-COUNT
052700     ELSE
052800         COMPUTE WS-WIN-START-IDX =
052900             WS-WIN-END-IDX - WP-LOOKBACK-DAYS + 1
053000         IF WS-WIN-START-IDX < 1
053100             MOVE 1 TO WS-WIN-START-IDX
053200         END-IF
053300         COMPUTE WS-WIN-ROW-COUNT =
053400             WS-WIN-END-IDX - WS-WIN-START-IDX + 1
053500     END-IF.
053600 5100-EXIT.
053700     EXIT.
053800
053900 5105-CHECK-ONE-BENCH-ROW.
054000*    SE SIGUE RECORRIENDO TODO EL INDICE Y SE QUEDA CON EL ULTIMO
054100*    QUE CALIFICA, NO CON EL PRIMERO.
054200     IF WS-BR-DATE (WS-BR-IDX) NOT > WS-DT-VALUE (WS-DT-IDX)
054300         SET WS-WIN-END-IDX TO WS-BR-IDX
054400     END-IF.
054500 5105-EXIT.
054600     EXIT.
054700
054800 5200-COMPUTE-BENCH-QUARTERS.
054900*    Q-FROM-RETURNS: RETORNO = PRODUCTORIA(1+RETORNO DIARIO)-1
055000*    SOBRE EL SEGMENTO; RETORNO AUSENTE CUENTA COMO CERO.
055100     PERFORM 5210-COMPOUND-ONE-QUARTER THRU 5210-EXIT
055200         VARYING WS-Q-IDX FROM 1 BY 1 UNTIL WS-Q-IDX > 4.
055300 5200-EXIT.
055400     EXIT.
055500
055600 5210-COMPOUND-ONE-QUARTER.
055700*    UN TRIMESTRE CON MENOS DE 20 RETORNOS DIARIOS EN LA VENTANA
055800*    SE CONSIDERA SIN DATOS SUFICIENTES Y SE DEJA EN CERO.
055900     PERFORM 5220-COMPUTE-SEGMENT-BOUNDS THRU 5220-EXIT.
056000     IF WS-QTR-ROW-COUNT < 20
056100         MOVE ZEROS TO WS-QTR-VALUE (WS-Q-IDX)
056200     ELSE
056300         MOVE 1 TO WS-QTR-PRODUCT
056400         PERFORM 5215-COMPOUND-ONE-BENCH-DAY THRU 5215-EXIT
056500             VARYING WS-BR-IDX
056600                 FROM WS-WIN-START-IDX + WS-TIE-START - 1 BY 1
056700             UNTIL WS-BR-IDX >
056800                 WS-WIN-START-IDX + WS-TIE-END - 1
056900         SUBTRACT 1 FROM WS-QTR-PRODUCT
057000         COMPUTE WS-QTR-VALUE (WS-Q-IDX) ROUNDED = WS-QTR-PRODUCT
057100     END-IF.
057200 5210-EXIT.
057300     EXIT.
057400
057500 5215-COMPOUND-ONE-BENCH-DAY.
057600*    PRODUCTORIO DE (1+RETORNO DIARIO) DENTRO DEL SEGMENTO; COMO
057700*    EL RETORNO YA VIENE CALCULADO DESDE MKT010, ACA SOLO SE
057800*    COMPONE, NO SE RECALCULA A PARTIR DE PRECIOS.
057900     COMPUTE WS-QTR-PRODUCT ROUNDED =
058000         WS-QTR-PRODUCT *
058100             (1 + WS-BR-RETURN (WS-BR-IDX)).
058200 5215-EXIT.
058300     EXIT.
058400
058500 5220-COMPUTE-SEGMENT-BOUNDS.
058600*    Q1 = [N-63,N)  Q2 = [N-126,N-63)  Q3 = [N-189,N-126)
058700*    Q4 = [N-252,N-189) - INDICES RELATIVOS A LA VENTANA.
058800     EVALUATE WS-Q-IDX
058900         WHEN 1
059000             COMPUTE WS-TIE-START = WS-WIN-ROW-COUNT - 63 + 1
059100             MOVE WS-WIN-ROW-COUNT TO WS-TIE-END
059200         WHEN 2
059300             COMPUTE WS-TIE-START = WS-WIN-ROW-COUNT - 126 + 1
059400             COMPUTE WS-TIE-END   = WS-WIN-ROW-COUNT - 63
059500         WHEN 3
059600             COMPUTE WS-TIE-START = WS-WIN-ROW-COUNT - 189 + 1
059700             COMPUTE WS-TIE-END   = WS-WIN-ROW-COUNT - 126
059800         WHEN 4
059900             COMPUTE WS-TIE-START = WS-WIN-ROW-COUNT - 252 + 1
060000             COMPUTE WS-TIE-END   = WS-WIN-ROW-COUNT - 189
060100     END-EVALUATE.
060200     IF WS-TIE-START < 1
060300         MOVE 1 TO WS-TIE-START
060400     END-IF.
060500     IF WS-TIE-END < 0
060600         MOVE 0 TO WS-TIE-END
060700     END-IF.
060800     IF WS-TIE-END < WS-TIE-START
060900         MOVE ZERO TO WS-QTR-ROW-COUNT
061000     ELSE
061100         COMPUTE WS-QTR-ROW-COUNT = WS-TIE-END - WS-TIE-START + 1
061200     END-IF.
061300 5220-EXIT.
061400     EXIT.
061500
061600 6000-SCORE-ALL-GROUPS.
061700*    SEGUNDA PASADA, ESTA VEZ SOBRE GRPOUT (SALIDA DE MKT020); SE
061800*    ORDENA POR TIPO DE ENTIDAD, FECHA Y SCORE PARA QUE 7000
061900*    PUEDA ASIGNAR RANGOS Y ESCRIBIR SIN CARGAR TODO EN MEMORIA.
062000     SORT RS-SORT-WORK
062100         ON ASCENDING KEY RSW-ENTITY-TYPE RSW-SCORE-DATE
062200                          RSW-RS-SCORE
062300         INPUT  PROCEDURE 6100-RELEASE-GROUP-SCORES THRU 6100-EXIT
062400         OUTPUT PROCEDURE 7000-RANK-AND-WRITE-SCORES THRU 7000-EXIT.
062500 6000-EXIT.
062600     EXIT.
062700
062800 6100-RELEASE-GROUP-SCORES.
062900*    GRPOUT VIENE ORDENADO POR TIPO+NOMBRE DE GRUPO Y FECHA DESDE
063000*    MKT020; SE ACUMULAN LAS FILAS DE UN GRUPO HASTA QUE CAMBIE
063100*    EL TIPO O EL NOMBRE, SE PROCESA LA VENTANA COMPLETA, Y SE
063200*    SIGUE CON EL GRUPO SIGUIENTE.
063300     OPEN INPUT GROUP-RETURNS-IN.
063400     IF NOT WS-GRPIN-OK
063500         DISPLAY 'MKT040 - OPEN ERROR GRPOUT ' WS-GRPIN-STATUS
063600         GO TO 6100-EXIT
063700     END-IF.
063800     MOVE 'N' TO WS-GRPIN-EOF-SWITCH.
063900     PERFORM 6110-READ-GROUP THRU 6110-EXIT.
064000     PERFORM 6120-ACCUMULATE-ONE-GROUP THRU 6120-EXIT
064100         UNTIL WS-GRPIN-EOF.
064200     IF WS-GROUP-ROW-COUNT > ZERO
064300         PERFORM 6200-PROCESS-GROUP-WINDOW THRU 6200-EXIT
064400     END-IF.
064500     CLOSE GROUP-RETURNS-IN.
064600 6100-EXIT.
064700     EXIT.
064800
064900 6110-READ-GROUP.
065000*    ESTE MISMO PARRAFO SE REUTILIZA DESDE 6120 PARA LA LECTURA
065100*    SIGUIENTE DESPUES DE ACUMULAR UNA FILA.
065200     READ GROUP-RETURNS-IN INTO GROUP-RETURNS-IN-REC
065300         AT END
065400             SET WS-GRPIN-EOF TO TRUE
065500             GO TO 6110-EXIT
065600     END-READ.
065700 6110-EXIT.
065800     EXIT.
065900
066000 6120-ACCUMULATE-ONE-GROUP.
066100*    EL QUIEBRE DE CONTROL ES POR TIPO Y NOMBRE JUNTOS: UN SECTOR
066200*    Y UN RUBRO PUEDEN COMPARTIR NOMBRE SIN SER EL MISMO GRUPO.
066300     IF GROUP-TYPE OF GROUP-RETURNS-IN-REC NOT = WS-GROUP-TYPE OR
066400        GROUP-NAME OF GROUP-RETURNS-IN-REC NOT = WS-GROUP-NAME
066500         IF WS-GROUP-ROW-COUNT > ZERO
066600             PERFORM 6200-PROCESS-GROUP-WINDOW THRU 6200-EXIT
066700         END-IF
066800         MOVE GROUP-TYPE OF GROUP-RETURNS-IN-REC TO WS-GROUP-TYPE
066900         MOVE GROUP-NAME OF GROUP-RETURNS-IN-REC TO WS-GROUP-NAME
067000         MOVE ZERO TO WS-GROUP-ROW-COUNT
067100     END-IF.
067200     SET WS-GR-IDX TO WS-GROUP-ROW-COUNT.
067300     SET WS-GR-IDX UP BY 1.
067400     MOVE RETURN-DATE OF GROUP-RETURNS-IN-REC
067500                              TO WS-GR-DATE (WS-GR-IDX).
067600     MOVE AVG-RETURN  OF GROUP-RETURNS-IN-REC
067700                              TO WS-GR-RETURN (WS-GR-IDX).
067800     ADD 1 TO WS-GROUP-ROW-COUNT.
067900     PERFORM 6110-READ-GROUP THRU 6110-EXIT.
068000 6120-EXIT.
068100     EXIT.
068200
068300 6200-PROCESS-GROUP-WINDOW.
068400*    WS-GROUPS-PROCESSED CUENTA GRUPOS, NO FILAS; SE INCREMENTA
068500*    UNA SOLA VEZ POR GRUPO ANTES DE RECORRER SUS FECHAS.
068600     ADD 1 TO WS-GROUPS-PROCESSED.
068700     PERFORM 6210-SCORE-ONE-DATE THRU 6210-EXIT
068800         VARYING WS-DT-IDX FROM 1 BY 1
068900         UNTIL WS-DT-IDX > WS-DATE-COUNT.
069000 6200-EXIT.
069100     EXIT.
069200
069300 6210-SCORE-ONE-DATE.
069400*    EL SCORE SOLO SE CALCULA SI LA VENTANA DEL GRUPO TIENE
069500*    SUFICIENTES PUNTOS Y EL BENCHMARK ES VALIDO EN ESA FECHA; EL
069600*    CODIGO DE SALIDA 'R'/'U' (RSS-ENTITY-TYPE EN 7125) VIENE DE
069700*    LA CONVENCION DE MKTTGRP PARA SECTOR/RUBRO, NO DE LAS CLAVES
069800*    LEGIBLES 'sector'/'industry' QUE USA EL REGISTRO DE SALIDA.
069900     PERFORM 6220-FIND-GROUP-WINDOW THRU 6220-EXIT.
070000     IF WS-WIN-ROW-COUNT >= WS-EFFECTIVE-MIN-POINTS AND
070100        WS-BW-VALID (WS-DT-IDX)
070200         PERFORM 6300-COMPUTE-GROUP-QUARTERS THRU 6300-EXIT
070300         COMPUTE WS-ENTITY-WEIGHTED ROUNDED =
070400             (WP-Q1-WEIGHT * WS-QTR-VALUE (1)) +
070500             (WP-Q2-WEIGHT * WS-QTR-VALUE (2)) +
070600             (WP-Q3-WEIGHT * WS-QTR-VALUE (3)) +
070700             (WP-Q4-WEIGHT * WS-QTR-VALUE (4))
070800         PERFORM 6500-COMPUTE-RS-SCORE THRU 6500-EXIT
070900         IF WS-RS-VALID
071000             IF WS-GROUP-TYPE = 'S'
071100                 MOVE 'R' TO RSW-ENTITY-TYPE
071200             ELSE
071300                 MOVE 'U' TO RSW-ENTITY-TYPE
071400             END-IF
071500             MOVE WS-DT-VALUE (WS-DT-IDX) TO RSW-SCORE-DATE
071600             MOVE WS-GROUP-NAME           TO RSW-SYMBOL
071700             MOVE WS-RS-SCORE-ROUNDED     TO RSW-RS-SCORE
071800             MOVE WS-ENTITY-WEIGHTED      TO RSW-WEIGHTED-RETURN
071900             RELEASE RSW-REC
072000             ADD 1 TO WS-SCORES-RELEASED
072100         END-IF
072200     END-IF.
072300 6210-EXIT.
072400     EXIT.
072500
072600 6220-FIND-GROUP-WINDOW.
072700*    BUSQUEDA LINEAL DEL ULTIMO RETORNO DEL GRUPO CUYA FECHA NO
072800*    SUPERE LA FECHA DE ANALISIS; IGUAL ESPIRITU QUE 5100, PERO
072900*    SOBRE LA TABLA DEL GRUPO EN VEZ DE LA DEL BENCHMARK.
073000     MOVE ZERO TO WS-WIN-END-IDX.
073100     PERFORM 6225-CHECK-ONE-GROUP-ROW THRU 6225-EXIT
073200         VARYING WS-GR-IDX FROM 1 BY 1
073300         UNTIL WS-GR-IDX > WS-GROUP-ROW-COUNT.
073400     IF WS-WIN-END-IDX = ZERO
073500         MOVE ZERO TO WS-WIN-ROW-COUNT
073600     ELSE
073700         COMPUTE WS-WIN-START-IDX =
073800             WS-WIN-END-IDX - WP-LOOKBACK-DAYS + 1
073900         IF WS-WIN-START-IDX < 1
074000             MOVE 1 TO WS-WIN-START-IDX
074100         END-IF
074200         COMPUTE WS-WIN-ROW-COUNT =
074300             WS-WIN-END-IDX - WS-WIN-START-IDX + 1
074400     END-IF.
074500 6220-EXIT.
074600     EXIT.
074700
074800 6225-CHECK-ONE-GROUP-ROW.
074900*    MISMA LOGICA QUE MKT030 PARRAFO 6225, CAMBIANDO LA TABLA DE
075000*    PRECIOS DE ACCION POR LA TABLA DE RETORNOS DEL GRUPO.
075100     IF WS-GR-DATE (WS-GR-IDX) NOT > WS-DT-VALUE (WS-DT-IDX)
075200         SET WS-WIN-END-IDX TO WS-GR-IDX
075300     END-IF.
075400 6225-EXIT.
075500     EXIT.
075600
075700 6300-COMPUTE-GROUP-QUARTERS.
075800*    CUATRO TRIMESTRES DE REZAGO, IGUAL QUE MKT030 PARRAFO 6300;
075900*    CADA ITERACION REUTILIZA 5220-COMPUTE-SEGMENT-BOUNDS PORQUE
076000*    LA ARITMETICA DE LOS CORTES DE FECHA NO DEPENDE DE SI SE
076100*    ESTA PESANDO UNA ACCION O UN GRUPO.
076200     PERFORM 6310-COMPOUND-ONE-QUARTER THRU 6310-EXIT
076300         VARYING WS-Q-IDX FROM 1 BY 1 UNTIL WS-Q-IDX > 4.
076400 6300-EXIT.
076500     EXIT.
076600
076700 6310-COMPOUND-ONE-QUARTER.
076800*    SI EL TRIMESTRE NO TIENE AL MENOS 20 FILAS DE RETORNO SE
076900*    DEJA EN CERO (VENTANA DEMASIADO CORTA PARA CONFIAR EN EL
077000*    RESULTADO); DE LO CONTRARIO SE COMPONE EL PRODUCTO DIA A
077100*    DIA SOBRE LA SUBVENTANA DEL GRUPO.
077200     PERFORM 5220-COMPUTE-SEGMENT-BOUNDS THRU 5220-EXIT.
077300     IF WS-QTR-ROW-COUNT < 20
077400         MOVE ZEROS TO WS-QTR-VALUE (WS-Q-IDX)
077500     ELSE
077600         MOVE 1 TO WS-QTR-PRODUCT
077700         PERFORM 6315-COMPOUND-ONE-GROUP-DAY THRU 6315-EXIT
077800             VARYING WS-GR-IDX
077900                 FROM WS-WIN-START-IDX + WS-TIE-START - 1 BY 1
078000             UNTIL WS-GR-IDX >
078100                 WS-WIN-START-IDX + WS-TIE-END - 1
078200         SUBTRACT 1 FROM WS-QTR-PRODUCT
078300         COMPUTE WS-QTR-VALUE (WS-Q-IDX) ROUNDED = WS-QTR-PRODUCT
078400     END-IF.
078500 6310-EXIT.
078600     EXIT.
078700
078800 6315-COMPOUND-ONE-GROUP-DAY.
078900*    WS-GR-RETURN YA TRAE EL RETORNO DIARIO CALCULADO POR MKT020
079000*    (PROMEDIO DEL SECTOR/INDUSTRIA), POR ESO AQUI NO HAY QUE
079100*    DIVIDIR DOS PRECIOS COMO EN MKT030 - SOLO COMPONER.
079200     COMPUTE WS-QTR-PRODUCT ROUNDED =
079300         WS-QTR-PRODUCT *
079400             (1 + WS-GR-RETURN (WS-GR-IDX)).
079500 6315-EXIT.
079600     EXIT.
079700
079800 6500-COMPUTE-RS-SCORE.
079900*    FORMULA IDENTICA A MKT030 PARRAFO 6500 (REQ-RS-0019): SI EL
080000*    BENCHMARK NO TIENE VENTANA VALIDA (-1) SE ASUME EMPATE CON
080100*    EL BENCHMARK (PUNTAJE BASE 100) EN VEZ DE DIVIDIR ENTRE CERO.
080200     IF WS-BW-WEIGHTED (WS-DT-IDX) > -1
080300         COMPUTE WS-RS-SCORE-RAW ROUNDED =
080400             ((1 + WS-ENTITY-WEIGHTED) /
080500              (1 + WS-BW-WEIGHTED (WS-DT-IDX))) * 100
080600     ELSE
080700         MOVE 100 TO WS-RS-SCORE-RAW
080800     END-IF.
080900     COMPUTE WS-RS-SCORE-ROUNDED ROUNDED = WS-RS-SCORE-RAW.
081000*    RANGO [10,500] DE COTA SANITARIA, IGUAL QUE MKT030; UN GRUPO
081100*    QUE SE SALGA DE ESTE RANGO NORMALMENTE DELATA UN RETORNO
081200*    COMPUESTO MAL CALCULADO MAS QUE UN MOVIMIENTO REAL DEL GRUPO.
081300     IF WS-RS-SCORE-ROUNDED >= 10 AND WS-RS-SCORE-ROUNDED <= 500
081400         SET WS-RS-VALID TO TRUE
081500     ELSE
081600         SET WS-RS-VALID TO FALSE
081700     END-IF.
081800 6500-EXIT.
081900     EXIT.
082000
082100 7000-RANK-AND-WRITE-SCORES.
082200*    RSSOUT SE ABRE EN EXTEND PORQUE MKT030 YA ESCRIBIO LAS FILAS
082300*    DE STOCK EN ESTE MISMO ARCHIVO; MKT040 SOLO AGREGA SECTOR E
082400*    INDUSTRIA AL FINAL, NUNCA REEMPLAZA LO QUE PUSO MKT030.
082500     OPEN EXTEND RS-SCORES-OUT.
082600     IF NOT WS-RSSOUT-OK
082700         DISPLAY 'MKT040 - OPEN ERROR RSSOUT ' WS-RSSOUT-STATUS
082800         GO TO 7000-EXIT
082900     END-IF.
083000     MOVE 'N' TO WS-SORT-EOF-SWITCH.
083100     PERFORM 7010-RETURN-ONE-SCORE THRU 7010-EXIT.
083200     PERFORM 7020-PROCESS-ONE-SCORE THRU 7020-EXIT
083300         UNTIL WS-RANK-SORT-EOF.
083400     IF WS-RANK-COUNT > ZERO
083500         PERFORM 7100-ASSIGN-RANKS-AND-WRITE THRU 7100-EXIT
083600     END-IF.
083700     CLOSE RS-SCORES-OUT.
083800 7000-EXIT.
083900     EXIT.
084000
084100 7010-RETURN-ONE-SCORE.
084200*    EL SORT DEJA LOS PUNTAJES EN ORDEN TIPO/FECHA/PUNTAJE
084300*    DESCENDENTE, ASI QUE EL RANGO SE PUEDE ASIGNAR EN UNA SOLA
084400*    PASADA SECUENCIAL SIN VOLVER A ORDENAR NADA EN MEMORIA.
084500     RETURN RS-SORT-WORK INTO RSW-REC
084600         AT END
084700             SET WS-RANK-SORT-EOF TO TRUE
084800             GO TO 7010-EXIT
084900     END-RETURN.
085000 7010-EXIT.
085100     EXIT.
085200
085300 7020-PROCESS-ONE-SCORE.
085400*    CUANDO CAMBIA LA FECHA O EL TIPO DE ENTIDAD (SECTOR VS
085500*    INDUSTRIA) SE CIERRA EL LOTE ANTERIOR CON 7100 Y SE REINICIA
085600*    EL CONTADOR DE RANGO PARA EL LOTE NUEVO.
085700     IF WS-FIRST-RANK-DATE
085800         MOVE RSW-ENTITY-TYPE TO WS-RANK-TYPE
085900         MOVE RSW-SCORE-DATE  TO WS-RANK-DATE
086000         SET WS-FIRST-RANK-SWITCH TO 'N'
086100     END-IF.
086200     IF RSW-SCORE-DATE NOT = WS-RANK-DATE OR
086300        RSW-ENTITY-TYPE NOT = WS-RANK-TYPE
086400         PERFORM 7100-ASSIGN-RANKS-AND-WRITE THRU 7100-EXIT
086500         MOVE ZERO           TO WS-RANK-COUNT
086600         MOVE RSW-SCORE-DATE TO WS-RANK-DATE
086700         MOVE RSW-ENTITY-TYPE TO WS-RANK-TYPE
086800     END-IF.
086900     SET WS-RK-IDX TO WS-RANK-COUNT.
087000     SET WS-RK-IDX UP BY 1.
087100     MOVE RSW-SYMBOL          TO WS-RK-SYMBOL (WS-RK-IDX).
087200     MOVE RSW-RS-SCORE        TO WS-RK-SCORE  (WS-RK-IDX).
087300     MOVE RSW-WEIGHTED-RETURN TO WS-RK-WEIGHTED (WS-RK-IDX).
087400     ADD 1 TO WS-RANK-COUNT.
087500     PERFORM 7010-RETURN-ONE-SCORE THRU 7010-EXIT.
087600 7020-EXIT.
087700     EXIT.
087800
087900 7100-ASSIGN-RANKS-AND-WRITE.
088000*    BLOQUES DE EMPATE DENTRO DE CADA FECHA Y TIPO DE ENTIDAD;
088100*    RANGO PROMEDIO IGUAL QUE EN MKT030 (PARRAFO 7100).
088200     ADD 1 TO WS-DATES-WITH-SCORES.
088300     MOVE 1 TO WS-RK-IDX.
088400     PERFORM 7105-ASSIGN-ONE-TIE-BLOCK THRU 7105-EXIT
088500         UNTIL WS-RK-IDX > WS-RANK-COUNT.
088600 7100-EXIT.
088700     EXIT.
088800
088900 7105-ASSIGN-ONE-TIE-BLOCK.
089000*    RANGO PROMEDIO PARA EMPATES: TODO GRUPO CON EL MISMO PUNTAJE
089100*    RECIBE EL PROMEDIO DE LAS POSICIONES QUE OCUPARIAN SI NO
089200*    HUBIERA EMPATE, EN VEZ DE ROMPER EL EMPATE ARBITRARIAMENTE.
089300     SET WS-TIE-START TO WS-RK-IDX.
089400     SET WS-TIE-END   TO WS-RK-IDX.
089500     MOVE 'N' TO WS-TIE-BREAK-SWITCH.
089600     PERFORM 7110-EXTEND-TIE-BLOCK THRU 7110-EXIT.
089700     COMPUTE WS-TIE-SUM-RANK =
089800         (WS-TIE-START + WS-TIE-END) * (WS-TIE-END -
089900             WS-TIE-START + 1) / 2.
090000     COMPUTE WS-TIE-AVG-RANK ROUNDED =
090100         WS-TIE-SUM-RANK / (WS-TIE-END - WS-TIE-START + 1).
090200     PERFORM 7120-WRITE-TIE-BLOCK THRU 7120-EXIT.
090300     COMPUTE WS-RK-IDX = WS-TIE-END + 1.
090400 7105-EXIT.
090500     EXIT.
090600
090700 7110-EXTEND-TIE-BLOCK.
090800*    AVANZA MIENTRAS EL PUNTAJE SIGA IGUAL AL DE WS-TIE-START;
090900*    WS-TIE-BREAK-SWITCH CORTA EL LAZO EN CUANTO APARECE UN
091000*    PUNTAJE DISTINTO O SE AGOTA LA LISTA DEL LOTE.
091100     PERFORM 7115-CHECK-ONE-TIE-ROW THRU 7115-EXIT
091200         VARYING WS-BW-IDX FROM WS-TIE-START BY 1
091300         UNTIL WS-BW-IDX > WS-RANK-COUNT
091400             OR WS-TIE-BREAK-SWITCH = 'Y'.
091500 7110-EXIT.
091600     EXIT.
091700
091800 7115-CHECK-ONE-TIE-ROW.
091900     IF WS-RK-SCORE (WS-BW-IDX) = WS-RK-SCORE (WS-TIE-START)
092000         SET WS-TIE-END TO WS-BW-IDX
092100     ELSE
092200         MOVE 'Y' TO WS-TIE-BREAK-SWITCH
092300     END-IF.
092400 7115-EXIT.
092500     EXIT.
092600
092700 7120-WRITE-TIE-BLOCK.
092800*    ESCRIBE UNA FILA RSSOUT POR CADA GRUPO DEL BLOQUE DE EMPATE,
092900*    TODOS CON EL MISMO WS-TIE-AVG-RANK CALCULADO EN 7105.
093000     PERFORM 7125-WRITE-ONE-TIE-ROW THRU 7125-EXIT
093100         VARYING WS-RK-IDX FROM WS-TIE-START BY 1
093200         UNTIL WS-RK-IDX > WS-TIE-END.
093300 7120-EXIT.
093400     EXIT.
093500
093600 7125-WRITE-ONE-TIE-ROW.
093700*    EL PERCENTIL SE DERIVA DEL RANGO PROMEDIO SOBRE EL TOTAL DE
093800*    GRUPOS DE ESE LOTE, NO DEL PUNTAJE RS CRUDO; ASI UN SECTOR
093900*    EN EL PERCENTIL 90 SIGNIFICA "MEJOR QUE EL 90% DE LOS DEMAS
094000*    SECTORES ESE DIA", NO UN VALOR ABSOLUTO DE RETORNO.
094100     COMPUTE WS-PCTL-WORK =
094200         (WS-TIE-AVG-RANK / WS-RANK-COUNT) * 100.
094300     MOVE WS-PCTL-WORK TO WS-PCTL-RESULT.
094400*    WS-RANK-TYPE 'R' VIENE DEL CODIGO DE ENTIDAD QUE MKT020 LE
094500*    PUSO A LAS FILAS DE SECTOR (RSW-ENTITY-TYPE) AL ESCRIBIR EL
094600*    SORT WORK FILE; CUALQUIER OTRO VALOR ES INDUSTRIA.
094700     IF WS-RANK-TYPE = 'R'
094800         MOVE 'sector'    TO RSS-ENTITY-TYPE
094900     ELSE
095000         MOVE 'industry'  TO RSS-ENTITY-TYPE
095100     END-IF.
095200     MOVE WS-RK-SYMBOL (WS-RK-IDX)   TO RSS-ENTITY-NAME.
095300     MOVE WS-RANK-DATE               TO RSS-SCORE-DATE.
095400     MOVE WS-RK-SCORE (WS-RK-IDX)    TO RSS-RS-SCORE.
095500     MOVE WS-PCTL-RESULT             TO RSS-PERCENTILE.
095600     MOVE WS-RK-WEIGHTED (WS-RK-IDX) TO RSS-WEIGHTED-RETURN.
095700     WRITE RS-SCORES-OUT-REC FROM WS-RSS-WORK.
095800     ADD 1 TO WS-SCORES-WRITTEN.
095900 7125-EXIT.
096000     EXIT.
096100
096200 9000-TERMINATE.
096300*    RESUMEN DE CORRIDA PARA LA BITACORA DE OPERACIONES; LOS CINCO
096400*    CONTADORES SON LOS MISMOS QUE VIGILA EL OPERADOR EN MKT030
096500*    PARA DETECTAR UNA CORRIDA INCOMPLETA O UN ARCHIVO VACIO.
096600     DISPLAY 'MKT040 - FECHAS DE ANALISIS : ' WS-DATES-LOADED.
096700     DISPLAY 'MKT040 - GRUPOS PROCESADOS  : ' WS-GROUPS-PROCESSED.
096800     DISPLAY 'MKT040 - PUNTAJES GENERADOS : ' WS-SCORES-RELEASED.
096900     DISPLAY 'MKT040 - PUNTAJES ESCRITOS  : ' WS-SCORES-WRITTEN.
097000     DISPLAY 'MKT040 - FECHAS CON PUNTAJE : ' WS-DATES-WITH-SCORES.
097100 9000-EXIT.
097200     EXIT.
