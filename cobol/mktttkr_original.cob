000100******************************************************************
000200* MKTTTKR - TICKER MASTER, WORKING-STORAGE FORM                  *
000300* ONE ENTRY PER SYMBOL COVERED BY THE NIGHTLY RS REFRESH.        *
000400******************************************************************
000500* CHANGE LOG                                                     *
000600*  1987-03-11  RHC  REQ-RS-0001  INITIAL LAYOUT FOR RS BATCH.    *
000700*  1994-09-27  RHC  REQ-RS-0014  WIDENED INDUSTRY-NAME TO X(32). *
000800******************************************************************
000900 01  TKR-RECORD.
001000     05  TKR-CLAVE.
001100         10  TKR-SYMBOL              PIC X(08)   VALUE SPACES.
001200     05  TKR-DATOS.
001300         10  TKR-COMPANY-NAME        PIC X(40)   VALUE SPACES.
001400         10  TKR-SECTOR-NAME         PIC X(24)   VALUE SPACES.
001500             88  TKR-SECTOR-UNKNOWN              VALUE 'Unknown'.
001600         10  TKR-INDUSTRY-NAME       PIC X(32)   VALUE SPACES.
001700     05  FILLER                      PIC X(01)   VALUE SPACES.
