000100******************************************************************
000200*                                                                *
000300*   P R O G R A M   I D E N T I F I C A T I O N                  *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.     MKT060.
000800 AUTHOR.         D VEGA PONCE.
000900 INSTALLATION.   CONSORCIO ZONDA - DEPTO ANALISIS DE MERCADO.
001000 DATE-WRITTEN.   04/05/90.
001100 DATE-COMPILED.
001200 SECURITY.       CONFIDENCIAL - USO INTERNO DEL DEPTO MKT.
001300******************************************************************
001400*                                                                *
001500*   D E S C R I P C I O N                                        *
001600*                                                                *
001700*   SEXTO PASO DE LA CORRIDA NOCTURNA.  TOMA LA SERIE DE          *
001800*   RETORNOS DIARIOS DEL BENCHMARK A PARTIR DE LA FECHA DE        *
001900*   INICIO DE PARAMETROS Y LA CONVIERTE EN UN INDICE ACUMULADO    *
002000*   BASE 100, PARA QUE LA MESA PUEDA GRAFICAR EL DESEMPENIO DEL   *
002100*   BENCHMARK JUNTO A LOS PUNTAJES RS SIN RECALCULAR NADA A MANO. *
002200*                                                                *
002300*   ARCHIVO DE ENTRADA   : PRMIN    (MKTTPRM, PARAMETROS)        *
002400*   ARCHIVO DE ENTRADA   : PRICEOUT (MKTTPRC, SALIDA DE MKT010)  *
002500*   ARCHIVO DE SALIDA    : RPTOUT   (REPORTE DE RANKING, EXTEND) *
002600*                                                                *
002700******************************************************************
002800*                                                                *
002900*   H I S T O R I A   D E   C A M B I O S                        *
003000*                                                                *
003100******************************************************************
003200*  04-MAY-90  DVP  REQ-RS-0010  VERSION INICIAL DEL PROGRAMA.    *
003300*                               INDICE BASE 100 A PEDIDO DE LA   *
003400*                               MESA DE RESEARCH PARA GRAFICAR    *
003500*                               EL BENCHMARK JUNTO A LOS RANKINGS.*
003600*  12-FEB-93  DVP  REQ-RS-0012  RESPETAR START-DATE DE PARAMETROS*
003700*                               EN VEZ DE IMPRIMIR TODA LA SERIE. *
003800*  22-SEP-98  RHC  Y2K-0114     REVISION DE CAMPOS DE FECHA EN    *
003900*                               LA TABLA DE RETORNOS.             *
004000*  11-JAN-99  RHC  Y2K-0114     CERTIFICACION Y2K COMPLETADA.    *
004100*  18-NOV-01  LMG  REQ-RS-0020  TOTAL DE FILAS IMPRESAS AL PIE    *
004200*                               DE LA SECCION (PARRAFO 4300).    *
004300******************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.    IBM-370.
004800 OBJECT-COMPUTER.    IBM-370.
004900 SPECIAL-NAMES.      C01 IS TOP-OF-FORM.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT SETTINGS-IN       ASSIGN TO PRMIN
005400         ORGANIZATION         IS LINE SEQUENTIAL
005500         FILE STATUS          IS WS-PRMIN-STATUS.
005600
005700     SELECT PRICES-IN         ASSIGN TO PRICEOUT
005800         ORGANIZATION         IS LINE SEQUENTIAL
005900         FILE STATUS          IS WS-PRICEIN-STATUS.
006000
006100     SELECT RANKING-REPORT-OUT ASSIGN TO RPTOUT
006200         ORGANIZATION         IS LINE SEQUENTIAL
006300         FILE STATUS          IS WS-RPTOUT-STATUS.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  SETTINGS-IN
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 40 CHARACTERS.
007000 01  SETTINGS-IN-REC.
007100     COPY MKTTPRM.
007200
007300 FD  PRICES-IN
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 95 CHARACTERS.
007600 01  PRICES-IN-REC.
007700     COPY MKTTPRC.
007800
007900 FD  RANKING-REPORT-OUT
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 132 CHARACTERS.
008200 01  RANKING-REPORT-OUT-REC   PIC X(132).
008300
008400 WORKING-STORAGE SECTION.
008500*    WS-ROWS-PRINTED SE DECLARA COMO NIVEL 77, COSTUMBRE DEL
008600*    DEPTO PARA LOS CONTADORES DE UNA SOLA CORRIDA QUE SOLO SE
008700*    USAN EN EL RESUMEN DE 9000-TERMINATE (VER EL MISMO
008800*    TRATAMIENTO EN MKT030 PARA WS-STOCKS-PROCESSED).
008900 77  WS-ROWS-PRINTED           PIC S9(05) COMP VALUE ZERO.
009000 01  WS-FILE-STATUS-AREA.
009100     05  WS-PRMIN-STATUS          PIC X(02) VALUE SPACES.
009200         88  WS-PRMIN-OK                    VALUE '00'.
009300     05  WS-PRICEIN-STATUS        PIC X(02) VALUE SPACES.
009400         88  WS-PRICEIN-OK                  VALUE '00'.
009500     05  WS-RPTOUT-STATUS         PIC X(02) VALUE SPACES.
009600         88  WS-RPTOUT-OK                   VALUE '00'.
009700
009800     05  FILLER                  PIC X(01).
009900 01  WS-SWITCHES.
010000     05  WS-SETTINGS-EOF-SWITCH   PIC X(01) VALUE 'N'.
010100         88  WS-SETTINGS-EOF                VALUE 'Y'.
010200     05  WS-PRICEIN-EOF-SWITCH    PIC X(01) VALUE 'N'.
010300         88  WS-PRICEIN-EOF                 VALUE 'Y'.
010400
010500     05  FILLER                  PIC X(01).
010600 01  WS-DEFAULT-PARMS.
010700     COPY MKTTPRM_ORIGINAL.
010800
010900 01  WS-PARSED-PARMS.
011000     COPY MKTWPRM.
011100
011200 01  WS-VALUE-WEIGHT-VIEW REDEFINES PARM-VALUE
011300                          OF SETTINGS-IN-REC.
011400     05  WS-VW-NUM                PIC 9V9(04).
011500     05  FILLER                   PIC X(15).
011600
011700 01  WS-VALUE-DAYS-VIEW.
011800     05  WS-VD-VALUE              PIC X(20).
011900     05  WS-VD-VALUE-R REDEFINES WS-VD-VALUE.
012000         10  WS-VD-NUM            PIC 9(05).
012100         10  FILLER               PIC X(15).
012200
012300 01  WS-RETURN-TABLE.
012400     05  WS-RET-ROW-COUNT         PIC S9(05) COMP VALUE ZERO.
012500     05  WS-RET-ROW OCCURS 260 TIMES
012600             INDEXED BY WS-RT-IDX.
012700         10  WS-RT-DATE           PIC X(10).
012800         10  WS-RT-RETURN         PIC S9(03)V9(06).
012900         10  WS-RT-INDEX          PIC S9(07)V9(02) COMP-3.
013000         10  WS-RT-INDEX-X REDEFINES
013100             WS-RT-INDEX          PIC X(05) COMP.
013200
013300     05  FILLER                  PIC X(01).
013400 01  WS-BASELINE-WORK.
013500     05  WS-BL-PREV-INDEX         PIC S9(18)V9(06) COMP-3
013600                                   VALUE ZEROS.
013700     05  WS-BL-PREV-INDEX-X REDEFINES
013800         WS-BL-PREV-INDEX         PIC X(13).
013900
014000     05  FILLER                  PIC X(01).
014100 01  WS-COUNTERS.
014200*    WS-ROWS-PRINTED VIVE APARTE (NIVEL 77, VER ENCABEZADO DE
014300*    WORKING-STORAGE) PORQUE SOLO SALE EN EL RESUMEN DE
014400*    9000-TERMINATE Y NO ACOMPANIA A NINGUN OTRO CAMPO DE ESTE
014500*    GRUPO.
014600     05  WS-ROWS-LOADED           PIC S9(05) COMP VALUE ZERO.
014700
014800     05  FILLER                  PIC X(01).
014900 01  WS-EDIT-FIELDS.
015000     05  WS-EDIT-INDEX            PIC ZZZZ9.99.
015100
015200     05  FILLER                  PIC X(01).
015300 01  WS-PRINT-LINE                PIC X(132).
015400
015500 01  WS-HEADING-1.
015600     05  FILLER                   PIC X(24)
015700             VALUE 'CUMULATIVE INDEX FOR '.
015800     05  WS-H1-SYMBOL             PIC X(08).
015900
016000 01  WS-HEADING-2                 PIC X(16)
016100             VALUE 'DATE        INDEX'.
016200
016300 01  WS-DETAIL-LINE.
016400     05  FILLER                   PIC X(02) VALUE SPACES.
016500     05  WS-DL-DATE               PIC X(10).
016600     05  FILLER                   PIC X(02) VALUE SPACES.
016700     05  WS-DL-INDEX              PIC X(08).
016800     05  FILLER                   PIC X(108) VALUE SPACES.
016900
017000 01  WS-COUNT-LINE.
017100     05  FILLER                   PIC X(12) VALUE SPACES.
017200     05  FILLER                   PIC X(15)
017300             VALUE 'ENTRIES LISTED:'.
017400     05  WS-CL-COUNT              PIC ZZZZ9.
017500     05  FILLER                   PIC X(100) VALUE SPACES.
017600
017700 PROCEDURE DIVISION.
017800
017900 0000-MAIN-CONTROL.
018000*    REQ-RS-0010 - ESTE PROGRAMA NO CALCULA NINGUN PUNTAJE RS;
018100*    SOLO CONVIERTE LA SERIE DE RETORNOS DEL BENCHMARK EN UN
018200*    INDICE ACUMULADO PARA QUE LA MESA DE RESEARCH LO GRAFIQUE
018300*    AL LADO DE LOS RANKINGS DE MKT050/MKT070.
018400     PERFORM 1000-INITIALIZE                THRU 1000-EXIT.
018500     PERFORM 2000-LOAD-BENCHMARK-RETURNS    THRU 2000-EXIT.
018600     PERFORM 3000-BASELINE-TO-100           THRU 3000-EXIT.
018700     IF WS-RET-ROW-COUNT > ZERO
018800         PERFORM 4000-PRINT-CUMULATIVE-SECTION THRU 4000-EXIT
018900     END-IF.
019000     PERFORM 9000-TERMINATE                 THRU 9000-EXIT.
019100     STOP RUN.
019200
019300 1000-INITIALIZE.
019400*    LOS VALORES POR DEFECTO DE MKTTPRM_ORIGINAL SE COPIAN A LOS
019500*    CAMPOS DE TRABAJO ANTES DE LEER PRMIN, PARA QUE UNA CORRIDA
019600*    SIN ARCHIVO DE PARAMETROS (O CON ALGUNA CLAVE FALTANTE) NO
019700*    SE QUEDE CON BASURA EN LOS CAMPOS SIN INFORMAR.
019800     MOVE PRM-BENCHMARK-SYMBOL   TO WP-BENCHMARK-SYMBOL.
019900     MOVE PRM-Q1-WEIGHT          TO WP-Q1-WEIGHT.
020000     MOVE PRM-Q2-WEIGHT          TO WP-Q2-WEIGHT.
020100     MOVE PRM-Q3-WEIGHT          TO WP-Q3-WEIGHT.
020200     MOVE PRM-Q4-WEIGHT          TO WP-Q4-WEIGHT.
020300     MOVE PRM-LOOKBACK-DAYS      TO WP-LOOKBACK-DAYS.
020400     MOVE PRM-MIN-DATA-POINTS    TO WP-MIN-DATA-POINTS.
020500     MOVE PRM-BACKFILL-DAYS      TO WP-BACKFILL-DAYS.
020600     MOVE PRM-START-DATE         TO WP-START-DATE.
020700     OPEN INPUT SETTINGS-IN.
020800     IF NOT WS-PRMIN-OK
020900         DISPLAY 'MKT060 - OPEN ERROR PRMIN ' WS-PRMIN-STATUS
021000         GO TO 1000-EXIT
021100     END-IF.
021200     PERFORM 1100-READ-SETTING THRU 1100-EXIT.
021300     PERFORM 1200-APPLY-ONE-SETTING THRU 1200-EXIT
021400         UNTIL WS-SETTINGS-EOF.
021500     CLOSE SETTINGS-IN.
021600     OPEN EXTEND RANKING-REPORT-OUT.
021700     IF NOT WS-RPTOUT-OK
021800         DISPLAY 'MKT060 - OPEN ERROR RPTOUT ' WS-RPTOUT-STATUS
021900     END-IF.
022000 1000-EXIT.
022100     EXIT.
022200
022300 1100-READ-SETTING.
022400     READ SETTINGS-IN INTO SETTINGS-IN-REC
022500         AT END
022600             SET WS-SETTINGS-EOF TO TRUE
022700             GO TO 1100-EXIT
022800     END-READ.
022900 1100-EXIT.
023000     EXIT.
023100
023200 1200-APPLY-ONE-SETTING.
023300*    ESTE PROGRAMA SOLO NECESITA BENCHMARK Y START-DATE DE TODOS
023400*    LOS PARAMETROS DE PRMIN, PERO SE LEE LA LISTA COMPLETA POR
023500*    CONSISTENCIA CON MKT010/MKT030/MKT040 - SI ALGUN DIA EL
023600*    INDICE TAMBIEN RESPETA LOOKBACK-DAYS, LA LECTURA YA ESTA.
023700     MOVE PARM-VALUE OF SETTINGS-IN-REC TO WS-VD-VALUE.
023800     EVALUATE PARM-KEY OF SETTINGS-IN-REC
023900         WHEN 'benchmark'
024000             MOVE PARM-VALUE OF SETTINGS-IN-REC
024100                                      TO WP-BENCHMARK-SYMBOL
024200         WHEN 'q1_weight'
024300             MOVE WS-VW-NUM           TO WP-Q1-WEIGHT
024400         WHEN 'q2_weight'
024500             MOVE WS-VW-NUM           TO WP-Q2-WEIGHT
024600         WHEN 'q3_weight'
024700             MOVE WS-VW-NUM           TO WP-Q3-WEIGHT
024800         WHEN 'q4_weight'
024900             MOVE WS-VW-NUM           TO WP-Q4-WEIGHT
025000         WHEN 'lookback_days'
025100             MOVE WS-VD-NUM           TO WP-LOOKBACK-DAYS
025200         WHEN 'min_data_points'
025300             MOVE WS-VD-NUM           TO WP-MIN-DATA-POINTS
025400         WHEN 'backfill_days'
025500             MOVE WS-VD-NUM           TO WP-BACKFILL-DAYS
025600         WHEN 'start_date'
025700             MOVE PARM-VALUE OF SETTINGS-IN-REC
025800                                      TO WP-START-DATE
025900         WHEN OTHER
026000             CONTINUE
026100     END-EVALUATE.
026200     PERFORM 1100-READ-SETTING THRU 1100-EXIT.
026300 1200-EXIT.
026400     EXIT.
026500
026600 2000-LOAD-BENCHMARK-RETURNS.
026700*    LA SALIDA DE MKT010 YA VIENE ORDENADA SIMBOLO+FECHA
026800*    ASCENDENTE, ASI QUE NO HACE FALTA UN SORT - SE FILTRA EL
026900*    SIMBOLO BENCHMARK Y LA FECHA DE INICIO DE PARAMETROS EN
027000*    UNA SOLA PASADA.
027100     OPEN INPUT PRICES-IN.
027200     IF NOT WS-PRICEIN-OK
027300         DISPLAY 'MKT060 - OPEN ERROR PRICEOUT ' WS-PRICEIN-STATUS
027400         GO TO 2000-EXIT
027500     END-IF.
027600     PERFORM 2100-READ-PRICE THRU 2100-EXIT.
027700     PERFORM 2200-STORE-IF-ELIGIBLE THRU 2200-EXIT
027800         UNTIL WS-PRICEIN-EOF.
027900     CLOSE PRICES-IN.
028000 2000-EXIT.
028100     EXIT.
028200
028300 2100-READ-PRICE.
028400     READ PRICES-IN INTO PRICES-IN-REC
028500         AT END
028600             SET WS-PRICEIN-EOF TO TRUE
028700             GO TO 2100-EXIT
028800     END-READ.
028900 2100-EXIT.
029000     EXIT.
029100
029200 2200-STORE-IF-ELIGIBLE.
029300*    REQ-RS-0012 - SOLO SE GUARDAN FILAS DEL BENCHMARK A PARTIR
029400*    DE START-DATE; LAS FILAS ANTERIORES EXISTEN EN MKTTPRC SOLO
029500*    COMO RESPALDO DE VENTANA PARA MKT030/MKT040 Y NO DEBEN
029600*    CONTAMINAR EL INDICE IMPRESO.
029700     IF SYMBOL OF PRICES-IN-REC = WP-BENCHMARK-SYMBOL AND
029800        PRICE-DATE OF PRICES-IN-REC NOT < WP-START-DATE
029900         SET WS-RT-IDX TO WS-RET-ROW-COUNT
030000         SET WS-RT-IDX UP BY 1
030100         MOVE PRICE-DATE OF PRICES-IN-REC TO WS-RT-DATE (WS-RT-IDX)
030200         IF RETURN-PRESENT-FLAG OF PRICES-IN-REC = 'Y'
030300             MOVE DAILY-RETURN OF PRICES-IN-REC
030400                                     TO WS-RT-RETURN (WS-RT-IDX)
030500         ELSE
030600             MOVE ZEROS              TO WS-RT-RETURN (WS-RT-IDX)
030700         END-IF
030800         ADD 1 TO WS-RET-ROW-COUNT
030900         ADD 1 TO WS-ROWS-LOADED
031000     END-IF.
031100     PERFORM 2100-READ-PRICE THRU 2100-EXIT.
031200 2200-EXIT.
031300     EXIT.
031400
031500 3000-BASELINE-TO-100.
031600*    PRIMER VALOR = 100.0 EXACTO; CADA VALOR SIGUIENTE SE
031700*    OBTIENE MULTIPLICANDO EL ANTERIOR POR (1 + RETORNO DIARIO)
031800*    DE LA FILA.
031900     MOVE 100 TO WS-BL-PREV-INDEX.
032000     PERFORM 3100-BASELINE-ONE-ROW THRU 3100-EXIT
032100         VARYING WS-RT-IDX FROM 1 BY 1
032200         UNTIL WS-RT-IDX > WS-RET-ROW-COUNT.
032300 3000-EXIT.
032400     EXIT.
032500
032600 3100-BASELINE-ONE-ROW.
032700     IF WS-RT-IDX = 1
032800         MOVE WS-BL-PREV-INDEX TO WS-RT-INDEX (WS-RT-IDX)
032900     ELSE
033000         COMPUTE WS-RT-INDEX (WS-RT-IDX) ROUNDED =
033100             WS-BL-PREV-INDEX * (1 + WS-RT-RETURN (WS-RT-IDX))
033200     END-IF.
033300     MOVE WS-RT-INDEX (WS-RT-IDX) TO WS-BL-PREV-INDEX.
033400 3100-EXIT.
033500     EXIT.
033600
033700 4000-PRINT-CUMULATIVE-SECTION.
033800*    ESTA SECCION SE AGREGA AL MISMO REPORTE RPTOUT QUE ARRANCO
033900*    MKT050; EL OPEN EXTEND DE 1000-INITIALIZE YA DEJA EL PUNTERO
034000*    DE ESCRITURA AL FINAL DE LO QUE MKT050 HAYA IMPRESO.
034100     PERFORM 4100-PRINT-HEADINGS THRU 4100-EXIT.
034200     PERFORM 4200-PRINT-ONE-INDEX-LINE THRU 4200-EXIT
034300         VARYING WS-RT-IDX FROM 1 BY 1
034400         UNTIL WS-RT-IDX > WS-RET-ROW-COUNT.
034500     PERFORM 4300-PRINT-SECTION-TOTAL THRU 4300-EXIT.
034600 4000-EXIT.
034700     EXIT.
034800
034900 4100-PRINT-HEADINGS.
035000     MOVE WP-BENCHMARK-SYMBOL TO WS-H1-SYMBOL.
035100     MOVE SPACES              TO WS-PRINT-LINE.
035200     MOVE WS-HEADING-1        TO WS-PRINT-LINE.
035300     WRITE RANKING-REPORT-OUT-REC FROM WS-PRINT-LINE.
035400     MOVE SPACES              TO WS-PRINT-LINE.
035500     MOVE WS-HEADING-2        TO WS-PRINT-LINE.
035600     WRITE RANKING-REPORT-OUT-REC FROM WS-PRINT-LINE.
035700 4100-EXIT.
035800     EXIT.
035900
036000 4200-PRINT-ONE-INDEX-LINE.
036100*    WS-EDIT-INDEX TRUNCA EL INDICE A DOS DECIMALES PARA IMPRESION
036200*    - EL VALOR COMPLETO CON SEIS DECIMALES SOLO SE NECESITA
036300*    INTERNAMENTE MIENTRAS SE ENCADENA UN DIA CON EL SIGUIENTE.
036400     MOVE WS-RT-DATE (WS-RT-IDX)  TO WS-DL-DATE.
036500     MOVE WS-RT-INDEX (WS-RT-IDX) TO WS-EDIT-INDEX.
036600     MOVE WS-EDIT-INDEX           TO WS-DL-INDEX.
036700     MOVE SPACES                  TO WS-PRINT-LINE.
036800     MOVE WS-DETAIL-LINE          TO WS-PRINT-LINE.
036900     WRITE RANKING-REPORT-OUT-REC FROM WS-PRINT-LINE.
037000     ADD 1 TO WS-ROWS-PRINTED.
037100 4200-EXIT.
037200     EXIT.
037300
037400 4300-PRINT-SECTION-TOTAL.
037500*    REQ-RS-0020 - TOTAL DE FILAS AL PIE, MISMO ESPIRITU QUE EL
037600*    TOTAL DE SECCION DE MKT050 (PARRAFO 4500).
037700     MOVE WS-ROWS-PRINTED TO WS-CL-COUNT.
037800     MOVE SPACES           TO WS-PRINT-LINE.
037900     MOVE WS-COUNT-LINE    TO WS-PRINT-LINE.
038000     WRITE RANKING-REPORT-OUT-REC FROM WS-PRINT-LINE.
038100 4300-EXIT.
038200     EXIT.
038300
038400 9000-TERMINATE.
038500*    RESUMEN DE CORRIDA PARA LA BITACORA DE OPERACIONES; SI
038600*    FILAS-DE-INDICE SALE EN CERO, EL SIMBOLO DE PRMIN NO
038700*    APARECIO EN PRICEOUT Y HAY QUE REVISAR MKT010 ANTES QUE NADA.
038800     CLOSE RANKING-REPORT-OUT.
038900     DISPLAY 'MKT060 - FILAS DE RETORNO   : ' WS-ROWS-LOADED.
039000     DISPLAY 'MKT060 - FILAS DE INDICE    : ' WS-ROWS-PRINTED.
039100 9000-EXIT.
039200     EXIT.
