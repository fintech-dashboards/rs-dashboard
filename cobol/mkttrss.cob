000100******************************************************************
000200* DCLGEN TABLE(MKTTRSS)                                          *
000300*        LIBRARY(MKT.CPF.DCLGEN(MKTTRSS))                        *
000400*        ACTION(REPLACE)                                         *
000500*        APOST                                                   *
000600* ...IS THE MKTTRSS COMMAND THAT MADE THE FOLLOWING STATEMENTS   *
000700******************************************************************
000800
000900******************************************************************
001000* COBOL DECLARATION FOR TABLE MKTGD1.MKTTRSS                     *
001100* RELATIVE STRENGTH SCORE, ONE ROW PER ENTITY PER ANALYSIS DATE. *
001200******************************************************************
001300 02 RSS.
001400     10 ENTITY-TYPE                       PIC X(08).
001500     10 ENTITY-NAME                       PIC X(32).
001600     10 SCORE-DATE                        PIC X(10).
001700     10 RS-SCORE                          PIC S9(04)V9(02).
001800     10 PERCENTILE                        PIC 9(03).
001900     10 WEIGHTED-RETURN                   PIC S9(03)V9(06).
002000******************************************************************
002100* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 06      *
002200******************************************************************.
