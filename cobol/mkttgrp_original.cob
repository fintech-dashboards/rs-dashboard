000100******************************************************************
000200* MKTTGRP - SECTOR / INDUSTRY GROUP RETURN, WORKING-STORAGE FORM *
000300* ONE ENTRY PER GROUP PER DATE, EQUAL-WEIGHTED OVER MEMBERS.     *
000400******************************************************************
000500* CHANGE LOG                                                     *
000600*  1988-01-08  RHC  REQ-RS-0002  INITIAL LAYOUT FOR             *
000700*                              SECTOR/INDUSTRY AVERAGE RETURN.  *
000800******************************************************************
000900 02  GRP-RECORD.
001000     05  GRP-CLAVE.
001100         10  GRP-GROUP-TYPE          PIC X(01)   VALUE SPACES.
001200             88  GRP-TYPE-SECTOR                 VALUE 'S'.
001300             88  GRP-TYPE-INDUSTRY               VALUE 'I'.
001400         10  GRP-GROUP-NAME          PIC X(32)   VALUE SPACES.
001500         10  GRP-RETURN-DATE         PIC X(10)   VALUE SPACES.
001600     05  GRP-DATOS.
001700         10  GRP-AVG-RETURN          PIC S9(03)V9(06) VALUE ZEROS.
001800         10  GRP-STOCK-COUNT         PIC 9(05)   VALUE ZEROS.
001900         10  GRP-STOCK-COUNT-X REDEFINES
002000             GRP-STOCK-COUNT         PIC X(05).
002100     05  FILLER                      PIC X(03)   VALUE SPACES.
