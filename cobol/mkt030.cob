000100******************************************************************
000200*                                                                *
000300*   P R O G R A M   I D E N T I F I C A T I O N                  *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.     MKT030.
000800 AUTHOR.         R HERRERA COLL.
000900 INSTALLATION.   CONSORCIO ZONDA - DEPTO ANALISIS DE MERCADO.
001000 DATE-WRITTEN.   11/08/88.
001100 DATE-COMPILED.
001200 SECURITY.       CONFIDENCIAL - USO INTERNO DEL DEPTO MKT.
001300******************************************************************
001400*                                                                *
001500*   D E S C R I P C I O N                                        *
001600*                                                                *
001700*   TERCER PASO DE LA CORRIDA NOCTURNA.  CALCULA EL INDICE DE    *
001800*   FORTALEZA RELATIVA (RS) DE CADA ACCION CONTRA EL BENCHMARK   *
001900*   PARA CADA FECHA DE ANALISIS SOLICITADA, USANDO CUATRO        *
002000*   RETORNOS TRIMESTRALES PONDERADOS SOBRE UNA VENTANA DE        *
002100*   LOOKBACK_DAYS PRECIOS.  SE ASIGNA UN PERCENTIL DENTRO DE     *
002200*   LAS ACCIONES VALIDAS DE CADA FECHA.                          *
002300*                                                                *
002400*   ARCHIVO DE ENTRADA   : PRMIN    (MKTTPRM, PARAMETROS)        *
002500*   ARCHIVO DE ENTRADA   : DATESIN  (FECHAS DE ANALISIS)         *
002600*   ARCHIVO DE ENTRADA   : PRICEOUT (MKTTPRC, SALIDA DE MKT010)  *
002700*   ARCHIVO DE SALIDA    : RSSOUT   (MKTTRSS, PUNTAJE RS)        *
002800*                                                                *
002900******************************************************************
003000*                                                                *
003100*   H I S T O R I A   D E   C A M B I O S                        *
003200*                                                                *
003300******************************************************************
003400*  11-AGO-88  RHC  REQ-RS-0007  VERSION INICIAL DEL PROGRAMA.   *
003500*  03-MAR-89  RHC  REQ-RS-0007  CORTE TRIMESTRAL IMPLEMENTADO    *
003600*                               SEGUN REGLA DE 63/126/189/252    *
003700*                               DIAS DE LA MESA DE RESEARCH.    *
003800*  19-JUN-91  RHC  REQ-RS-0011  AGREGADO RANKING PERCENTIL POR   *
003900*                               RANGO PROMEDIO (EMPATES).       *
004000*  14-MAR-95  RHC  REQ-RS-0013  RUTINA DE RETORNO DEL BENCHMARK  *
004100*                               UNIFICADA CON LA RUTINA DE       *
004200*                               RETORNOS DIARIOS APLICADA SOBRE  *
004300*                               LA SERIE DE PRECIOS, A PEDIDO    *
004400*                               EXPRESO DE LA MESA DE RESEARCH   *
004500*                               (VER PARRAFO 5200).             *
004600*  28-AUG-96  LMG  REQ-RS-0017  MINIMO EFECTIVO DE DATOS         *
004700*                               LIMITADO A LA MITAD DE LOS       *
004800*                               DIAS DISPONIBLES, PISO DE 60.    *
004900*  22-SEP-98  LMG  Y2K-0114     REVISION DE CAMPOS DE FECHA EN   *
005000*                               TODAS LAS TABLAS DE VENTANA.     *
005100*  11-JAN-99  LMG  Y2K-0114     CERTIFICACION Y2K COMPLETADA.   *
005200*  17-APR-03  DVP  REQ-RS-0026  FILTRO DE VALIDEZ [10,500]       *
005300*                               APLICADO ANTES DEL RANKING      *
005400*                               PERCENTIL (VER PARRAFO 6200).   *
005500******************************************************************
005600
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER.    IBM-370.
006000 OBJECT-COMPUTER.    IBM-370.
006100 SPECIAL-NAMES.      C01 IS TOP-OF-FORM.
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT SETTINGS-IN       ASSIGN TO PRMIN
006600         ORGANIZATION         IS LINE SEQUENTIAL
006700         FILE STATUS          IS WS-PRMIN-STATUS.
006800
006900     SELECT ANALYSIS-DATES-IN ASSIGN TO DATESIN
007000         ORGANIZATION         IS LINE SEQUENTIAL
007100         FILE STATUS          IS WS-DATESIN-STATUS.
007200
007300     SELECT PRICES-IN         ASSIGN TO PRICEOUT
007400         ORGANIZATION         IS LINE SEQUENTIAL
007500         FILE STATUS          IS WS-PRICEIN-STATUS.
007600
007700     SELECT RS-SCORES-OUT     ASSIGN TO RSSOUT
007800         ORGANIZATION         IS LINE SEQUENTIAL
007900         FILE STATUS          IS WS-RSSOUT-STATUS.
008000
008100     SELECT DATE-SORT-WORK    ASSIGN TO SYSUT1.
008200     SELECT RS-SORT-WORK      ASSIGN TO SYSUT2.
008300
008400 DATA DIVISION.
008500 FILE SECTION.
008600 FD  SETTINGS-IN
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 40 CHARACTERS.
008900 01  SETTINGS-IN-REC.
009000     COPY MKTTPRM.
009100
009200 FD  ANALYSIS-DATES-IN
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 10 CHARACTERS.
009500 01  ANALYSIS-DATES-IN-REC    PIC X(10).
009600
009700 FD  PRICES-IN
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 95 CHARACTERS.
010000 01  PRICES-IN-REC.
010100     COPY MKTTPRC.
010200
010300 FD  RS-SCORES-OUT
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 72 CHARACTERS.
010600 01  RS-SCORES-OUT-REC        PIC X(72).
010700
010800 SD  DATE-SORT-WORK
010900     RECORD CONTAINS 10 CHARACTERS.
011000 01  DSW-REC                  PIC X(10).
011100
011200 SD  RS-SORT-WORK
011300     RECORD CONTAINS 58 CHARACTERS.
011400 01  RSW-REC.
011500     05  RSW-SCORE-DATE           PIC X(10).
011600     05  RSW-SYMBOL               PIC X(32).
011700     05  RSW-RS-SCORE             PIC S9(04)V9(02).
011800     05  RSW-WEIGHTED-RETURN      PIC S9(03)V9(06).
011900     05  FILLER                  PIC X(01).
012000
012100 WORKING-STORAGE SECTION.
012200*    WS-STOCKS-PROCESSED SE DECLARA COMO NIVEL 77, COSTUMBRE DEL
012300*    DEPTO PARA LOS CONTADORES DE UNA SOLA CORRIDA QUE SOLO
012400*    SALEN EN EL RESUMEN DE 9000-TERMINATE Y NO FORMAN PARTE DE
012500*    NINGUN GRUPO DE TRABAJO.
012600 77  WS-STOCKS-PROCESSED       PIC S9(07) COMP VALUE ZERO.
012700 01  WS-FILE-STATUS-AREA.
012800*    CUATRO ARCHIVOS DE ENTRADA/SALIDA (PARAMETROS, FECHAS DE
012900*    ANALISIS, PRECIOS, SCORES) LLEVAN CADA UNO SU PROPIO CODIGO
013000*    DE ESTADO; SE AGRUPAN APARTE DE WS-SWITCHES PORQUE SON
013100*    CODIGOS DE DOS POSICIONES DEL VSAM/QSAM, NO BANDERAS DE
013200*    LOGICA PROPIAS DEL PROGRAMA.
013300     05  WS-PRMIN-STATUS          PIC X(02) VALUE SPACES.
013400         88  WS-PRMIN-OK                    VALUE '00'.
013500     05  WS-DATESIN-STATUS        PIC X(02) VALUE SPACES.
013600         88  WS-DATESIN-OK                  VALUE '00'.
013700     05  WS-PRICEIN-STATUS        PIC X(02) VALUE SPACES.
013800         88  WS-PRICEIN-OK                  VALUE '00'.
013900     05  WS-RSSOUT-STATUS         PIC X(02) VALUE SPACES.
014000         88  WS-RSSOUT-OK                   VALUE '00'.
014100
014200     05  FILLER                  PIC X(01).
014300 01  WS-SWITCHES.
014400*    WS-FIRST-SYMBOL-SWITCH Y WS-FIRST-RANK-SWITCH ARRANCAN EN
014500*    'Y' (NO 'N' COMO LOS DEMAS) PORQUE REPRESENTAN "TODAVIA NO
014600*    SE VIO EL PRIMER VALOR DE CONTROL", LO CUAL ES CIERTO DESDE
014700*    EL PRIMER INSTANTE DE LA CORRIDA.
014800     05  WS-SETTINGS-EOF-SWITCH   PIC X(01) VALUE 'N'.
014900         88  WS-SETTINGS-EOF                VALUE 'Y'.
015000     05  WS-DATES-EOF-SWITCH      PIC X(01) VALUE 'N'.
015100         88  WS-DATES-EOF                   VALUE 'Y'.
015200     05  WS-PRICEIN-EOF-SWITCH    PIC X(01) VALUE 'N'.
015300         88  WS-PRICEIN-EOF                 VALUE 'Y'.
015400     05  WS-SORT-EOF-SWITCH       PIC X(01) VALUE 'N'.
015500         88  WS-RANK-SORT-EOF               VALUE 'Y'.
015600     05  WS-FIRST-SYMBOL-SWITCH   PIC X(01) VALUE 'Y'.
015700         88  WS-FIRST-SYMBOL                VALUE 'Y'.
015800     05  WS-FIRST-RANK-SWITCH     PIC X(01) VALUE 'Y'.
015900         88  WS-FIRST-RANK-DATE              VALUE 'Y'.
016000     05  WS-TIE-BREAK-SWITCH      PIC X(01) VALUE 'N'.
016100
016200     05  FILLER                  PIC X(01).
016300 01  WS-DEFAULT-PARMS.
016400*    WS-DEFAULT-PARMS TRAE LOS VALORES DE FABRICA DESDE EL
016500*    COPYBOOK COMPARTIDO CON MKT010 (MKTTPRM_ORIGINAL); SI EL
016600*    ARCHIVO OPCIONAL DE SETTINGS NO EXISTE O NO TRAE UNA CLAVE
016700*    EN PARTICULAR, ESTOS SON LOS VALORES QUE QUEDAN VIGENTES.
016800     COPY MKTTPRM_ORIGINAL.
016900
017000 01  WS-PARSED-PARMS.
017100*    WS-PARSED-PARMS (MKTWPRM) ES LA COPIA DE TRABAJO QUE
017200*    1000-INITIALIZE/1200-APPLY-ONE-SETTING VAN ACTUALIZANDO; EL
017300*    RESTO DEL PROGRAMA LEE SIEMPRE DE AQUI (CAMPOS WP-...), NUNCA
017400*    DIRECTAMENTE DE WS-DEFAULT-PARMS NI DEL ARCHIVO DE SETTINGS.
017500     COPY MKTWPRM.
017600
017700 01  WS-VALUE-WEIGHT-VIEW REDEFINES PARM-VALUE
017800                          OF SETTINGS-IN-REC.
017900*    VISTA NUMERICA DE PARM-VALUE PARA CUANDO LA CLAVE ES UN
018000*    PESO TRIMESTRAL (Q1WEIGHT..Q4WEIGHT); PARM-VALUE LLEGA COMO
018100*    TEXTO DESDE EL ARCHIVO DE SETTINGS, ASI QUE SE NECESITA UNA
018200*    REDEFINICION NUMERICA PARA PODER MOVERLO A LOS CAMPOS WP-.
018300     05  WS-VW-NUM                PIC 9V9(04).
018400     05  FILLER                   PIC X(15).
018500
018600 01  WS-VALUE-DAYS-VIEW.
018700*    MISMA IDEA QUE WS-VALUE-WEIGHT-VIEW PERO PARA CLAVES DE
018800*    TIPO CANTIDAD DE DIAS (LOOKBACKDAYS); SE DECLARA COMO GRUPO
018900*    PROPIO (NO REDEFINES DIRECTO DE PARM-VALUE) PORQUE SE LE
019000*    HACE UNA COPIA PREVIA PARA NO ARRASTRAR ESPACIOS A LA DERECHA.
019100     05  WS-VD-VALUE              PIC X(20).
019200     05  WS-VD-VALUE-R REDEFINES WS-VD-VALUE.
019300         10  WS-VD-NUM            PIC 9(05).
019400         10  FILLER               PIC X(15).
019500
019600 01  WS-DATE-TABLE.
019700*    LAS FECHAS DE ANALISIS (UNA POR CADA FECHA QUE VA A RECIBIR
019800*    UN RS-SCORE) SE CARGAN UNA SOLA VEZ EN 2000-LOAD-ANALYSIS-
019900*    DATES Y SE RECORREN REPETIDAMENTE, UNA POR ACCION, EN
020000*    6200-PROCESS-STOCK-WINDOW.  250 ENTRADAS CUBREN VARIOS AÑOS
020100*    DE FECHAS MENSUALES O TRIMESTRALES SIN AGOTAR LA TABLA.
020200     05  WS-DATE-COUNT            PIC S9(05) COMP VALUE ZERO.
020300     05  WS-DATE-ENTRY OCCURS 250 TIMES
020400             INDEXED BY WS-DT-IDX.
020500         10  WS-DT-VALUE          PIC X(10).
020600
020700     05  FILLER                  PIC X(01).
020800 01  WS-BENCH-ROW-TABLE.
020900*    TODAS LAS FILAS DE PRECIO DEL SYMBOL BENCHMARK, EN ORDEN DE
021000*    FECHA, SEGUN SE FUERON SEPARANDO EN 3000-LOAD-BENCHMARK-ROWS;
021100*    5100-FIND-BENCH-WINDOW Y 5230-COMPOUND-BENCH-SEGMENT
021200*    TRABAJAN SOBRE ESTA TABLA, NUNCA SOBRE EL ARCHIVO DIRECTO.
021300     05  WS-BENCH-ROW-COUNT       PIC S9(05) COMP VALUE ZERO.
021400     05  WS-BENCH-ROW OCCURS 400 TIMES
021500             INDEXED BY WS-BR-IDX.
021600         10  WS-BR-DATE           PIC X(10).
021700         10  WS-BR-PRICE          PIC S9(07)V9(04).
021800
021900     05  FILLER                  PIC X(01).
022000 01  WS-BENCH-WTD-TABLE.
022100*    UN RETORNO PONDERADO DE BENCHMARK POR CADA FECHA DE ANALISIS
022200*    (MISMO SUBINDICE WS-DT-IDX QUE WS-DATE-TABLE), PRECALCULADO
022300*    POR 5000-BUILD-BENCH-WEIGHTED-TABLE ANTES DE ENTRAR A
022400*    6000-SCORE-ALL-STOCKS; VER LA NOTA DE ESE PARRAFO.
022500     05  WS-BENCH-WTD-ENTRY OCCURS 250 TIMES
022600             INDEXED BY WS-BW-IDX.
022700         10  WS-BW-VALID-SWITCH   PIC X(01) VALUE 'N'.
022800             88  WS-BW-VALID                VALUE 'Y'.
022900         10  WS-BW-WEIGHTED       PIC S9(18)V9(06) COMP-3.
023000
023100     05  FILLER                  PIC X(01).
023200 01  WS-STOCK-ROW-TABLE.
023300*    EQUIVALENTE DE WS-BENCH-ROW-TABLE PERO PARA LA ACCION QUE SE
023400*    ESTA PROCESANDO EN EL MOMENTO (6100/6110); SE REUTILIZA PARA
023500*    CADA SYMBOL NUEVO, NO HAY UNA COPIA POR ACCION.
023600     05  WS-STOCK-ROW-COUNT       PIC S9(05) COMP VALUE ZERO.
023700     05  WS-STOCK-SYMBOL          PIC X(08) VALUE SPACES.
023800     05  WS-STOCK-ROW OCCURS 400 TIMES
023900             INDEXED BY WS-SR-IDX.
024000         10  WS-SR-DATE           PIC X(10).
024100         10  WS-SR-PRICE          PIC S9(07)V9(04).
024200
024300     05  FILLER                  PIC X(01).
024400 01  WS-WINDOW-WORK.
024500*    LIMITES DE LA VENTANA DE WP-LOOKBACK-DAYS CALCULADOS POR
024600*    5100-FIND-BENCH-WINDOW O 6220-FIND-STOCK-WINDOW SEGUN SE
024700*    ESTE TRABAJANDO CON EL BENCHMARK O CON UNA ACCION; EL GRUPO
024800*    ES COMPARTIDO PORQUE SOLO UNO DE LOS DOS USOS ESTA ACTIVO A
024900*    LA VEZ.
025000     05  WS-WIN-END-IDX           PIC S9(05) COMP VALUE ZERO.
025100     05  WS-WIN-START-IDX         PIC S9(05) COMP VALUE ZERO.
025200     05  WS-WIN-ROW-COUNT         PIC S9(05) COMP VALUE ZERO.
025300     05  WS-WIN-ROW-COUNT-X REDEFINES
025400         WS-WIN-ROW-COUNT         PIC X(02) COMP.
025500
025600     05  FILLER                  PIC X(01).
025700 01  WS-QTR-WORK.
025800     05  WS-QTR-RETURN OCCURS 4 TIMES
025900             INDEXED BY WS-Q-IDX.
026000         10  WS-QTR-VALUE         PIC S9(18)V9(06) COMP-3.
026100     05  WS-QTR-ROW-COUNT         PIC S9(05) COMP VALUE ZERO.
026200*    REQ-RS-0027 - ACUMULADOR DE PRECISION EXTENDIDA PARA EL
026300*    PRODUCTORIO DE HASTA 63 FACTORES DIARIOS POR TRIMESTRE;
026400*    SE REDONDEA A SEIS DECIMALES RECIEN AL GUARDAR EL VALOR
026500*    DEL TRIMESTRE EN WS-QTR-VALUE, NO EN CADA DIA DEL LAZO.
026600     05  WS-QTR-PRODUCT           PIC S9(05)V9(12) COMP-3
026700                                   VALUE ZEROS.
026800
026900     05  FILLER                  PIC X(01).
027000 01  WS-WEIGHTED-RESULT.
027100*    "ENTITY" PORQUE EL MISMO CAMPO SE REUTILIZA TANTO PARA EL
027200*    RETORNO PONDERADO DE UNA ACCION (6400) COMO, ANTES DE LA
027300*    REQ-RS-0027, SE PENSO REUTILIZARLO PARA EL BENCHMARK; ESE
027400*    USO SE SEPARO LUEGO A WS-BW-WEIGHTED PERO EL NOMBRE QUEDO.
027500     05  WS-ENTITY-WEIGHTED       PIC S9(18)V9(06) COMP-3
027600                                   VALUE ZEROS.
027700     05  WS-ENTITY-WEIGHTED-X REDEFINES
027800         WS-ENTITY-WEIGHTED       PIC X(13).
027900
028000     05  FILLER                  PIC X(01).
028100 01  WS-RS-WORK.
028200*    WS-RS-SCORE-RAW GUARDA EL COCIENTE ANTES DE REDONDEAR A DOS
028300*    DECIMALES; SE CONSERVAN AMBAS VERSIONES PORQUE 6500 VALIDA
028400*    EL RANGO SOBRE EL VALOR YA REDONDEADO (WS-RS-SCORE-ROUNDED),
028500*    NO SOBRE EL CRUDO.
028600     05  WS-RS-SCORE-RAW          PIC S9(07)V9(06) COMP-3
028700                                   VALUE ZEROS.
028800     05  WS-RS-SCORE-ROUNDED      PIC S9(04)V9(02) VALUE ZEROS.
028900     05  WS-RS-VALID-SWITCH       PIC X(01) VALUE 'N'.
029000         88  WS-RS-VALID                    VALUE 'Y'.
029100
029200     05  FILLER                  PIC X(01).
029300 01  WS-EFFECTIVE-MIN.
029400*    CALCULADO UNA SOLA VEZ POR 4000-COMPUTE-EFFECTIVE-MIN A
029500*    PARTIR DEL HISTORIAL DISPONIBLE DEL BENCHMARK; VER ESE
029600*    PARRAFO PARA EL PORQUE DE WS-HALF-AVAILABLE.
029700     05  WS-EFFECTIVE-MIN-POINTS  PIC S9(05) COMP VALUE ZERO.
029800     05  WS-HALF-AVAILABLE        PIC S9(05) COMP VALUE ZERO.
029900
030000     05  FILLER                  PIC X(01).
030100 01  WS-COUNTERS.
030200*    CUATRO CONTADORES DE CONTROL DE CORRIDA, TODOS COMP PARA
030300*    QUE LA ARITMETICA DE SUMA SEA BINARIA Y RAPIDA; SE MUESTRAN
030400*    EN 9000-TERMINATE.  WS-STOCKS-PROCESSED VIVE APARTE (NIVEL
030500*    77, VER ENCABEZADO DE WORKING-STORAGE) PORQUE SE AGREGO
030600*    DESPUES Y NO SE QUISO REACOMODAR ESTE GRUPO.
030700     05  WS-DATES-LOADED          PIC S9(05) COMP VALUE ZERO.
030800     05  WS-SCORES-RELEASED       PIC S9(09) COMP VALUE ZERO.
030900     05  WS-SCORES-WRITTEN        PIC S9(09) COMP VALUE ZERO.
031000     05  WS-DATES-WITH-SCORES     PIC S9(05) COMP VALUE ZERO.
031100
031200     05  FILLER                  PIC X(01).
031300 01  WS-RANK-TABLE.
031400*    5000 ENTRADAS ALCANZA PARA EL UNIVERSO COMPLETO DE ACCIONES
031500*    QUE RECIBEN SCORE EN UNA MISMA FECHA; SI ALGUN DIA SE AMPLIA
031600*    EL UNIVERSO CUBIERTO, ESTE ES EL PRIMER LIMITE A REVISAR
031700*    (VER TAMBIEN WS-TICKER-TABLE EN MKT020 PARA UN AJUSTE
031800*    SIMILAR QUE YA SE HIZO UNA VEZ).
031900     05  WS-RANK-COUNT            PIC S9(05) COMP VALUE ZERO.
032000     05  WS-RANK-DATE             PIC X(10) VALUE SPACES.
032100     05  WS-RANK-ENTRY OCCURS 5000 TIMES
032200             INDEXED BY WS-RK-IDX.
032300         10  WS-RK-SYMBOL         PIC X(32).
032400         10  WS-RK-SCORE          PIC S9(04)V9(02).
032500         10  WS-RK-WEIGHTED       PIC S9(03)V9(06).
032600
032700     05  FILLER                  PIC X(01).
032800 01  WS-RANK-COMPUTE-AREA.
032900*    WS-TIE-START/END SE REUTILIZAN TAMBIEN DENTRO DE 5210-5235
033000*    PARA LOS LIMITES DE UN SEGMENTO TRIMESTRAL; EL NOMBRE VIENE
033100*    DE SU USO PRINCIPAL EN 7100-7125 (BLOQUES DE EMPATE), PERO
033200*    AMBOS USOS SON MUTUAMENTE EXCLUYENTES EN EL TIEMPO.
033300     05  WS-TIE-START             PIC S9(05) COMP VALUE ZERO.
033400     05  WS-TIE-END               PIC S9(05) COMP VALUE ZERO.
033500     05  WS-TIE-SUM-RANK          PIC S9(09) COMP VALUE ZERO.
033600     05  WS-TIE-AVG-RANK          PIC S9(05)V9(04) COMP-3
033700                                   VALUE ZEROS.
033800     05  WS-PCTL-WORK             PIC S9(05)V9(04) COMP-3
033900                                   VALUE ZEROS.
034000     05  WS-PCTL-RESULT           PIC 9(03) VALUE ZERO.
034100
034200     05  FILLER                  PIC X(01).
034300 01  WS-RSS-WORK.
034400     COPY MKTTRSS_ORIGINAL.
034500
034600 PROCEDURE DIVISION.
034700
034800 0000-MAIN-CONTROL.
034900*    SECUENCIA FIJA DE SEIS ETAPAS.  EL ORDEN IMPORTA: LAS
035000*    FECHAS DE ANALISIS (2000) Y LAS FILAS DEL BENCHMARK (3000)
035100*    TIENEN QUE ESTAR CARGADAS ANTES DE PODER CALCULAR EL PISO
035200*    EFECTIVO DE DATOS (4000), QUE A SU VEZ SE NECESITA ANTES DE
035300*    ARMAR LA TABLA DE RETORNO PONDERADO DEL BENCHMARK POR
035400*    FECHA (5000), QUE A SU VEZ ES EL DENOMINADOR DEL RS DE
035500*    CADA ACCION EN 6000.  NINGUNA ETAPA PUEDE ADELANTARSE A LA
035600*    ANTERIOR.
035700     PERFORM 1000-INITIALIZE            THRU 1000-EXIT.
035800     PERFORM 2000-LOAD-ANALYSIS-DATES   THRU 2000-EXIT.
035900     PERFORM 3000-LOAD-BENCHMARK-ROWS   THRU 3000-EXIT.
036000     PERFORM 4000-COMPUTE-EFFECTIVE-MIN THRU 4000-EXIT.
036100     PERFORM 5000-BUILD-BENCH-WEIGHTED-TABLE THRU 5000-EXIT
036200         VARYING WS-DT-IDX FROM 1 BY 1
036300         UNTIL WS-DT-IDX > WS-DATE-COUNT.
036400     PERFORM 6000-SCORE-ALL-STOCKS      THRU 6000-EXIT.
036500     PERFORM 9000-TERMINATE             THRU 9000-EXIT.
036600     STOP RUN.
036700
036800 1000-INITIALIZE.
036900*    WP-xxx (MKTWPRM) ARRANCA CON LOS VALORES POR DEFECTO DE LA
037000*    COPY MKTTPRM_ORIGINAL Y LUEGO 1200-APPLY-ONE-SETTING LOS
037100*    VA PISANDO CON LO QUE TRAIGA EL ARCHIVO DE PARAMETROS
037200*    (PRMIN), SI ES QUE TRAE ALGO PARA ESA CLAVE.  ASI UNA
037300*    CORRIDA SIN ARCHIVO DE PARAMETROS (O CON PARAMETROS
037400*    PARCIALES) SIGUE FUNCIONANDO CON VALORES RAZONABLES.
037500     MOVE PRM-BENCHMARK-SYMBOL   TO WP-BENCHMARK-SYMBOL.
037600     MOVE PRM-Q1-WEIGHT          TO WP-Q1-WEIGHT.
037700     MOVE PRM-Q2-WEIGHT          TO WP-Q2-WEIGHT.
037800     MOVE PRM-Q3-WEIGHT          TO WP-Q3-WEIGHT.
037900     MOVE PRM-Q4-WEIGHT          TO WP-Q4-WEIGHT.
038000     MOVE PRM-LOOKBACK-DAYS      TO WP-LOOKBACK-DAYS.
038100     MOVE PRM-MIN-DATA-POINTS    TO WP-MIN-DATA-POINTS.
038200     MOVE PRM-BACKFILL-DAYS      TO WP-BACKFILL-DAYS.
038300     MOVE PRM-START-DATE         TO WP-START-DATE.
038400     OPEN INPUT SETTINGS-IN.
038500     IF NOT WS-PRMIN-OK
038600         DISPLAY 'MKT030 - OPEN ERROR PRMIN ' WS-PRMIN-STATUS
038700         GO TO 1000-EXIT
038800     END-IF.
038900     PERFORM 1100-READ-SETTING THRU 1100-EXIT.
039000     PERFORM 1200-APPLY-ONE-SETTING THRU 1200-EXIT
039100         UNTIL WS-SETTINGS-EOF.
039200     CLOSE SETTINGS-IN.
039300 1000-EXIT.
039400     EXIT.
039500
039600 1100-READ-SETTING.
039700*    LECTURA ADELANTADA CLASICA: EL EOF SE DETECTA ANTES DE QUE
039800*    1200-APPLY-ONE-SETTING PROCESE LA FILA SIGUIENTE, ASI LA
039900*    CONDICION DE SALIDA DEL PERFORM UNTIL EN 1000-INITIALIZE
040000*    QUEDA SIMPLE Y SIN NECESIDAD DE UN CONTADOR ADICIONAL.
040100     READ SETTINGS-IN INTO SETTINGS-IN-REC
040200         AT END
040300             SET WS-SETTINGS-EOF TO TRUE
040400             GO TO 1100-EXIT
040500     END-READ.
040600 1100-EXIT.
040700     EXIT.
040800
040900 1200-APPLY-ONE-SETTING.
041000*    CADA LINEA DE PRMIN ES UN PAR CLAVE=VALOR (YA PARTIDO POR
041100*    EL CARGADOR EN PARM-KEY/PARM-VALUE).  LOS PESOS DE LOS
041200*    TRIMESTRES LLEGAN COMO TEXTO CON 4 DECIMALES (WS-VW-NUM,
041300*    REDEFINE SOBRE PARM-VALUE) Y LOS CAMPOS ENTEROS COMO TEXTO
041400*    SIN DECIMALES (WS-VD-NUM); CUALQUIER CLAVE QUE NO SE
041500*    RECONOZCA SE IGNORA EN SILENCIO (WHEN OTHER).
041600     MOVE PARM-VALUE OF SETTINGS-IN-REC TO WS-VD-VALUE.
041700     EVALUATE PARM-KEY OF SETTINGS-IN-REC
041800         WHEN 'benchmark'
041900             MOVE PARM-VALUE OF SETTINGS-IN-REC
042000                                      TO WP-BENCHMARK-SYMBOL
042100         WHEN 'q1_weight'
042200             MOVE WS-VW-NUM           TO WP-Q1-WEIGHT
042300         WHEN 'q2_weight'
042400             MOVE WS-VW-NUM           TO WP-Q2-WEIGHT
042500         WHEN 'q3_weight'
042600             MOVE WS-VW-NUM           TO WP-Q3-WEIGHT
042700         WHEN 'q4_weight'
042800             MOVE WS-VW-NUM           TO WP-Q4-WEIGHT
042900         WHEN 'lookback_days'
043000             MOVE WS-VD-NUM           TO WP-LOOKBACK-DAYS
043100         WHEN 'min_data_points'
043200             MOVE WS-VD-NUM           TO WP-MIN-DATA-POINTS
043300         WHEN 'backfill_days'
043400             MOVE WS-VD-NUM           TO WP-BACKFILL-DAYS
043500         WHEN 'start_date'
043600             MOVE PARM-VALUE OF SETTINGS-IN-REC
043700                                      TO WP-START-DATE
043800         WHEN OTHER
043900             CONTINUE
044000     END-EVALUATE.
044100     PERFORM 1100-READ-SETTING THRU 1100-EXIT.
044200 1200-EXIT.
044300     EXIT.
044400
044500 2000-LOAD-ANALYSIS-DATES.
044600*    LAS FECHAS DE ANALISIS LLEGAN EN DATESIN SIN ORDEN
044700*    GARANTIZADO; SE PASAN POR UN SORT SIMPLE ANTES DE CARGAR LA
044800*    TABLA EN MEMORIA (WS-DATE-TABLE), PORQUE TODA LA LOGICA DE
044900*    VENTANA DE 5100/6220 ASUME QUE WS-DT-VALUE ESTA ORDENADA
045000*    ASCENDENTE.
045100     SORT DATE-SORT-WORK
045200         ON ASCENDING KEY DSW-REC
045300         INPUT  PROCEDURE 2100-RELEASE-DATES THRU 2100-EXIT
045400         OUTPUT PROCEDURE 2200-BUILD-DATE-TABLE THRU 2200-EXIT.
045500 2000-EXIT.
045600     EXIT.
045700
045800 2100-RELEASE-DATES.
045900*    PROCEDIMIENTO DE ENTRADA DEL SORT DE 2000-LOAD-ANALYSIS-DATES.
046000*    SE LIMITA A LEER DATESIN Y VOLCARLO AL SORT SIN TRANSFORMAR
046100*    NADA; EL ORDENAMIENTO LO HACE EL VERBO SORT, NO ESTE PARRAFO.
046200     OPEN INPUT ANALYSIS-DATES-IN.
046300     IF NOT WS-DATESIN-OK
046400         DISPLAY 'MKT030 - OPEN ERROR DATESIN ' WS-DATESIN-STATUS
046500         GO TO 2100-EXIT
046600     END-IF.
046700     PERFORM 2110-READ-AND-RELEASE THRU 2110-EXIT
046800         UNTIL WS-DATES-EOF.
046900     CLOSE ANALYSIS-DATES-IN.
047000 2100-EXIT.
047100     EXIT.
047200
047300 2110-READ-AND-RELEASE.
047400*    DATESIN LLEGA COMO UNA LISTA PLANA DE FECHAS, SIN CLAVE NI
047500*    ESTRUCTURA; SE PASAN TAL CUAL AL SORT, UNA POR RELEASE.
047600     READ ANALYSIS-DATES-IN INTO ANALYSIS-DATES-IN-REC
047700         AT END
047800             SET WS-DATES-EOF TO TRUE
047900             GO TO 2110-EXIT
048000     END-READ.
048100     MOVE ANALYSIS-DATES-IN-REC TO DSW-REC.
048200     RELEASE DSW-REC.
048300 2110-EXIT.
048400     EXIT.
048500
048600 2200-BUILD-DATE-TABLE.
048700*    PROCEDIMIENTO DE SALIDA DEL MISMO SORT; RECIBE LAS FECHAS YA
048800*    ORDENADAS ASCENDENTE Y LAS VUELCA A WS-DATE-TABLE, QUE ES LA
048900*    FORMA QUE NECESITA EL RESTO DEL PROGRAMA PARA RECORRERLAS.
049000     PERFORM 2210-RETURN-ONE-DATE THRU 2210-EXIT
049100         UNTIL WS-DATES-EOF.
049200 2200-EXIT.
049300     EXIT.
049400
049500 2210-RETURN-ONE-DATE.
049600*    UNA FECHA DEVUELTA DEL SORT ES UNA ENTRADA NUEVA EN
049700*    WS-DATE-TABLE; NO SE VALIDA AQUI SI HAY FECHAS REPETIDAS EN
049800*    DATESIN PORQUE NO HAY NINGUN CASO DE NEGOCIO CONOCIDO QUE
049900*    LAS PRODUZCA.
050000     RETURN DATE-SORT-WORK INTO DSW-REC
050100         AT END
050200             SET WS-DATES-EOF TO TRUE
050300             GO TO 2210-EXIT
050400     END-RETURN.
050500     SET WS-DT-IDX TO WS-DATE-COUNT.
050600     SET WS-DT-IDX UP BY 1.
050700     MOVE DSW-REC TO WS-DT-VALUE (WS-DT-IDX).
050800     ADD 1 TO WS-DATE-COUNT.
050900     ADD 1 TO WS-DATES-LOADED.
051000 2210-EXIT.
051100     EXIT.
051200
051300 3000-LOAD-BENCHMARK-ROWS.
051400*    BARRE TODO PRICEOUT UNA VEZ Y SE QUEDA SOLO CON LAS FILAS
051500*    DEL SIMBOLO BENCHMARK (WP-BENCHMARK-SYMBOL), EN EL ORDEN
051600*    EN QUE LLEGAN.  COMO PRICEOUT VIENE ORDENADO SIMBOLO+FECHA,
051700*    LAS FILAS DEL BENCHMARK TAMBIEN QUEDAN EN ORDEN DE FECHA
051800*    DENTRO DE WS-BENCH-ROW-TABLE SIN NECESIDAD DE OTRO SORT.
051900     OPEN INPUT PRICES-IN.
052000     IF NOT WS-PRICEIN-OK
052100         DISPLAY 'MKT030 - OPEN ERROR PRICEOUT ' WS-PRICEIN-STATUS
052200         GO TO 3000-EXIT
052300     END-IF.
052400     PERFORM 3100-READ-PRICE THRU 3100-EXIT.
052500     PERFORM 3200-STORE-IF-BENCHMARK THRU 3200-EXIT
052600         UNTIL WS-PRICEIN-EOF.
052700     CLOSE PRICES-IN.
052800 3000-EXIT.
052900     EXIT.
053000
053100 3100-READ-PRICE.
053200*    ESTE MISMO PARRAFO SE REUTILIZA DESDE 6110-ACCUMULATE-ONE-
053300*    PRICE EN LA SEGUNDA PASADA DEL ARCHIVO; SE ESCRIBIO UNA SOLA
053400*    VEZ A PROPOSITO PARA QUE LA LOGICA DE FIN DE ARCHIVO SEA
053500*    IDENTICA EN AMBAS PASADAS.
053600     READ PRICES-IN INTO PRICES-IN-REC
053700         AT END
053800             SET WS-PRICEIN-EOF TO TRUE
053900             GO TO 3100-EXIT
054000     END-READ.
054100 3100-EXIT.
054200     EXIT.
054300
054400 3200-STORE-IF-BENCHMARK.
054500*    SOLO SE GUARDAN LAS FILAS CUYO SYMBOL COINCIDE CON EL
054600*    BENCHMARK CONFIGURADO; TODO LO DEMAS SE DESCARTA AQUI MISMO,
054700*    SIN PASAR POR NINGUNA TABLA NI ARCHIVO INTERMEDIO.
054800     IF SYMBOL OF PRICES-IN-REC = WP-BENCHMARK-SYMBOL
054900         SET WS-BR-IDX TO WS-BENCH-ROW-COUNT
055000         SET WS-BR-IDX UP BY 1
055100         MOVE PRICE-DATE      OF PRICES-IN-REC
055200                                 TO WS-BR-DATE (WS-BR-IDX)
055300         MOVE ADJCLOSE-PRICE  OF PRICES-IN-REC
055400                                 TO WS-BR-PRICE (WS-BR-IDX)
055500         ADD 1 TO WS-BENCH-ROW-COUNT
055600     END-IF.
055700     PERFORM 3100-READ-PRICE THRU 3100-EXIT.
055800 3200-EXIT.
055900     EXIT.
056000
056100 4000-COMPUTE-EFFECTIVE-MIN.
056200*    REQ-RS-0017 (28-AGO-96) - EL PISO EFECTIVO DE DATOS ES EL
056300*    MENOR ENTRE EL PARAMETRO CONFIGURADO (WP-MIN-DATA-POINTS) Y
056400*    LA MITAD DE LAS FILAS DISPONIBLES DEL BENCHMARK, CON UN
056500*    SUELO DURO DE 60.  SIN ESTE AJUSTE, UN BENCHMARK CON POCO
056600*    HISTORICO (POR EJEMPLO UN INDICE RECIEN CREADO) NUNCA
056700*    LLEGABA AL MINIMO CONFIGURADO Y NINGUNA ACCION RECIBIA
056800*    PUNTAJE RS.
056900     COMPUTE WS-HALF-AVAILABLE = WS-BENCH-ROW-COUNT / 2.
057000     IF WP-MIN-DATA-POINTS < WS-HALF-AVAILABLE
057100         MOVE WP-MIN-DATA-POINTS TO WS-EFFECTIVE-MIN-POINTS
057200     ELSE
057300         MOVE WS-HALF-AVAILABLE  TO WS-EFFECTIVE-MIN-POINTS
057400     END-IF.
057500     IF WS-EFFECTIVE-MIN-POINTS < 60
057600         MOVE 60 TO WS-EFFECTIVE-MIN-POINTS
057700     END-IF.
057800 4000-EXIT.
057900     EXIT.
058000
058100 5000-BUILD-BENCH-WEIGHTED-TABLE.
058200*    POR CADA FECHA DE ANALISIS SE ARMA DE UNA VEZ EL RETORNO
058300*    PONDERADO DEL BENCHMARK PARA ESA FECHA, PARA NO TENER QUE
058400*    RECALCULARLO UNA VEZ POR CADA ACCION EN 6000 (QUE PUEDEN
058500*    SER MILES).  SI LA VENTANA DEL BENCHMARK NO ALCANZA EL
058600*    PISO EFECTIVO, LA FECHA QUEDA MARCADA INVALIDA
058700*    (WS-BW-VALID EN 'N') Y NINGUNA ACCION RECIBE PUNTAJE EN
058800*    ESA FECHA (VER CHEQUEO EN 6210).
058900     SET WS-BW-VALID-SWITCH (WS-DT-IDX) TO 'N'.
059000     PERFORM 5100-FIND-BENCH-WINDOW THRU 5100-EXIT.
059100     IF WS-WIN-ROW-COUNT >= WS-EFFECTIVE-MIN-POINTS
059200         PERFORM 5200-COMPUTE-BENCH-QUARTERS THRU 5200-EXIT
059300         PERFORM 5300-COMPUTE-BENCH-WEIGHTED THRU 5300-EXIT
059400         SET WS-BW-VALID (WS-DT-IDX) TO TRUE
059500     END-IF.
059600 5000-EXIT.
059700     EXIT.
059800
059900 5100-FIND-BENCH-WINDOW.
060000*    BUSCA LA ULTIMA FILA DEL BENCHMARK CUYA FECHA NO SEA
060100*    POSTERIOR A LA FECHA DE ANALISIS (ASOF), Y DESDE AHI CUENTA
060200*    HACIA ATRAS HASTA LOOKBACK_DAYS FILAS (O MENOS SI NO HAY
060300*    TANTO HISTORICO).  EL RECORRIDO ES LINEAL (5105) PORQUE LA
060400*    TABLA ES CHICA EN COMPARACION CON LA CANTIDAD DE ACCIONES
060500*    QUE LA USAN; NO VALE LA PENA UNA BUSQUEDA BINARIA AQUI.
060600     MOVE ZERO TO WS-WIN-END-IDX.
060700     PERFORM 5105-CHECK-ONE-BENCH-ROW THRU 5105-EXIT
060800         VARYING WS-BR-IDX FROM 1 BY 1
060900         UNTIL WS-BR-IDX > WS-BENCH-ROW-COUNT.
061000     IF WS-WIN-END-IDX = ZERO
061100         MOVE ZERO TO WS-WIN-ROW-COUNT
061200     ELSE
061300         COMPUTE WS-WIN-START-IDX =
061400             WS-WIN-END-IDX - WP-LOOKBACK-DAYS + 1
061500         IF WS-WIN-START-IDX < 1
061600             MOVE 1 TO WS-WIN-START-IDX
061700         END-IF
061800         COMPUTE WS-WIN-ROW-COUNT =
061900             WS-WIN-END-IDX - WS-WIN-START-IDX + 1
062000     END-IF.
062100 5100-EXIT.
062200     EXIT.
062300
062400 5105-CHECK-ONE-BENCH-ROW.
062500*    RECORRE TODO EL INDICE Y SE QUEDA CON EL ULTIMO QUE CALIFICA
062600*    EN VEZ DE CORTAR APENAS ENCUENTRA UNO; COMO LAS FECHAS ESTAN
062700*    ORDENADAS ASCENDENTE, EL ULTIMO QUE CALIFICA ES SIEMPRE EL
062800*    MAS CERCANO (POR ABAJO) A LA FECHA DE ANALISIS.
062900     IF WS-BR-DATE (WS-BR-IDX) NOT > WS-DT-VALUE (WS-DT-IDX)
063000         SET WS-WIN-END-IDX TO WS-BR-IDX
063100     END-IF.
063200 5105-EXIT.
063300     EXIT.
063400
063500 5200-COMPUTE-BENCH-QUARTERS.
063600*    RUTINA DE RETORNOS DIARIOS APLICADA A LA SERIE DE PRECIOS
063700*    DEL BENCHMARK, TAL COMO LA DEFINIO LA MESA DE RESEARCH EN
063800*    1995 (REQ-RS-0013) - NO ES LA MISMA RUTINA QUE Q-FROM-
063900*    PRICES USADA SOBRE LAS ACCIONES (PARRAFO 6300).
064000     PERFORM 5210-SEGMENT-AND-COMPOUND THRU 5210-EXIT
064100         VARYING WS-Q-IDX FROM 1 BY 1 UNTIL WS-Q-IDX > 4.
064200 5200-EXIT.
064300     EXIT.
064400
064500 5210-SEGMENT-AND-COMPOUND.
064600*    UN TRIMESTRE CON MENOS DE 20 PRECIOS EN LA VENTANA SE
064700*    CONSIDERA SIN DATOS SUFICIENTES Y SE DEJA EN CERO EN VEZ DE
064800*    COMPONER UN RETORNO SOBRE POCAS OBSERVACIONES (VER
064900*    5000-BUILD-BENCH-WEIGHTED-TABLE PARA EL CASO ANALOGO DE
065000*    BENCHMARK).
065100     PERFORM 5220-COMPUTE-SEGMENT-BOUNDS THRU 5220-EXIT.
065200     IF WS-QTR-ROW-COUNT < 20
065300         MOVE ZEROS TO WS-QTR-VALUE (WS-Q-IDX)
065400     ELSE
065500         MOVE 1 TO WS-QTR-PRODUCT
065600         PERFORM 5230-COMPOUND-BENCH-SEGMENT THRU 5230-EXIT
065700         SUBTRACT 1 FROM WS-QTR-PRODUCT
065800         COMPUTE WS-QTR-VALUE (WS-Q-IDX) ROUNDED = WS-QTR-PRODUCT
065900     END-IF.
066000 5210-EXIT.
066100     EXIT.
066200
066300 5220-COMPUTE-SEGMENT-BOUNDS.
066400*    Q1 = [N-63,N)  Q2 = [N-126,N-63)  Q3 = [N-189,N-126)
066500*    Q4 = [N-252,N-189) - INDICES RELATIVOS A LA VENTANA.
066600     EVALUATE WS-Q-IDX
066700         WHEN 1
066800             COMPUTE WS-TIE-START = WS-WIN-ROW-COUNT - 63 + 1
066900             MOVE WS-WIN-ROW-COUNT TO WS-TIE-END
067000         WHEN 2
067100             COMPUTE WS-TIE-START = WS-WIN-ROW-COUNT - 126 + 1
067200             COMPUTE WS-TIE-END   = WS-WIN-ROW-COUNT - 63
067300         WHEN 3
067400             COMPUTE WS-TIE-START = WS-WIN-ROW-COUNT - 189 + 1
067500             COMPUTE WS-TIE-END   = WS-WIN-ROW-COUNT - 126
067600         WHEN 4
067700             COMPUTE WS-TIE-START = WS-WIN-ROW-COUNT - 252 + 1
067800             COMPUTE WS-TIE-END   = WS-WIN-ROW-COUNT - 189
067900     END-EVALUATE.
068000     IF WS-TIE-START < 1
068100         MOVE 1 TO WS-TIE-START
068200     END-IF.
068300     IF WS-TIE-END < 0
068400         MOVE 0 TO WS-TIE-END
068500     END-IF.
068600     IF WS-TIE-END < WS-TIE-START
068700         MOVE ZERO TO WS-QTR-ROW-COUNT
068800     ELSE
068900         COMPUTE WS-QTR-ROW-COUNT = WS-TIE-END - WS-TIE-START + 1
069000     END-IF.
069100 5220-EXIT.
069200     EXIT.
069300
069400 5230-COMPOUND-BENCH-SEGMENT.
069500*    COMPONE (MULTIPLICA) LOS FACTORES DIARIOS (1 + RETORNO) DEL
069600*    SEGMENTO, DEJANDO EL PRODUCTORIO ACUMULADO EN
069700*    WS-QTR-PRODUCT.  ESTE ES EL RETORNO GEOMETRICO COMPUESTO
069800*    DEL TRIMESTRE, NO EL RETORNO ARITMETICO SIMPLE SUMADO.
069900     PERFORM 5235-ACCUMULATE-ONE-BENCH-ROW THRU 5235-EXIT
070000         VARYING WS-BR-IDX FROM WS-WIN-START-IDX BY 1
070100         UNTIL WS-BR-IDX > WS-WIN-START-IDX + WS-TIE-END - 1.
070200 5230-EXIT.
070300     EXIT.
070400
070500 5235-ACCUMULATE-ONE-BENCH-ROW.
070600*    EL PERFORM VARYING DE 5230 RECORRE TODO EL RANGO DESDE EL
070700*    INICIO DE LA VENTANA, PERO SOLO SE MULTIPLICA DENTRO DEL
070800*    SEGMENTO TRIMESTRAL ACTUAL (WS-TIE-START/END); LAS FILAS
070900*    FUERA DE ESE SEGMENTO SE SALTAN SIN TOCAR EL PRODUCTORIO.
071000     IF WS-BR-IDX >= WS-WIN-START-IDX + WS-TIE-START - 1
071100         COMPUTE WS-QTR-PRODUCT ROUNDED =
071200             WS-QTR-PRODUCT *
071300                 (1 + WS-BR-PRICE (WS-BR-IDX))
071400     END-IF.
071500 5235-EXIT.
071600     EXIT.
071700
071800 5300-COMPUTE-BENCH-WEIGHTED.
071900*    EL RETORNO PONDERADO DEL BENCHMARK PARA ESTA FECHA ES LA
072000*    SUMA DE LOS CUATRO RETORNOS TRIMESTRALES, CADA UNO
072100*    MULTIPLICADO POR SU PESO DE PRMIN (WP-Q1..Q4-WEIGHT).  LOS
072200*    PESOS DEBERIAN SUMAR 1.0000 PERO ESTE PARRAFO NO LO VALIDA;
072300*    ES RESPONSABILIDAD DE QUIEN MANTIENE EL ARCHIVO DE
072400*    PARAMETROS.
072500     COMPUTE WS-BW-WEIGHTED (WS-DT-IDX) ROUNDED =
072600         (WP-Q1-WEIGHT * WS-QTR-VALUE (1)) +
072700         (WP-Q2-WEIGHT * WS-QTR-VALUE (2)) +
072800         (WP-Q3-WEIGHT * WS-QTR-VALUE (3)) +
072900         (WP-Q4-WEIGHT * WS-QTR-VALUE (4)).
073000 5300-EXIT.
073100     EXIT.
073200
073300 6000-SCORE-ALL-STOCKS.
073400*    SEGUNDA PASADA SOBRE PRICEOUT (LA PRIMERA FUE 3000-LOAD-
073500*    BENCHMARK-ROWS).  AQUI SE LEE CADA ACCION POR SEPARADO, SE
073600*    CALCULA SU RS-SCORE PARA CADA FECHA DE ANALISIS, Y SE
073700*    ORDENA EL RESULTADO POR FECHA Y SCORE PARA PODER ASIGNAR
073800*    RANGOS (7000-RANK-AND-WRITE-SCORES) SIN TENER QUE CARGAR
073900*    TODOS LOS PUNTAJES EN MEMORIA A LA VEZ.
074000     SORT RS-SORT-WORK
074100         ON ASCENDING KEY RSW-SCORE-DATE RSW-RS-SCORE
074200         INPUT  PROCEDURE 6100-RELEASE-STOCK-SCORES THRU 6100-EXIT
074300         OUTPUT PROCEDURE 7000-RANK-AND-WRITE-SCORES THRU 7000-EXIT.
074400 6000-EXIT.
074500     EXIT.
074600
074700 6100-RELEASE-STOCK-SCORES.
074800*    PROCEDIMIENTO DE ENTRADA DEL SORT DE 6000-SCORE-ALL-STOCKS.
074900*    PRICEOUT YA VIENE ORDENADO POR SYMBOL Y FECHA DESDE MKT020,
075000*    ASI QUE BASTA ACUMULAR LAS FILAS DE UN SYMBOL EN LA TABLA
075100*    WS-STOCK-ROW-TABLE HASTA QUE CAMBIE EL SYMBOL, PROCESAR LA
075200*    VENTANA COMPLETA, Y SEGUIR CON EL SIGUIENTE.
075300     OPEN INPUT PRICES-IN.
075400     MOVE 'N' TO WS-PRICEIN-EOF-SWITCH.
075500     PERFORM 3100-READ-PRICE THRU 3100-EXIT.
075600     PERFORM 6110-ACCUMULATE-ONE-PRICE THRU 6110-EXIT
075700         UNTIL WS-PRICEIN-EOF.
075800     IF WS-STOCK-ROW-COUNT > ZERO AND
075900        WS-STOCK-SYMBOL NOT = WP-BENCHMARK-SYMBOL
076000         PERFORM 6200-PROCESS-STOCK-WINDOW THRU 6200-EXIT
076100     END-IF.
076200     CLOSE PRICES-IN.
076300 6100-EXIT.
076400     EXIT.
076500
076600 6110-ACCUMULATE-ONE-PRICE.
076700*    SE EXCLUYE EL SYMBOL DEL BENCHMARK DE ESTE CALCULO PORQUE
076800*    NO TIENE SENTIDO COMPARAR EL BENCHMARK CONTRA SI MISMO; SUS
076900*    PRECIOS YA SE USARON EN 3000/5000 PARA CONSTRUIR
077000*    WS-BENCH-WTD-TABLE.
077100     IF SYMBOL OF PRICES-IN-REC NOT = WS-STOCK-SYMBOL
077200         IF WS-STOCK-ROW-COUNT > ZERO AND
077300            WS-STOCK-SYMBOL NOT = WP-BENCHMARK-SYMBOL
077400             PERFORM 6200-PROCESS-STOCK-WINDOW THRU 6200-EXIT
077500         END-IF
077600         MOVE SYMBOL OF PRICES-IN-REC TO WS-STOCK-SYMBOL
077700         MOVE ZERO TO WS-STOCK-ROW-COUNT
077800     END-IF.
077900     SET WS-SR-IDX TO WS-STOCK-ROW-COUNT.
078000     SET WS-SR-IDX UP BY 1.
078100     MOVE PRICE-DATE     OF PRICES-IN-REC TO WS-SR-DATE (WS-SR-IDX).
078200     MOVE ADJCLOSE-PRICE OF PRICES-IN-REC TO WS-SR-PRICE (WS-SR-IDX).
078300     ADD 1 TO WS-STOCK-ROW-COUNT.
078400     PERFORM 3100-READ-PRICE THRU 3100-EXIT.
078500 6110-EXIT.
078600     EXIT.
078700
078800 6200-PROCESS-STOCK-WINDOW.
078900*    WS-STOCKS-PROCESSED CUENTA ACCIONES, NO FILAS DE PRECIO;
079000*    SE INCREMENTA UNA SOLA VEZ POR SYMBOL AL ENTRAR AQUI, ANTES
079100*    DE RECORRER SUS FECHAS DE ANALISIS UNA POR UNA.
079200     ADD 1 TO WS-STOCKS-PROCESSED.
079300     PERFORM 6210-SCORE-ONE-DATE THRU 6210-EXIT
079400         VARYING WS-DT-IDX FROM 1 BY 1
079500         UNTIL WS-DT-IDX > WS-DATE-COUNT.
079600 6200-EXIT.
079700     EXIT.
079800
079900 6210-SCORE-ONE-DATE.
080000*    EL SCORE SOLO SE CALCULA SI LA VENTANA DE LA ACCION TIENE
080100*    SUFICIENTES PUNTOS (WS-EFFECTIVE-MIN-POINTS, VER
080200*    4000-COMPUTE-EFFECTIVE-MIN) Y SI EL BENCHMARK TIENE UN
080300*    VALOR PONDERADO VALIDO PARA ESA MISMA FECHA.  SI CUALQUIERA
080400*    DE LAS DOS CONDICIONES FALLA, LA FECHA SE SALTA SIN ESCRIBIR
080500*    NADA (NO SE GENERA UN SCORE CON CEROS).
080600     PERFORM 6220-FIND-STOCK-WINDOW THRU 6220-EXIT.
080700     IF WS-WIN-ROW-COUNT >= WS-EFFECTIVE-MIN-POINTS AND
080800        WS-BW-VALID (WS-DT-IDX)
080900         PERFORM 6300-COMPUTE-STOCK-QUARTERS THRU 6300-EXIT
081000         PERFORM 6400-COMPUTE-WEIGHTED-RETURN THRU 6400-EXIT
081100         PERFORM 6500-COMPUTE-RS-SCORE         THRU 6500-EXIT
081200         IF WS-RS-VALID
081300             MOVE WS-DT-VALUE (WS-DT-IDX) TO RSW-SCORE-DATE
081400             MOVE WS-STOCK-SYMBOL         TO RSW-SYMBOL
081500             MOVE WS-RS-SCORE-ROUNDED     TO RSW-RS-SCORE
081600             MOVE WS-ENTITY-WEIGHTED      TO RSW-WEIGHTED-RETURN
081700             RELEASE RSW-REC
081800             ADD 1 TO WS-SCORES-RELEASED
081900         END-IF
082000     END-IF.
082100 6210-EXIT.
082200     EXIT.
082300
082400 6220-FIND-STOCK-WINDOW.
082500*    BUSQUEDA LINEAL DEL ULTIMO PRECIO CUYA FECHA NO SUPERE LA
082600*    FECHA DE ANALISIS (WS-DT-VALUE), IGUAL EN ESPIRITU A
082700*    5100-FIND-BENCH-WINDOW PERO SOBRE LA TABLA DE LA ACCION EN
082800*    VEZ DE LA DEL BENCHMARK.  VER ESE PARRAFO PARA LA NOTA
082900*    SOBRE POR QUE NO SE USA BUSQUEDA BINARIA AQUI.
083000     MOVE ZERO TO WS-WIN-END-IDX.
083100     PERFORM 6225-CHECK-ONE-STOCK-ROW THRU 6225-EXIT
083200         VARYING WS-SR-IDX FROM 1 BY 1
083300         UNTIL WS-SR-IDX > WS-STOCK-ROW-COUNT.
083400     IF WS-WIN-END-IDX = ZERO
083500         MOVE ZERO TO WS-WIN-ROW-COUNT
083600     ELSE
083700         COMPUTE WS-WIN-START-IDX =
083800             WS-WIN-END-IDX - WP-LOOKBACK-DAYS + 1
083900         IF WS-WIN-START-IDX < 1
084000             MOVE 1 TO WS-WIN-START-IDX
084100         END-IF
084200         COMPUTE WS-WIN-ROW-COUNT =
084300             WS-WIN-END-IDX - WS-WIN-START-IDX + 1
084400     END-IF.
084500 6220-EXIT.
084600     EXIT.
084700
084800 6225-CHECK-ONE-STOCK-ROW.
084900*    AL IGUAL QUE 5105-CHECK-ONE-BENCH-ROW, SE SIGUE RECORRIENDO
085000*    EL INDICE COMPLETO Y SE QUEDA CON EL ULTIMO QUE CALIFICA;
085100*    ES INEFICIENTE PERO CORRECTO, Y LA TABLA DE UNA ACCION RARA
085200*    VEZ PASA DE UNOS POCOS MILES DE FILAS.
085300     IF WS-SR-DATE (WS-SR-IDX) NOT > WS-DT-VALUE (WS-DT-IDX)
085400         SET WS-WIN-END-IDX TO WS-SR-IDX
085500     END-IF.
085600 6225-EXIT.
085700     EXIT.
085800
085900 6300-COMPUTE-STOCK-QUARTERS.
086000*    Q-FROM-PRICES: RETORNO = (ULTIMO PRECIO / PRIMER PRECIO) - 1
086100*    SOBRE CADA SEGMENTO, CERO SI FALTA ALGUN EXTREMO.
086200     PERFORM 6310-COMPUTE-ONE-QUARTER THRU 6310-EXIT
086300         VARYING WS-Q-IDX FROM 1 BY 1 UNTIL WS-Q-IDX > 4.
086400 6300-EXIT.
086500     EXIT.
086600
086700 6310-COMPUTE-ONE-QUARTER.
086800*    REUTILIZA 5220-COMPUTE-SEGMENT-BOUNDS (ESCRITO ORIGINALMENTE
086900*    PARA EL BENCHMARK) PORQUE LA DEFINICION DE LOS CUATRO
087000*    TRIMESTRES ES IDENTICA PARA CUALQUIER VENTANA DE PRECIOS,
087100*    SEA DE BENCHMARK O DE ACCION; SOLO CAMBIA DE DONDE SE SACAN
087200*    LOS PRECIOS (WS-BR-PRICE VS WS-SR-PRICE).
087300     PERFORM 5220-COMPUTE-SEGMENT-BOUNDS THRU 5220-EXIT.
087400     IF WS-QTR-ROW-COUNT < 20
087500         MOVE ZEROS TO WS-QTR-VALUE (WS-Q-IDX)
087600     ELSE
087700         COMPUTE WS-BR-IDX = WS-WIN-START-IDX + WS-TIE-START - 1
087800         COMPUTE WS-BW-IDX = WS-WIN-START-IDX + WS-TIE-END - 1
087900         IF WS-SR-PRICE (WS-BR-IDX) = ZEROS OR
088000            WS-SR-PRICE (WS-BW-IDX) = ZEROS
088100             MOVE ZEROS TO WS-QTR-VALUE (WS-Q-IDX)
088200         ELSE
088300             COMPUTE WS-QTR-VALUE (WS-Q-IDX) ROUNDED =
088400                 (WS-SR-PRICE (WS-BW-IDX) /
088500                  WS-SR-PRICE (WS-BR-IDX)) - 1
088600         END-IF
088700     END-IF.
088800 6310-EXIT.
088900     EXIT.
089000
089100 6400-COMPUTE-WEIGHTED-RETURN.
089200*    MISMA FORMULA DE PONDERACION QUE 5300-COMPUTE-BENCH-WEIGHTED,
089300*    APLICADA A LOS TRIMESTRES DE LA ACCION EN VEZ DE LOS DEL
089400*    BENCHMARK.  WS-ENTITY-WEIGHTED ES EL NUMERADOR DEL COCIENTE
089500*    DE FUERZA RELATIVA QUE SE ARMA EN 6500-COMPUTE-RS-SCORE.
089600     COMPUTE WS-ENTITY-WEIGHTED ROUNDED =
089700         (WP-Q1-WEIGHT * WS-QTR-VALUE (1)) +
089800         (WP-Q2-WEIGHT * WS-QTR-VALUE (2)) +
089900         (WP-Q3-WEIGHT * WS-QTR-VALUE (3)) +
090000         (WP-Q4-WEIGHT * WS-QTR-VALUE (4)).
090100 6400-EXIT.
090200     EXIT.
090300
090400 6500-COMPUTE-RS-SCORE.
090500*    REQ-RS-0019  02-DIC-97  RHC - EL DENOMINADOR SE PROTEGE
090600*    CONTRA UN BENCHMARK CON RETORNO PONDERADO MENOR O IGUAL A
090700*    -100% (WS-BW-WEIGHTED = -1), QUE HARIA (1+RETORNO) = CERO.
090800*    EN ESE CASO SE FIJA EL SCORE EN 100 (NEUTRO) EN VEZ DE
090900*    DIVIDIR POR CERO; NO DEBERIA OCURRIR EN LA PRACTICA PERO
091000*    SE VIO UNA VEZ CON DATOS DE PRUEBA CORROMPIDOS.
091100     IF WS-BW-WEIGHTED (WS-DT-IDX) > -1
091200         COMPUTE WS-RS-SCORE-RAW ROUNDED =
091300             ((1 + WS-ENTITY-WEIGHTED) /
091400              (1 + WS-BW-WEIGHTED (WS-DT-IDX))) * 100
091500     ELSE
091600         MOVE 100 TO WS-RS-SCORE-RAW
091700     END-IF.
091800     COMPUTE WS-RS-SCORE-ROUNDED ROUNDED = WS-RS-SCORE-RAW.
091900*    EL RANGO 10-500 ES UN LIMITE DE SANIDAD, NO UN LIMITE
092000*    MATEMATICO DEL COCIENTE; UN SCORE FUERA DE ESE RANGO CASI
092100*    SIEMPRE SEÑALA UN PRECIO CORRUPTO EN LA ENTRADA (SPLIT NO
092200*    AJUSTADO, DECIMAL CORRIDO) Y SE PREFIERE DESCARTAR LA FECHA
092300*    A PUBLICAR UN NUMERO ENGAÑOSO.
092400     IF WS-RS-SCORE-ROUNDED >= 10 AND WS-RS-SCORE-ROUNDED <= 500
092500         SET WS-RS-VALID TO TRUE
092600     ELSE
092700         SET WS-RS-VALID TO FALSE
092800     END-IF.
092900 6500-EXIT.
093000     EXIT.
093100
093200 7000-RANK-AND-WRITE-SCORES.
093300*    PROCEDIMIENTO DE SALIDA DEL SORT DE 6000-SCORE-ALL-STOCKS.
093400*    LOS PUNTAJES LLEGAN ORDENADOS POR FECHA Y POR SCORE ASC;
093500*    SE ACUMULAN EN WS-RANK-TABLE LOS DE UNA MISMA FECHA Y, AL
093600*    CAMBIAR LA FECHA, SE ASIGNAN RANGOS Y SE ESCRIBEN ANTES DE
093700*    EMPEZAR LA SIGUIENTE FECHA.
093800     OPEN OUTPUT RS-SCORES-OUT.
093900     IF NOT WS-RSSOUT-OK
094000         DISPLAY 'MKT030 - OPEN ERROR RSSOUT ' WS-RSSOUT-STATUS
094100         GO TO 7000-EXIT
094200     END-IF.
094300     MOVE 'N' TO WS-SORT-EOF-SWITCH.
094400     PERFORM 7010-RETURN-ONE-SCORE THRU 7010-EXIT.
094500     PERFORM 7020-PROCESS-ONE-SCORE THRU 7020-EXIT
094600         UNTIL WS-RANK-SORT-EOF.
094700     IF WS-RANK-COUNT > ZERO
094800         PERFORM 7100-ASSIGN-RANKS-AND-WRITE THRU 7100-EXIT
094900     END-IF.
095000     CLOSE RS-SCORES-OUT.
095100 7000-EXIT.
095200     EXIT.
095300
095400 7010-RETURN-ONE-SCORE.
095500*    RETURN ES EL VERBO COMPLEMENTARIO DE RELEASE; SE USA IGUAL
095600*    QUE UN READ DE ARCHIVO SOBRE LA COLA ORDENADA DEL SORT.
095700     RETURN RS-SORT-WORK INTO RSW-REC
095800         AT END
095900             SET WS-RANK-SORT-EOF TO TRUE
096000             GO TO 7010-EXIT
096100     END-RETURN.
096200 7010-EXIT.
096300     EXIT.
096400
096500 7020-PROCESS-ONE-SCORE.
096600*    CONTROL BREAK POR FECHA, MISMO PATRON QUE 4200-PROCESS-ONE-
096700*    ENTRY EN MKT020: SE USA UN SWITCH DE "PRIMERA VEZ" PARA NO
096800*    DISPARAR EL CORTE EN LA PRIMERISIMA FILA, Y SE COMPARA LA
096900*    FECHA ACTUAL CONTRA LA FECHA ACUMULADA.
097000     IF WS-FIRST-RANK-DATE
097100         MOVE RSW-SCORE-DATE TO WS-RANK-DATE
097200         SET WS-FIRST-RANK-SWITCH TO 'N'
097300     END-IF.
097400     IF RSW-SCORE-DATE NOT = WS-RANK-DATE
097500         PERFORM 7100-ASSIGN-RANKS-AND-WRITE THRU 7100-EXIT
097600         MOVE ZERO           TO WS-RANK-COUNT
097700         MOVE RSW-SCORE-DATE TO WS-RANK-DATE
097800     END-IF.
097900     SET WS-RK-IDX TO WS-RANK-COUNT.
098000     SET WS-RK-IDX UP BY 1.
098100     MOVE RSW-SYMBOL          TO WS-RK-SYMBOL (WS-RK-IDX).
098200     MOVE RSW-RS-SCORE        TO WS-RK-SCORE  (WS-RK-IDX).
098300     MOVE RSW-WEIGHTED-RETURN TO WS-RK-WEIGHTED (WS-RK-IDX).
098400     ADD 1 TO WS-RANK-COUNT.
098500     PERFORM 7010-RETURN-ONE-SCORE THRU 7010-EXIT.
098600 7020-EXIT.
098700     EXIT.
098800
098900 7100-ASSIGN-RANKS-AND-WRITE.
099000*    LOS REGISTROS YA VIENEN EN ORDEN ASCENDENTE DE RS-SCORE
099100*    DENTRO DE LA FECHA (CLAVE SECUNDARIA DEL SORT).  SE BUSCAN
099200*    BLOQUES DE EMPATE Y SE ASIGNA EL RANGO PROMEDIO A CADA UNO.
099300     ADD 1 TO WS-DATES-WITH-SCORES.
099400     MOVE 1 TO WS-RK-IDX.
099500     PERFORM 7105-ASSIGN-ONE-TIE-BLOCK THRU 7105-EXIT
099600         UNTIL WS-RK-IDX > WS-RANK-COUNT.
099700 7100-EXIT.
099800     EXIT.
099900
100000 7105-ASSIGN-ONE-TIE-BLOCK.
100100*    ARRANCA UN POSIBLE BLOQUE DE EMPATE EN WS-RK-IDX Y LO EXTIENDE
100200*    (7110) MIENTRAS EL SCORE SE MANTENGA IGUAL; AL TERMINAR,
100300*    WS-RK-IDX SE DEJA APUNTANDO A LA PRIMERA FILA DEL SIGUIENTE
100400*    BLOQUE PARA QUE EL PERFORM UNTIL DE 7100 SIGA AVANZANDO.
100500     SET WS-TIE-START TO WS-RK-IDX.
100600     SET WS-TIE-END   TO WS-RK-IDX.
100700     MOVE 'N' TO WS-TIE-BREAK-SWITCH.
100800     PERFORM 7110-EXTEND-TIE-BLOCK THRU 7110-EXIT.
100900     COMPUTE WS-TIE-SUM-RANK =
101000         (WS-TIE-START + WS-TIE-END) * (WS-TIE-END -
101100             WS-TIE-START + 1) / 2.
101200     COMPUTE WS-TIE-AVG-RANK ROUNDED =
101300         WS-TIE-SUM-RANK / (WS-TIE-END - WS-TIE-START + 1).
101400     PERFORM 7120-WRITE-TIE-BLOCK THRU 7120-EXIT.
101500     COMPUTE WS-RK-IDX = WS-TIE-END + 1.
101600 7105-EXIT.
101700     EXIT.
101800
101900 7110-EXTEND-TIE-BLOCK.
102000*    AVANZA WS-TIE-END MIENTRAS LOS SCORES SEAN IGUALES AL DEL
102100*    INICIO DEL BLOQUE; LA TABLA YA ESTA ORDENADA POR SCORE
102200*    DENTRO DE LA FECHA (CLAVE SECUNDARIA DEL SORT DE 6000), ASI
102300*    QUE LOS EMPATES SIEMPRE QUEDAN CONTIGUOS.
102400     PERFORM 7115-CHECK-ONE-TIE-ROW THRU 7115-EXIT
102500         VARYING WS-BW-IDX FROM WS-TIE-START BY 1
102600         UNTIL WS-BW-IDX > WS-RANK-COUNT
102700             OR WS-TIE-BREAK-SWITCH = 'Y'.
102800 7110-EXIT.
102900     EXIT.
103000
103100 7115-CHECK-ONE-TIE-ROW.
103200*    WS-BW-IDX SE REUTILIZA AQUI COMO INDICE DE RECORRIDO SOBRE
103300*    WS-RANK-TABLE, NO SOBRE WS-BENCH-WTD-TABLE; AMBOS USOS NO SE
103400*    CRUZAN EN EL TIEMPO DENTRO DE UNA MISMA CORRIDA.
103500     IF WS-RK-SCORE (WS-BW-IDX) = WS-RK-SCORE (WS-TIE-START)
103600         SET WS-TIE-END TO WS-BW-IDX
103700     ELSE
103800         MOVE 'Y' TO WS-TIE-BREAK-SWITCH
103900     END-IF.
104000 7115-EXIT.
104100     EXIT.
104200
104300 7120-WRITE-TIE-BLOCK.
104400*    TODAS LAS FILAS DEL BLOQUE DE EMPATE RECIBEN EL MISMO RANGO
104500*    PROMEDIO (WS-TIE-AVG-RANK, CALCULADO EN 7105 ANTES DE LLAMAR
104600*    A ESTE PARRAFO) PERO CADA UNA MANTIENE SU PROPIO SCORE Y
104700*    RETORNO PONDERADO AL ESCRIBIRSE.
104800     PERFORM 7125-WRITE-ONE-TIE-ROW THRU 7125-EXIT
104900         VARYING WS-RK-IDX FROM WS-TIE-START BY 1
105000         UNTIL WS-RK-IDX > WS-TIE-END.
105100 7120-EXIT.
105200     EXIT.
105300
105400 7125-WRITE-ONE-TIE-ROW.
105500*    EL PERCENTIL ES EL RANGO PROMEDIO DEL BLOQUE EXPRESADO COMO
105600*    PORCENTAJE DEL TOTAL DE ACCIONES RANQUEADAS ESE DIA; POR
105700*    CONSTRUCCION, EL RANGO MAS ALTO (MEJOR DESEMPEÑO RELATIVO)
105800*    PRODUCE EL PERCENTIL MAS CERCANO A 100.
105900     COMPUTE WS-PCTL-WORK =
106000         (WS-TIE-AVG-RANK / WS-RANK-COUNT) * 100.
106100     MOVE WS-PCTL-WORK TO WS-PCTL-RESULT.
106200     MOVE 'stock'             TO RSS-ENTITY-TYPE.
106300     MOVE WS-RK-SYMBOL (WS-RK-IDX)   TO RSS-ENTITY-NAME.
106400     MOVE WS-RANK-DATE               TO RSS-SCORE-DATE.
106500     MOVE WS-RK-SCORE (WS-RK-IDX)    TO RSS-RS-SCORE.
106600     MOVE WS-PCTL-RESULT             TO RSS-PERCENTILE.
106700     MOVE WS-RK-WEIGHTED (WS-RK-IDX) TO RSS-WEIGHTED-RETURN.
106800     WRITE RS-SCORES-OUT-REC FROM WS-RSS-WORK.
106900     ADD 1 TO WS-SCORES-WRITTEN.
107000 7125-EXIT.
107100     EXIT.
107200
107300 9000-TERMINATE.
107400*    RESUMEN DE CONTROL DE CORRIDA PARA LA BITACORA DE PRODUCCION.
107500*    WS-STOCKS-PROCESSED Y WS-SCORES-RELEASED/WRITTEN DEBERIAN
107600*    GUARDAR UNA RELACION RAZONABLE ENTRE SI; UNA CAIDA BRUSCA DE
107700*    SCORES ESCRITOS RESPECTO A ACCIONES PROCESADAS SUELE INDICAR
107800*    UN PROBLEMA CON EL ARCHIVO DE BENCHMARK O CON LOS PARAMETROS
107900*    DE WP-LOOKBACK-DAYS.
108000     DISPLAY 'MKT030 - FECHAS DE ANALISIS : ' WS-DATES-LOADED.
108100     DISPLAY 'MKT030 - ACCIONES PROCESADAS: ' WS-STOCKS-PROCESSED.
108200     DISPLAY 'MKT030 - PUNTAJES GENERADOS : ' WS-SCORES-RELEASED.
108300     DISPLAY 'MKT030 - PUNTAJES ESCRITOS  : ' WS-SCORES-WRITTEN.
108400     DISPLAY 'MKT030 - FECHAS CON PUNTAJE : ' WS-DATES-WITH-SCORES.
108500 9000-EXIT.
108600     EXIT.
