000100*****************************************************************
000200* NOMBRE ARCHIVO.......: MKTTPRC                                *
000300* DESCRIPCION..........: DAILY PRICE / DAILY RETURN, ONE ROW    *
000400*                        PER SYMBOL PER TRADING DATE.           *
000500* LONGITUD DE REGISTRO.: 95 CARACTERES                          *
000600* ORGANIZACION.........: LINE SEQUENTIAL, SORTED SYMBOL+DATE    *
000700*                                                               *
000800* CLAVES                                                        *
000900* ------> PRINCIPAL....: SYMBOL + PRICE-DATE                    *
001000*****************************************************************
001100*
001200 02 MKTTPRC.
001300   05  SYMBOL                  PIC X(08).
001400   05  PRICE-DATE              PIC X(10).
001500   05  OPEN-PRICE              PIC S9(07)V9(04).
001600   05  HIGH-PRICE              PIC S9(07)V9(04).
001700   05  LOW-PRICE               PIC S9(07)V9(04).
001800   05  CLOSE-PRICE             PIC S9(07)V9(04).
001900   05  ADJCLOSE-PRICE          PIC S9(07)V9(04).
002000   05  VOLUME-SHARES           PIC 9(12).
002100   05  DAILY-RETURN            PIC S9(03)V9(06).
002200   05  RETURN-PRESENT-FLAG     PIC X(01).
