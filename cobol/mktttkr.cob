000100* DCLGEN TABLE(MKTTTKR)                                          *
000200*        LIBRARY(MKT.CPF.DCLGEN(MKTTTKR))                        *
000300*        ACTION(REPLACE)                                         *
000400*        APOST                                                   *
000500* ...IS THE MKTTTKR COMMAND THAT MADE THE FOLLOWING STATEMENTS   *
000600******************************************************************
000700
000800******************************************************************
000900* COBOL DECLARATION FOR TABLE MKTGD1.MKTTTKR                     *
001000* TICKER MASTER - ONE ROW PER TRADED SYMBOL.                     *
001100******************************************************************
001200 01 TKR.
001300     10 SYMBOL                           PIC X(08).
001400     10 COMPANY-NAME                     PIC X(40).
001500     10 SECTOR-NAME                      PIC X(24).
001600     10 INDUSTRY-NAME                    PIC X(32).
001700******************************************************************
001800* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 04      *
001900******************************************************************.
