000100******************************************************************
000200* MKTTRSS - RELATIVE STRENGTH SCORE, WORKING-STORAGE FORM        *
000300* ONE ROW PER ENTITY (STOCK/SECTOR/INDUSTRY) PER ANALYSIS DATE.  *
000400******************************************************************
000500* CHANGE LOG                                                     *
000600*  1988-02-15  RHC  REQ-RS-0003  INITIAL LAYOUT FOR             *
000700*                              RS SCORE OUTPUT, ALL ENTITIES.   *
000800*  1991-07-30  RHC  REQ-RS-0011  ADDED RSS-PERCENTILE.          *
000900******************************************************************
001000 02  RSS-RECORD.
001100     05  RSS-CLAVE.
001200         10  RSS-ENTITY-TYPE         PIC X(08)   VALUE SPACES.
001300             88  RSS-ENTITY-STOCK                VALUE 'stock'.
001400             88  RSS-ENTITY-SECTOR               VALUE 'sector'.
001500             88  RSS-ENTITY-INDUSTRY             VALUE 'industry'.
001600         10  RSS-ENTITY-NAME         PIC X(32)   VALUE SPACES.
001700         10  RSS-SCORE-DATE          PIC X(10)   VALUE SPACES.
001800     05  RSS-DATOS.
001900         10  RSS-RS-SCORE            PIC S9(04)V9(02) VALUE ZEROS.
002000         10  RSS-RS-SCORE-X REDEFINES
002100             RSS-RS-SCORE            PIC X(07).
002200         10  RSS-PERCENTILE          PIC 9(03)   VALUE ZEROS.
002300         10  RSS-WEIGHTED-RETURN     PIC S9(03)V9(06) VALUE ZEROS.
002400     05  FILLER                      PIC X(04)   VALUE SPACES.
