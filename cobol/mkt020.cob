000100******************************************************************
000200*                                                                *
000300*   P R O G R A M   I D E N T I F I C A T I O N                  *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.     MKT020.
000800 AUTHOR.         R HERRERA COLL.
000900 INSTALLATION.   CONSORCIO ZONDA - DEPTO ANALISIS DE MERCADO.
001000 DATE-WRITTEN.   22/04/87.
001100 DATE-COMPILED.
001200 SECURITY.       CONFIDENCIAL - USO INTERNO DEL DEPTO MKT.
001300******************************************************************
001400*                                                                *
001500*   D E S C R I P C I O N                                        *
001600*                                                                *
001700*   SEGUNDO PASO DE LA CORRIDA NOCTURNA.  TOMA EL MAESTRO DE     *
001800*   SIMBOLOS (MKTTTKR) Y LOS PRECIOS YA ENRIQUECIDOS CON         *
001900*   RETORNO DIARIO (SALIDA DE MKT010) Y CALCULA, POR SECTOR Y    *
002000*   POR INDUSTRIA, EL PROMEDIO SIMPLE DEL RETORNO DIARIO DE SUS  *
002100*   MIEMBROS PARA CADA FECHA.  SE UTILIZA UN SORT INTERMEDIO     *
002200*   PARA REAGRUPAR LOS PRECIOS, QUE VIENEN ORDENADOS POR         *
002300*   SIMBOLO+FECHA, EN SECUENCIA GRUPO+FECHA.                     *
002400*                                                                *
002500*   ARCHIVO DE ENTRADA   : TICKERIN (MKTTTKR, MAESTRO SIMBOLOS)  *
002600*   ARCHIVO DE ENTRADA   : PRICEOUT (MKTTPRC, SALIDA DE MKT010)  *
002700*   ARCHIVO DE SALIDA    : GRPOUT   (MKTTGRP, RETORNO DE GRUPO)  *
002800*                                                                *
002900******************************************************************
003000*                                                                *
003100*   H I S T O R I A   D E   C A M B I O S                        *
003200*                                                                *
003300******************************************************************
003400*  22-ABR-87  RHC  REQ-RS-0002  VERSION INICIAL DEL PROGRAMA.   *
003500*  30-ABR-87  RHC  REQ-RS-0002  AGREGADO SORT INTERMEDIO PARA   *
003600*                               REAGRUPAR POR SECTOR/INDUSTRIA. *
003700*  19-NOV-90  RHC  REQ-RS-0006  ADAPTADO AL NUEVO LAYOUT DE     *
003800*                               MKTTPRC CON DAILY-RETURN.       *
003900*  12-MAY-93  RHC  REQ-RS-0010  BUSQUEDA BINARIA (SEARCH ALL)   *
004000*                               SOBRE TABLA DE SIMBOLOS PARA    *
004100*                               MEJORAR TIEMPO DE CORRIDA.      *
004200*  07-FEB-95  RHC  REQ-RS-0013  DESCARTE DE GRUPOS SIN          *
004300*                               MIEMBROS CON RETORNO EN LA      *
004400*                               FECHA (VER PARRAFO 4200).       *
004500*  02-OCT-96  LMG  REQ-RS-0016  AGREGADO CONTADOR DE GRUPOS     *
004600*                               ESCRITOS AL INFORME FINAL.      *
004700*  22-SEP-98  LMG  Y2K-0114     REVISION DE CAMPOS DE FECHA.    *
004800*                               RETURN-DATE YA ES AAAA-MM-DD;   *
004900*                               SIN CAMBIOS REQUERIDOS.         *
005000*  11-JAN-99  LMG  Y2K-0114     CERTIFICACION Y2K COMPLETADA.   *
005100*  14-MAR-02  DVP  REQ-RS-0024  AMPLIADA TABLA DE SIMBOLOS DE   *
005200*                               1500 A 3000 ENTRADAS.           *
005300******************************************************************
005400
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.    IBM-370.
005800 OBJECT-COMPUTER.    IBM-370.
005900 SPECIAL-NAMES.      C01 IS TOP-OF-FORM.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT TICKERS-IN       ASSIGN TO TICKERIN
006400         ORGANIZATION        IS LINE SEQUENTIAL
006500         FILE STATUS         IS WS-TICKERIN-STATUS.
006600
006700     SELECT PRICES-IN        ASSIGN TO PRICEOUT
006800         ORGANIZATION        IS LINE SEQUENTIAL
006900         FILE STATUS         IS WS-PRICEIN-STATUS.
007000
007100     SELECT GROUP-RETURNS-OUT ASSIGN TO GRPOUT
007200         ORGANIZATION        IS LINE SEQUENTIAL
007300         FILE STATUS         IS WS-GRPOUT-STATUS.
007400
007500     SELECT GROUP-SORT-WORK  ASSIGN TO SYSUT1.
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  TICKERS-IN
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 104 CHARACTERS.
008200 01  TICKERS-IN-REC.
008300     COPY MKTTTKR.
008400
008500 FD  PRICES-IN
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 95 CHARACTERS.
008800 01  PRICES-IN-REC.
008900     COPY MKTTPRC.
009000
009100 FD  GROUP-RETURNS-OUT
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 60 CHARACTERS.
009400 01  GROUP-RETURNS-OUT-REC    PIC X(60).
009500
009600 SD  GROUP-SORT-WORK
009700     RECORD CONTAINS 53 CHARACTERS.
009800 01  GSW-REC.
009900     05  GSW-GROUP-TYPE           PIC X(01).
010000     05  GSW-GROUP-NAME           PIC X(32).
010100     05  GSW-RETURN-DATE          PIC X(10).
010200     05  GSW-DAILY-RETURN         PIC S9(03)V9(06).
010300     05  FILLER                  PIC X(01).
010400
010500 WORKING-STORAGE SECTION.
010600*    WS-GROUPS-WRITTEN SE DECLARA COMO ITEM INDEPENDIENTE DE
010700*    NIVEL 77, SEGUN LA COSTUMBRE DEL DEPTO PARA LOS CONTADORES
010800*    DE CIERRE DE CORRIDA QUE SOLO SE USAN PARA EL RESUMEN DE
010900*    9000-TERMINATE Y NO VIAJAN DENTRO DE NINGUN GRUPO.
011000 77  WS-GROUPS-WRITTEN         PIC S9(07) COMP VALUE ZERO.
011100 01  WS-FILE-STATUS-AREA.
011200     05  WS-TICKERIN-STATUS       PIC X(02) VALUE SPACES.
011300         88  WS-TICKERIN-OK                 VALUE '00'.
011400     05  WS-PRICEIN-STATUS        PIC X(02) VALUE SPACES.
011500         88  WS-PRICEIN-OK                  VALUE '00'.
011600     05  WS-GRPOUT-STATUS         PIC X(02) VALUE SPACES.
011700         88  WS-GRPOUT-OK                   VALUE '00'.
011800
011900     05  FILLER                  PIC X(01).
012000 01  WS-SWITCHES.
012100     05  WS-TICKERIN-EOF-SWITCH   PIC X(01) VALUE 'N'.
012200         88  WS-TICKERIN-EOF                VALUE 'Y'.
012300     05  WS-PRICEIN-EOF-SWITCH    PIC X(01) VALUE 'N'.
012400         88  WS-PRICEIN-EOF                 VALUE 'Y'.
012500     05  WS-SORT-EOF-SWITCH       PIC X(01) VALUE 'N'.
012600         88  WS-SORT-EOF                    VALUE 'Y'.
012700     05  WS-FIRST-GROUP-SWITCH    PIC X(01) VALUE 'Y'.
012800         88  WS-FIRST-GROUP                 VALUE 'Y'.
012900
013000     05  FILLER                  PIC X(01).
013100*    WS-TICKER-TABLE MANTIENE EN MEMORIA TODO EL MAESTRO DE
013200*    SIMBOLOS DURANTE LA CORRIDA.  REQ-RS-0024 (14-MAR-02)
013300*    AMPLIO EL OCCURS DE 1500 A 3000 CUANDO EL UNIVERSO DE
013400*    SIMBOLOS CUBIERTOS POR EL SISTEMA SUPERO LA MITAD DE LA
013500*    CAPACIDAD ORIGINAL; SI VUELVE A CRECER HAY QUE AMPLIAR
013600*    DE NUEVO ESTE OCCURS (Y EL DE WS-TICKER-ENTRY-X).
013700 01  WS-TICKER-TABLE.
013800     05  WS-TICKER-COUNT          PIC S9(05) COMP VALUE ZERO.
013900     05  WS-TICKER-ENTRY OCCURS 3000 TIMES
014000             ASCENDING KEY IS WS-TKR-SYMBOL
014100             INDEXED BY WS-TKR-IDX.
014200         10  WS-TKR-SYMBOL        PIC X(08).
014300         10  WS-TKR-SECTOR        PIC X(24).
014400         10  WS-TKR-INDUSTRY      PIC X(32).
014500     05  WS-TICKER-ENTRY-X REDEFINES WS-TICKER-ENTRY
014600             OCCURS 3000 TIMES
014700             INDEXED BY WS-TKR-X-IDX.
014800         10  WS-TKR-RAW           PIC X(64).
014900
015000     05  FILLER                  PIC X(01).
015100 01  WS-TICKER-SEARCH-AREA.
015200     05  WS-TICKER-FOUND-SWITCH   PIC X(01) VALUE 'N'.
015300         88  WS-TICKER-FOUND                VALUE 'Y'.
015400     05  WS-FOUND-SECTOR          PIC X(24) VALUE SPACES.
015500     05  WS-FOUND-INDUSTRY        PIC X(32) VALUE SPACES.
015600
015700     05  FILLER                  PIC X(01).
015800*    ESTOS TRES CONTADORES ALIMENTAN EL RESUMEN DE CIERRE DEL
015900*    PARRAFO 9000; WS-GROUPS-WRITTEN QUEDO APARTE EN NIVEL 77
016000*    PORQUE SE AGREGO DESPUES (REQ-RS-0016) Y EL GRUPO YA
016100*    ESTABA ANGOSTO DE ESPACIO EN ESE PUNTO DEL PROGRAMA.
016200 01  WS-COUNTERS.
016300     05  WS-TICKERS-LOADED        PIC S9(05) COMP VALUE ZERO.
016400     05  WS-PRICES-READ           PIC S9(09) COMP VALUE ZERO.
016500     05  WS-ENTRIES-RELEASED      PIC S9(09) COMP VALUE ZERO.
016600
016700     05  FILLER                  PIC X(01).
016800*    WS-CONTROL-BREAK-AREA GUARDA LA CLAVE Y EL ACUMULADOR DEL
016900*    GRUPO QUE SE ESTA SUMANDO EN EL PROCEDIMIENTO DE SALIDA
017000*    DEL SORT (4000); WS-SUM-RETURN SE DECLARA COMP-3 CON DOS
017100*    DECIMALES EXTRA DE MARGEN SOBRE GSW-DAILY-RETURN PARA QUE
017200*    LA SUMA DE MUCHOS MIEMBROS NO PIERDA PRECISION ANTES DEL
017300*    REDONDEO FINAL EN 4400.
017400 01  WS-CONTROL-BREAK-AREA.
017500     05  WS-PREV-GROUP-TYPE       PIC X(01) VALUE SPACES.
017600     05  WS-PREV-GROUP-NAME       PIC X(32) VALUE SPACES.
017700     05  WS-PREV-RETURN-DATE      PIC X(10) VALUE SPACES.
017800     05  WS-PREV-DATE-R REDEFINES
017900         WS-PREV-RETURN-DATE.
018000         10  WS-PD-YEAR           PIC X(04).
018100         10  FILLER               PIC X(01).
018200         10  WS-PD-MONTH          PIC X(02).
018300         10  FILLER               PIC X(01).
018400         10  WS-PD-DAY            PIC X(02).
018500     05  WS-SUM-RETURN            PIC S9(05)V9(10) COMP-3
018600                                   VALUE ZEROS.
018700     05  WS-MEMBER-COUNT          PIC S9(05) COMP VALUE ZERO.
018800
018900 01  WS-AVG-RETURN-WORK.
019000     05  WS-AVG-RETURN            PIC S9(03)V9(06) COMP-3
019100                                   VALUE ZEROS.
019200     05  WS-AVG-RETURN-X REDEFINES
019300         WS-AVG-RETURN            PIC X(06).
019400
019500     05  FILLER                  PIC X(01).
019600*    WS-GROUP-WORK ES LA IMAGEN DE SALIDA QUE SE ARMA CAMPO A
019700*    CAMPO EN 4400 ANTES DE ESCRIBIRLA A GRPOUT; USA LA MISMA
019800*    COPY QUE DEFINE EL LAYOUT DE MKTTGRP PARA QUE LOS DOS
019900*    LADOS (ESTE PROGRAMA Y CUALQUIER LECTOR FUTURO DEL ARCHIVO)
020000*    COINCIDAN SIEMPRE.
020100 01  WS-GROUP-WORK.
020200     COPY MKTTGRP_ORIGINAL.
020300
020400 PROCEDURE DIVISION.
020500
020600 0000-MAIN-CONTROL.
020700*    EL MAESTRO DE PRECIOS LLEGA ORDENADO SIMBOLO+FECHA (SALIDA
020800*    DE MKT010), PERO EL PROMEDIO DE GRUPO SE NECESITA POR
020900*    SECTOR/INDUSTRIA+FECHA; POR ESO SE USA UN SORT CON
021000*    PROCEDIMIENTO DE ENTRADA Y SALIDA EN VEZ DE UN SIMPLE
021100*    SORT DE ARCHIVO A ARCHIVO: 3000 TRADUCE CADA PRECIO A SUS
021200*    DOS ENTRADAS DE GRUPO (SECTOR E INDUSTRIA) ANTES DE
021300*    ENTREGARLAS AL SORT, Y 4000 LAS RECIBE YA AGRUPADAS PARA
021400*    SACAR EL PROMEDIO.
021500     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
021600     PERFORM 2000-LOAD-ONE-TICKER THRU 2000-EXIT
021700         UNTIL WS-TICKERIN-EOF.
021800     SORT GROUP-SORT-WORK
021900         ON ASCENDING KEY GSW-GROUP-TYPE
022000                          GSW-GROUP-NAME
022100                          GSW-RETURN-DATE
022200         INPUT  PROCEDURE 3000-RELEASE-GROUP-ENTRIES THRU 3000-EXIT
022300         OUTPUT PROCEDURE 4000-SUMMARIZE-GROUPS      THRU 4000-EXIT.
022400     PERFORM 9000-TERMINATE THRU 9000-EXIT.
022500     STOP RUN.
022600
022700 1000-INITIALIZE.
022800*    EL MAESTRO DE SIMBOLOS SE CARGA COMPLETO A LA TABLA
022900*    WS-TICKER-TABLE ANTES DE TOCAR UN SOLO PRECIO, PORQUE
023000*    3300-FIND-TICKER NECESITA LA TABLA YA ORDENADA PARA LA
023100*    BUSQUEDA BINARIA (SEARCH ALL, REQ-RS-0010).
023200     OPEN INPUT TICKERS-IN.
023300     IF NOT WS-TICKERIN-OK
023400         DISPLAY 'MKT020 - OPEN ERROR TICKERIN ' WS-TICKERIN-STATUS
023500         GO TO 1000-EXIT
023600     END-IF.
023700     PERFORM 2100-READ-TICKER THRU 2100-EXIT.
023800 1000-EXIT.
023900     EXIT.
024000
024100 2000-LOAD-ONE-TICKER.
024200*    SE CARGA CADA SIMBOLO AL FINAL DE LA TABLA EN EL ORDEN EN
024300*    QUE LLEGA EL MAESTRO DE SIMBOLOS; ESE MAESTRO YA VIENE
024400*    ORDENADO POR SIMBOLO DESDE EL PROCESO DE CARGA, REQUISITO
024500*    INDISPENSABLE PARA QUE SEARCH ALL FUNCIONE EN 3300.
024600     SET WS-TKR-IDX TO WS-TICKER-COUNT.
024700     SET WS-TKR-IDX UP BY 1.
024800     MOVE TKR-SYMBOL        TO WS-TKR-SYMBOL (WS-TKR-IDX).
024900     MOVE TKR-SECTOR-NAME   TO WS-TKR-SECTOR (WS-TKR-IDX).
025000     MOVE TKR-INDUSTRY-NAME TO WS-TKR-INDUSTRY (WS-TKR-IDX).
025100     ADD 1 TO WS-TICKER-COUNT.
025200     ADD 1 TO WS-TICKERS-LOADED.
025300     PERFORM 2100-READ-TICKER THRU 2100-EXIT.
025400 2000-EXIT.
025500     EXIT.
025600
025700 2100-READ-TICKER.
025800     READ TICKERS-IN INTO TICKERS-IN-REC
025900         AT END
026000             SET WS-TICKERIN-EOF TO TRUE
026100             GO TO 2100-EXIT
026200     END-READ.
026300 2100-EXIT.
026400     EXIT.
026500
026600 3000-RELEASE-GROUP-ENTRIES.
026700*    PROCEDIMIENTO DE ENTRADA DEL SORT.  ABRE EL ARCHIVO DE
026800*    PRECIOS Y LO RECORRE UNA SOLA VEZ, LIBERANDO (RELEASE) DOS
026900*    ENTRADAS POR CADA PRECIO CON RETORNO PRESENTE: UNA PARA SU
027000*    SECTOR Y OTRA PARA SU INDUSTRIA (PARRAFO 3200).
027100     OPEN INPUT PRICES-IN.
027200     IF NOT WS-PRICEIN-OK
027300         DISPLAY 'MKT020 - OPEN ERROR PRICEOUT ' WS-PRICEIN-STATUS
027400         GO TO 3000-EXIT
027500     END-IF.
027600     PERFORM 3100-READ-PRICE THRU 3100-EXIT.
027700     PERFORM 3200-RELEASE-ONE-PRICE THRU 3200-EXIT
027800         UNTIL WS-PRICEIN-EOF.
027900     CLOSE PRICES-IN.
028000 3000-EXIT.
028100     EXIT.
028200
028300 3100-READ-PRICE.
028400     READ PRICES-IN INTO PRICES-IN-REC
028500         AT END
028600             SET WS-PRICEIN-EOF TO TRUE
028700             GO TO 3100-EXIT
028800     END-READ.
028900     ADD 1 TO WS-PRICES-READ.
029000 3100-EXIT.
029100     EXIT.
029200
029300 3200-RELEASE-ONE-PRICE.
029400*    REQ-RS-0013 (07-FEB-95) - SOLO SE LIBERAN ENTRADAS PARA
029500*    PRECIOS CON RETORNO PRESENTE; EL PRIMER DIA DE CADA SIMBOLO
029600*    (SIN RETORNO, VER MKT010) NO APORTA NADA AL PROMEDIO DE
029700*    GRUPO Y SE DESCARTA AQUI MISMO, ANTES DE ENTRAR AL SORT.
029800*    EVITA ARRASTRAR CEROS FALSOS AL PROMEDIO DE SECTOR.
029900     IF RETURN-PRESENT-FLAG OF PRICES-IN-REC = 'Y'
030000         PERFORM 3300-FIND-TICKER THRU 3300-EXIT
030100         IF WS-TICKER-FOUND
030200             MOVE 'S'                TO GSW-GROUP-TYPE
030300             MOVE WS-FOUND-SECTOR    TO GSW-GROUP-NAME
030400             MOVE PRICE-DATE OF PRICES-IN-REC TO GSW-RETURN-DATE
030500             MOVE DAILY-RETURN OF PRICES-IN-REC
030600                                     TO GSW-DAILY-RETURN
030700             RELEASE GSW-REC
030800             ADD 1 TO WS-ENTRIES-RELEASED
030900
031000             MOVE 'I'                TO GSW-GROUP-TYPE
031100             MOVE WS-FOUND-INDUSTRY  TO GSW-GROUP-NAME
031200             RELEASE GSW-REC
031300             ADD 1 TO WS-ENTRIES-RELEASED
031400         END-IF
031500     END-IF.
031600     PERFORM 3100-READ-PRICE THRU 3100-EXIT.
031700 3200-EXIT.
031800     EXIT.
031900
032000 3300-FIND-TICKER.
032100*    REQ-RS-0010 (12-MAY-93) - BUSQUEDA BINARIA SOBRE LA TABLA
032200*    DE SIMBOLOS.  ANTES DE ESTE CAMBIO SE USABA UNA BUSQUEDA
032300*    SECUENCIAL (SEARCH SIMPLE) QUE CON 1500 SIMBOLOS Y VARIOS
032400*    AÑOS DE HISTORICO TARDABA DEMASIADO EN LA VENTANA NOCTURNA.
032500*    REQUIERE QUE LA TABLA ESTE ORDENADA ASCENDENTE POR
032600*    WS-TKR-SYMBOL, COMO QUEDA DECLARADO EN WS-TICKER-TABLE.
032700     SET WS-TICKER-FOUND-SWITCH TO 'N'.
032800     SEARCH ALL WS-TICKER-ENTRY
032900         AT END
033000             MOVE 'N' TO WS-TICKER-FOUND-SWITCH
033100         WHEN WS-TKR-SYMBOL (WS-TKR-IDX) = SYMBOL OF PRICES-IN-REC
033200             MOVE 'Y' TO WS-TICKER-FOUND-SWITCH
033300             MOVE WS-TKR-SECTOR   (WS-TKR-IDX) TO WS-FOUND-SECTOR
033400             MOVE WS-TKR-INDUSTRY (WS-TKR-IDX) TO WS-FOUND-INDUSTRY
033500     END-SEARCH.
033600 3300-EXIT.
033700     EXIT.
033800
033900 4000-SUMMARIZE-GROUPS.
034000*    PROCEDIMIENTO DE SALIDA DEL SORT.  LAS ENTRADAS YA VIENEN
034100*    ORDENADAS TIPO+NOMBRE+FECHA, ASI QUE UN CORTE DE CONTROL
034200*    SIMPLE (4200/4300) BASTA PARA DETECTAR CUANDO TERMINA UN
034300*    GRUPO Y ESCRIBIR SU PROMEDIO (4400).
034400     OPEN OUTPUT GROUP-RETURNS-OUT.
034500     IF NOT WS-GRPOUT-OK
034600         DISPLAY 'MKT020 - OPEN ERROR GRPOUT ' WS-GRPOUT-STATUS
034700         GO TO 4000-EXIT
034800     END-IF.
034900     PERFORM 4100-RETURN-ONE-ENTRY THRU 4100-EXIT.
035000     PERFORM 4200-PROCESS-ONE-ENTRY THRU 4200-EXIT
035100         UNTIL WS-SORT-EOF.
035200     IF NOT WS-FIRST-GROUP AND WS-MEMBER-COUNT > ZERO
035300         PERFORM 4400-WRITE-GROUP-RETURN THRU 4400-EXIT
035400     END-IF.
035500     CLOSE GROUP-RETURNS-OUT.
035600 4000-EXIT.
035700     EXIT.
035800
035900 4100-RETURN-ONE-ENTRY.
036000     RETURN GROUP-SORT-WORK INTO GSW-REC
036100         AT END
036200             SET WS-SORT-EOF TO TRUE
036300             GO TO 4100-EXIT
036400     END-RETURN.
036500 4100-EXIT.
036600     EXIT.
036700
036800 4200-PROCESS-ONE-ENTRY.
036900*    SI CAMBIA CUALQUIERA DE LOS TRES CAMPOS DE CONTROL
037000*    (TIPO, NOMBRE O FECHA) SE CIERRA EL GRUPO ANTERIOR ANTES
037100*    DE ARRANCAR EL NUEVO; SI NO CAMBIO NINGUNO, LA ENTRADA
037200*    SIMPLEMENTE SE SUMA AL ACUMULADOR DEL GRUPO EN CURSO.
037300     IF WS-FIRST-GROUP
037400         PERFORM 4300-START-NEW-GROUP THRU 4300-EXIT
037500     ELSE
037600         IF GSW-GROUP-TYPE  NOT = WS-PREV-GROUP-TYPE  OR
037700            GSW-GROUP-NAME  NOT = WS-PREV-GROUP-NAME  OR
037800            GSW-RETURN-DATE NOT = WS-PREV-RETURN-DATE
037900             IF WS-MEMBER-COUNT > ZERO
038000                 PERFORM 4400-WRITE-GROUP-RETURN THRU 4400-EXIT
038100             END-IF
038200             PERFORM 4300-START-NEW-GROUP THRU 4300-EXIT
038300         ELSE
038400             ADD GSW-DAILY-RETURN TO WS-SUM-RETURN
038500             ADD 1 TO WS-MEMBER-COUNT
038600         END-IF
038700     END-IF.
038800     PERFORM 4100-RETURN-ONE-ENTRY THRU 4100-EXIT.
038900 4200-EXIT.
039000     EXIT.
039100
039200*    ARRANCA EL ACUMULADOR DEL NUEVO GRUPO CON LA PRIMERA
039300*    ENTRADA QUE LE TOCO (YA CUENTA COMO MIEMBRO 1); LA CLAVE
039400*    DE CONTROL PASA A SER LA DE ESTE GRUPO PARA LA PROXIMA
039500*    COMPARACION EN 4200.
039600 4300-START-NEW-GROUP.
039700     MOVE GSW-GROUP-TYPE   TO WS-PREV-GROUP-TYPE.
039800     MOVE GSW-GROUP-NAME   TO WS-PREV-GROUP-NAME.
039900     MOVE GSW-RETURN-DATE  TO WS-PREV-RETURN-DATE.
040000     MOVE GSW-DAILY-RETURN TO WS-SUM-RETURN.
040100     MOVE 1                TO WS-MEMBER-COUNT.
040200     SET WS-FIRST-GROUP-SWITCH TO 'N'.
040300 4300-EXIT.
040400     EXIT.
040500
040600 4400-WRITE-GROUP-RETURN.
040700*    PROMEDIO SIMPLE (EQUAL-WEIGHTED), NO PONDERADO POR
040800*    CAPITALIZACION DE MERCADO; ASI LO PIDIO LA MESA DE
040900*    RESEARCH EN EL REQUERIMIENTO ORIGINAL DE ESTE PASO.
041000     COMPUTE WS-AVG-RETURN ROUNDED =
041100         WS-SUM-RETURN / WS-MEMBER-COUNT.
041200     MOVE WS-PREV-GROUP-TYPE  TO GRP-GROUP-TYPE.
041300     MOVE WS-PREV-GROUP-NAME  TO GRP-GROUP-NAME.
041400     MOVE WS-PREV-RETURN-DATE TO GRP-RETURN-DATE.
041500     MOVE WS-AVG-RETURN       TO GRP-AVG-RETURN.
041600     MOVE WS-MEMBER-COUNT     TO GRP-STOCK-COUNT.
041700     WRITE GROUP-RETURNS-OUT-REC FROM WS-GROUP-WORK.
041800     ADD 1 TO WS-GROUPS-WRITTEN.
041900 4400-EXIT.
042000     EXIT.
042100
042200*    RESUMEN DE CIERRE PARA EL LOG DE LA CORRIDA NOCTURNA; EL
042300*    OPERADOR DE TURNO COMPARA ENTRADAS-AL-SORT CONTRA
042400*    GRUPOS-ESCRITOS PARA CONFIRMAR QUE NINGUN GRUPO QUEDO
042500*    COLGADO SIN SU ESCRITURA FINAL EN 4000.
042600 9000-TERMINATE.
042700     CLOSE TICKERS-IN.
042800     DISPLAY 'MKT020 - SIMBOLOS CARGADOS  : ' WS-TICKERS-LOADED.
042900     DISPLAY 'MKT020 - PRECIOS LEIDOS     : ' WS-PRICES-READ.
043000     DISPLAY 'MKT020 - ENTRADAS AL SORT   : ' WS-ENTRIES-RELEASED.
043100     DISPLAY 'MKT020 - GRUPOS ESCRITOS    : ' WS-GROUPS-WRITTEN.
043200 9000-EXIT.
043300     EXIT.
