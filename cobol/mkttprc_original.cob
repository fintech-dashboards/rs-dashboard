000100******************************************************************
000200* MKTTPRC - DAILY PRICE / DAILY RETURN, WORKING-STORAGE FORM     *
000300* ONE ENTRY PER SYMBOL PER TRADING DATE.                         *
000400******************************************************************
000500* CHANGE LOG                                                     *
000600*  1987-04-02  RHC  REQ-RS-0001  INITIAL LAYOUT.                *
000700*  1990-11-14  RHC  REQ-RS-0006  ADDED DAILY-RETURN FIELD       *
000800*                              FOR PRICE POST-PROCESSING.       *
000900******************************************************************
001000 02  PRC-RECORD.
001100     05  PRC-CLAVE.
001200         10  PRC-SYMBOL              PIC X(08)   VALUE SPACES.
001300         10  PRC-PRICE-DATE          PIC X(10)   VALUE SPACES.
001400         10  PRC-PRICE-DATE-R REDEFINES PRC-PRICE-DATE.
001500             15  PRC-PD-YEAR         PIC X(04).
001600             15  FILLER              PIC X(01).
001700             15  PRC-PD-MONTH        PIC X(02).
001800             15  FILLER              PIC X(01).
001900             15  PRC-PD-DAY          PIC X(02).
002000     05  PRC-DATOS.
002100         10  PRC-OPEN-PRICE          PIC S9(07)V9(04) VALUE ZEROS.
002200         10  PRC-HIGH-PRICE          PIC S9(07)V9(04) VALUE ZEROS.
002300         10  PRC-LOW-PRICE           PIC S9(07)V9(04) VALUE ZEROS.
002400         10  PRC-CLOSE-PRICE         PIC S9(07)V9(04) VALUE ZEROS.
002500         10  PRC-ADJCLOSE-PRICE      PIC S9(07)V9(04) VALUE ZEROS.
002600         10  PRC-ADJCLOSE-PRICE-X REDEFINES
002700             PRC-ADJCLOSE-PRICE      PIC X(11).
002800         10  PRC-VOLUME-SHARES       PIC 9(12)   VALUE ZEROS.
002900         10  PRC-DAILY-RETURN        PIC S9(03)V9(06) VALUE ZEROS.
003000         10  PRC-RETURN-FLAG         PIC X(01)   VALUE SPACES.
003100             88  PRC-RETURN-PRESENT              VALUE 'Y'.
003200             88  PRC-RETURN-ABSENT                VALUE 'N' ' '.
003300     05  FILLER                      PIC X(02)   VALUE SPACES.
