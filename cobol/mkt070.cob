000100******************************************************************
000200*                                                                *
000300*   P R O G R A M   I D E N T I F I C A T I O N                  *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.     MKT070.
000800 AUTHOR.         M SOSA IRIBARREN.
000900 INSTALLATION.   CONSORCIO ZONDA - DEPTO ANALISIS DE MERCADO.
001000 DATE-WRITTEN.   19/08/92.
001100 DATE-COMPILED.
001200 SECURITY.       CONFIDENCIAL - USO INTERNO DEL DEPTO MKT.
001300******************************************************************
001400*                                                                *
001500*   D E S C R I P C I O N                                        *
001600*                                                                *
001700*   SEPTIMO PASO DE LA CORRIDA NOCTURNA, EJECUTADO POR PEDIDO DE *
001800*   AUDITORIA INTERNA DESPUES DEL CIERRE.  PARA CADA FILA DE     *
001900*   RSSOUT RECALCULA EL PUNTAJE RS DE FORMA INDEPENDIENTE, A     *
002000*   PARTIR DE LOS RETORNOS DIARIOS CRUDOS DE PRICEOUT/GRPOUT, Y  *
002100*   LO COMPARA CONTRA EL VALOR GRABADO POR MKT030/MKT040.  NO    *
002200*   TOCA NINGUN ARCHIVO DE SALIDA DE LA CORRIDA; SOLO AGREGA SU  *
002300*   PROPIA SECCION AL REPORTE DE RANKING.                        *
002400*                                                                *
002500*   LA RECOMPOSICION DEL BENCHMARK EN ESTE PROGRAMA USA SIEMPRE  *
002600*   RETORNOS DIARIOS REALES, NUNCA EL AJUSTE SOBRE PRECIOS DE    *
002700*   REQ-RS-0013 QUE APLICA MKT030.  ES NORMAL QUE LOS PUNTAJES   *
002800*   DE ACCIONES FALLEN LA VERIFICACION POR ESE MOTIVO; LOS DE    *
002900*   SECTOR/RUBRO (QUE YA USAN RETORNOS REALES EN MKT040) NO      *
003000*   DEBERIAN FALLAR POR ESTA CAUSA.                              *
003100*                                                                *
003200*   ARCHIVO DE ENTRADA   : PRMIN    (MKTTPRM, PARAMETROS)        *
003300*   ARCHIVO DE ENTRADA   : RSSOUT   (MKTTRSS, PUNTAJES GRABADOS) *
003400*   ARCHIVO DE ENTRADA   : PRICEOUT (MKTTPRC, RETORNOS DIARIOS)  *
003500*   ARCHIVO DE ENTRADA   : GRPOUT   (MKTTGRP, RETORNOS DE GRUPO) *
003600*   ARCHIVO DE SALIDA    : RPTOUT   (REPORTE DE RANKING, EXTEND) *
003700*                                                                *
003800******************************************************************
003900*                                                                *
004000*   H I S T O R I A   D E   C A M B I O S                        *
004100*                                                                *
004200******************************************************************
004300*  19-AGO-92  MSI  REQ-RS-0015  VERSION INICIAL.  CONTROL DE      *
004400*                               CALIDAD SOBRE RSSOUT A PEDIDO DE  *
004500*                               AUDITORIA INTERNA.                *
004600*  03-MAR-94  MSI  REQ-RS-0016  TOLERANCIA DE VERIFICACION        *
004700*                               FIJADA EN 0.50 PUNTOS.            *
004800*  22-SEP-98  MSI  Y2K-0114     REVISION DE CAMPOS DE FECHA EN    *
004900*                               LAS TABLAS DE PRECIOS Y GRUPOS.   *
005000*  11-ENE-99  MSI  Y2K-0114     CERTIFICACION Y2K COMPLETADA.     *
005100*  14-JUN-01  DVP  REQ-RS-0024  SECCION DE VERIFICACION AGREGADA  *
005200*                               AL REPORTE DE RANKING EN MODO     *
005300*                               EXTEND (ANTES ESCRIBIA UN ARCHIVO *
005400*                               APARTE QUE NADIE LEIA).          *
005500*  05-FEB-02  DVP  REQ-RS-0022  TOTAL GENERAL AL PIE DE LA        *
005600*                               SECCION (PARRAFO 4500).          *
005700******************************************************************
005800
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER.    IBM-370.
006200 OBJECT-COMPUTER.    IBM-370.
006300 SPECIAL-NAMES.      C01 IS TOP-OF-FORM.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT SETTINGS-IN       ASSIGN TO PRMIN
006800         ORGANIZATION         IS LINE SEQUENTIAL
006900         FILE STATUS          IS WS-PRMIN-STATUS.
007000
007100     SELECT RS-SCORES-IN      ASSIGN TO RSSOUT
007200         ORGANIZATION         IS LINE SEQUENTIAL
007300         FILE STATUS          IS WS-RSSIN-STATUS.
007400
007500     SELECT PRICES-IN         ASSIGN TO PRICEOUT
007600         ORGANIZATION         IS LINE SEQUENTIAL
007700         FILE STATUS          IS WS-PRICEIN-STATUS.
007800
007900     SELECT GROUP-RETURNS-IN  ASSIGN TO GRPOUT
008000         ORGANIZATION         IS LINE SEQUENTIAL
008100         FILE STATUS          IS WS-GRPIN-STATUS.
008200
008300     SELECT RANKING-REPORT-OUT ASSIGN TO RPTOUT
008400         ORGANIZATION         IS LINE SEQUENTIAL
008500         FILE STATUS          IS WS-RPTOUT-STATUS.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  SETTINGS-IN
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 40 CHARACTERS.
009200 01  SETTINGS-IN-REC.
009300     COPY MKTTPRM.
009400
009500 FD  RS-SCORES-IN
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 72 CHARACTERS.
009800 01  RS-SCORES-IN-REC.
009900     COPY MKTTRSS.
010000
010100 FD  PRICES-IN
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 95 CHARACTERS.
010400 01  PRICES-IN-REC.
010500     COPY MKTTPRC.
010600
010700 FD  GROUP-RETURNS-IN
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 60 CHARACTERS.
011000 01  GROUP-RETURNS-IN-REC.
011100     COPY MKTTGRP.
011200
011300 FD  RANKING-REPORT-OUT
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 132 CHARACTERS.
011600 01  RANKING-REPORT-OUT-REC   PIC X(132).
011700
011800 WORKING-STORAGE SECTION.
011900*    LOS TRES CONTADORES DE VENTANA (MATCH/SKIP/SEEN) SE DECLARAN
012000*    COMO NIVEL 77, COSTUMBRE DEL DEPTO PARA ESCALARES DE TRABAJO
012100*    QUE SE REUTILIZAN EN CADA LLAMADA A 5000/5500 Y NO GUARDAN
012200*    NINGUN VALOR QUE DEBA VIAJAR CON EL REGISTRO QUE SE ESTA
012300*    VERIFICANDO (A DIFERENCIA DE WS-VERIFY-SYMBOL/DATE/GROUP,
012400*    QUE SI IDENTIFICAN LA FILA EN CURSO Y SE QUEDAN EN GRUPO).
012500 77  WS-MATCH-COUNT            PIC S9(05) COMP VALUE ZERO.
012600 77  WS-SKIP-COUNT             PIC S9(05) COMP VALUE ZERO.
012700 77  WS-SEEN-COUNT             PIC S9(05) COMP VALUE ZERO.
012800 01  WS-FILE-STATUS-AREA.
012900     05  WS-PRMIN-STATUS          PIC X(02) VALUE SPACES.
013000         88  WS-PRMIN-OK                    VALUE '00'.
013100     05  WS-RSSIN-STATUS          PIC X(02) VALUE SPACES.
013200         88  WS-RSSIN-OK                    VALUE '00'.
013300     05  WS-PRICEIN-STATUS        PIC X(02) VALUE SPACES.
013400         88  WS-PRICEIN-OK                  VALUE '00'.
013500     05  WS-GRPIN-STATUS          PIC X(02) VALUE SPACES.
013600         88  WS-GRPIN-OK                    VALUE '00'.
013700     05  WS-RPTOUT-STATUS         PIC X(02) VALUE SPACES.
013800         88  WS-RPTOUT-OK                   VALUE '00'.
013900     05  FILLER                   PIC X(02) VALUE SPACES.
014000
014100 01  WS-SWITCHES.
014200     05  WS-SETTINGS-EOF-SWITCH   PIC X(01) VALUE 'N'.
014300         88  WS-SETTINGS-EOF                VALUE 'Y'.
014400     05  WS-RSSIN-EOF-SWITCH      PIC X(01) VALUE 'N'.
014500         88  WS-RSSIN-EOF                   VALUE 'Y'.
014600     05  WS-PRICEIN-EOF-SWITCH    PIC X(01) VALUE 'N'.
014700         88  WS-PRICEIN-EOF                 VALUE 'Y'.
014800     05  WS-GRPIN-EOF-SWITCH      PIC X(01) VALUE 'N'.
014900         88  WS-GRPIN-EOF                   VALUE 'Y'.
015000     05  WS-VALID-TYPE-SWITCH     PIC X(01) VALUE 'Y'.
015100     05  FILLER                   PIC X(03) VALUE SPACES.
015200
015300 01  WS-DEFAULT-PARMS.
015400     COPY MKTTPRM_ORIGINAL.
015500
015600 01  WS-PARSED-PARMS.
015700     COPY MKTWPRM.
015800
015900 01  WS-VALUE-WEIGHT-VIEW REDEFINES PARM-VALUE
016000                          OF SETTINGS-IN-REC.
016100     05  WS-VW-NUM                PIC 9V9(04).
016200     05  FILLER                   PIC X(15).
016300
016400 01  WS-VALUE-DAYS-VIEW.
016500     05  WS-VD-VALUE              PIC X(20).
016600     05  WS-VD-VALUE-R REDEFINES WS-VD-VALUE.
016700         10  WS-VD-NUM            PIC 9(05).
016800         10  FILLER               PIC X(15).
016900
017000 01  WS-PRICE-ALL-TABLE.
017100*    PRICEOUT COMPLETO EN MEMORIA - NO SOLO EL BENCHMARK - PORQUE
017200*    ESTE PROGRAMA REVERIFICA ACCIONES INDIVIDUALES TAMBIEN.
017300*    RARA VEZ SUPERA LAS 20,000 FILAS EN UNA CORRIDA NOCTURNA.
017400     05  WS-PA-ROW-COUNT          PIC S9(05) COMP VALUE ZERO.
017500     05  WS-PA-ROW OCCURS 20000 TIMES
017600             INDEXED BY WS-PA-IDX.
017700         10  WS-PA-SYMBOL         PIC X(08).
017800         10  WS-PA-DATE           PIC X(10).
017900         10  WS-PA-RETURN         PIC S9(03)V9(06).
018000         10  WS-PA-PRESENT        PIC X(01).
018100             88  WS-PA-RETURN-PRESENT     VALUE 'Y'.
018200     05  FILLER                   PIC X(02) VALUE SPACES.
018300
018400 01  WS-GROUP-ALL-TABLE.
018500     05  WS-GA-ROW-COUNT          PIC S9(05) COMP VALUE ZERO.
018600     05  WS-GA-ROW OCCURS 6000 TIMES
018700             INDEXED BY WS-GA-IDX.
018800         10  WS-GA-TYPE           PIC X(01).
018900         10  WS-GA-NAME           PIC X(32).
019000         10  WS-GA-DATE           PIC X(10).
019100         10  WS-GA-RETURN         PIC S9(03)V9(06).
019200     05  FILLER                   PIC X(02) VALUE SPACES.
019300
019400 01  WS-WINDOW-TABLE.
019500     05  WS-WIN-ROW-COUNT         PIC S9(05) COMP VALUE ZERO.
019600     05  WS-WIN-ROW-COUNT-X REDEFINES
019700         WS-WIN-ROW-COUNT         PIC X(02) COMP.
019800     05  WS-WIN-ROW OCCURS 252 TIMES
019900             INDEXED BY WS-WR-IDX.
020000         10  WS-WR-RETURN         PIC S9(03)V9(06).
020100     05  FILLER                   PIC X(02) VALUE SPACES.
020200
020300 01  WS-VERIFY-WORK.
020400*    WS-MATCH-COUNT/WS-SKIP-COUNT/WS-SEEN-COUNT VIVEN APARTE
020500*    (NIVEL 77, VER ENCABEZADO DE WORKING-STORAGE) - SON
020600*    ESCALARES DE CONTEO DE LA VENTANA, NO IDENTIFICADORES DE
020700*    LA FILA QUE SE ESTA VERIFICANDO.
020800     05  WS-VERIFY-SYMBOL         PIC X(08) VALUE SPACES.
020900     05  WS-VERIFY-GROUP-TYPE     PIC X(01) VALUE SPACES.
021000     05  WS-VERIFY-GROUP-NAME     PIC X(32) VALUE SPACES.
021100     05  WS-VERIFY-DATE           PIC X(10) VALUE SPACES.
021200     05  FILLER                   PIC X(03) VALUE SPACES.
021300
021400 01  WS-QTR-WORK.
021500     05  WS-QTR-RETURN OCCURS 4 TIMES
021600             INDEXED BY WS-Q-IDX.
021700         10  WS-QTR-VALUE         PIC S9(03)V9(06).
021800     05  WS-QTR-ROW-COUNT         PIC S9(05) COMP VALUE ZERO.
021900*    REQ-RS-0019 - ACUMULADOR DE PRECISION EXTENDIDA PARA LA
022000*    REVERIFICACION DEL PRODUCTORIO DIARIO (PARRAFO 6150); SE
022100*    REDONDEA A SEIS DECIMALES RECIEN AL GUARDAR EL RESULTADO
022200*    EN WS-QTR-VALUE, NO EN CADA DIA DEL LAZO.
022300     05  WS-QTR-PRODUCT           PIC S9(05)V9(12) VALUE ZEROS.
022400     05  FILLER                   PIC X(02) VALUE SPACES.
022500
022600 01  WS-SEGMENT-WORK.
022700     05  WS-TIE-START             PIC S9(05) COMP VALUE ZERO.
022800     05  WS-TIE-END               PIC S9(05) COMP VALUE ZERO.
022900     05  FILLER                   PIC X(04) VALUE SPACES.
023000
023100 01  WS-WEIGHTED-RESULT.
023200     05  WS-ENTITY-WEIGHTED       PIC S9(03)V9(06) VALUE ZEROS.
023300     05  WS-ENTITY-WEIGHTED-X REDEFINES
023400         WS-ENTITY-WEIGHTED       PIC X(09).
023500     05  WS-BENCH-WEIGHTED        PIC S9(03)V9(06) VALUE ZEROS.
023600     05  FILLER                   PIC X(02) VALUE SPACES.
023700
023800 01  WS-RS-WORK.
023900     05  WS-RS-SCORE-RAW          PIC S9(07)V9(06) COMP-3
024000                                   VALUE ZEROS.
024100     05  WS-RS-SCORE-RECALC       PIC S9(04)V9(02) VALUE ZEROS.
024200     05  WS-RS-SCORE-STORED       PIC S9(04)V9(02) VALUE ZEROS.
024300     05  WS-RS-DIFF               PIC S9(04)V9(02) VALUE ZEROS.
024400     05  WS-RS-DIFF-ABS           PIC 9(04)V9(02)  VALUE ZEROS.
024500     05  FILLER                   PIC X(02) VALUE SPACES.
024600
024700 01  WS-COUNTERS.
024800     05  WS-PRICE-ROWS-LOADED     PIC S9(07) COMP VALUE ZERO.
024900     05  WS-GROUP-ROWS-LOADED     PIC S9(07) COMP VALUE ZERO.
025000     05  WS-SCORES-READ           PIC S9(07) COMP VALUE ZERO.
025100     05  WS-SCORES-VERIFIED       PIC S9(07) COMP VALUE ZERO.
025200     05  WS-SCORES-PASSED         PIC S9(07) COMP VALUE ZERO.
025300     05  WS-SCORES-FAILED         PIC S9(07) COMP VALUE ZERO.
025400     05  FILLER                   PIC X(02) VALUE SPACES.
025500
025600 01  WS-EDIT-FIELDS.
025700     05  WS-EDIT-SCORE            PIC ZZZ9.99-.
025800     05  WS-EDIT-DIFF             PIC ZZZ9.99-.
025900     05  FILLER                   PIC X(02) VALUE SPACES.
026000
026100 01  WS-PRINT-LINE                PIC X(132).
026200
026300 01  WS-HEADING-1                 PIC X(132)
026400         VALUE 'RS SCORE VERIFICATION (REQ-RS-0015)'.
026500
026600 01  WS-HEADING-2                 PIC X(132)
026700         VALUE 'TYPE     NAME                             DATE
026800-         STORED    RECALC    DIFF     RESULT'.
026900
027000 01  WS-DETAIL-LINE.
027100     05  FILLER                   PIC X(01) VALUE SPACES.
027200     05  WS-DL-TYPE               PIC X(08).
027300     05  FILLER                   PIC X(01) VALUE SPACES.
027400     05  WS-DL-NAME               PIC X(32).
027500     05  FILLER                   PIC X(01) VALUE SPACES.
027600     05  WS-DL-DATE               PIC X(10).
027700     05  FILLER                   PIC X(01) VALUE SPACES.
027800     05  WS-DL-STORED             PIC X(08).
027900     05  FILLER                   PIC X(01) VALUE SPACES.
028000     05  WS-DL-RECALC             PIC X(08).
028100     05  FILLER                   PIC X(01) VALUE SPACES.
028200     05  WS-DL-DIFF               PIC X(08).
028300     05  FILLER                   PIC X(01) VALUE SPACES.
028400     05  WS-DL-RESULT             PIC X(04).
028500     05  FILLER                   PIC X(47) VALUE SPACES.
028600
028700 01  WS-COUNT-LINE.
028800     05  FILLER                   PIC X(02) VALUE SPACES.
028900     05  FILLER                   PIC X(17)
029000             VALUE 'SCORES VERIFIED:'.
029100     05  WS-CL-VERIFIED           PIC ZZZZ9.
029200     05  FILLER                   PIC X(03) VALUE SPACES.
029300     05  FILLER                   PIC X(08) VALUE 'PASSED:'.
029400     05  WS-CL-PASSED             PIC ZZZZ9.
029500     05  FILLER                   PIC X(03) VALUE SPACES.
029600     05  FILLER                   PIC X(08) VALUE 'FAILED:'.
029700     05  WS-CL-FAILED             PIC ZZZZ9.
029800     05  FILLER                   PIC X(76) VALUE SPACES.
029900
030000 PROCEDURE DIVISION.
030100
030200 0000-MAIN-CONTROL.
030300*    REQ-RS-0015 - CONTROL DE CALIDAD POST-CIERRE.  ESTE PROGRAMA
030400*    NUNCA MODIFICA RSSOUT NI NINGUN OTRO ARCHIVO DE LA CORRIDA;
030500*    SOLO LEE Y AGREGA SU PROPIA SECCION AL REPORTE DE RANKING.
030600*    LOS ENCABEZADOS SE IMPRIMEN ANTES DE VERIFICAR PARA QUE LA
030700*    SECCION SALGA EN EL REPORTE AUNQUE RSSOUT VENGA VACIO.
030800     PERFORM 1000-INITIALIZE             THRU 1000-EXIT.
030900     PERFORM 2000-LOAD-PRICE-TABLE       THRU 2000-EXIT.
031000     PERFORM 2500-LOAD-GROUP-TABLE       THRU 2500-EXIT.
031100     PERFORM 4100-PRINT-HEADINGS         THRU 4100-EXIT.
031200     PERFORM 3000-VERIFY-ALL-SCORES      THRU 3000-EXIT.
031300     PERFORM 4500-PRINT-SECTION-TOTAL    THRU 4500-EXIT.
031400     PERFORM 9000-TERMINATE              THRU 9000-EXIT.
031500     STOP RUN.
031600
031700 1000-INITIALIZE.
031800*    LOS PARAMETROS DE PESO Y VENTANA SON LOS MISMOS QUE USO
031900*    MKT030/MKT040 PARA CALCULAR EL PUNTAJE ORIGINAL; SI PRMIN
032000*    CAMBIO ENTRE LA CORRIDA ORIGINAL Y ESTA VERIFICACION, LAS
032100*    DIFERENCIAS SON ESPERABLES Y NO INDICAN UN ERROR DE CALCULO.
032200     MOVE PRM-BENCHMARK-SYMBOL   TO WP-BENCHMARK-SYMBOL.
032300     MOVE PRM-Q1-WEIGHT          TO WP-Q1-WEIGHT.
032400     MOVE PRM-Q2-WEIGHT          TO WP-Q2-WEIGHT.
032500     MOVE PRM-Q3-WEIGHT          TO WP-Q3-WEIGHT.
032600     MOVE PRM-Q4-WEIGHT          TO WP-Q4-WEIGHT.
032700     MOVE PRM-LOOKBACK-DAYS      TO WP-LOOKBACK-DAYS.
032800     MOVE PRM-MIN-DATA-POINTS    TO WP-MIN-DATA-POINTS.
032900     MOVE PRM-BACKFILL-DAYS      TO WP-BACKFILL-DAYS.
033000     MOVE PRM-START-DATE         TO WP-START-DATE.
033100     OPEN INPUT SETTINGS-IN.
033200     IF NOT WS-PRMIN-OK
033300         DISPLAY 'MKT070 - OPEN ERROR PRMIN ' WS-PRMIN-STATUS
033400         GO TO 1000-EXIT
033500     END-IF.
033600     PERFORM 1100-READ-SETTING THRU 1100-EXIT.
033700     PERFORM 1200-APPLY-ONE-SETTING THRU 1200-EXIT
033800         UNTIL WS-SETTINGS-EOF.
033900     CLOSE SETTINGS-IN.
034000     OPEN EXTEND RANKING-REPORT-OUT.
034100     IF NOT WS-RPTOUT-OK
034200         DISPLAY 'MKT070 - OPEN ERROR RPTOUT ' WS-RPTOUT-STATUS
034300     END-IF.
034400 1000-EXIT.
034500     EXIT.
034600
034700 1100-READ-SETTING.
034800     READ SETTINGS-IN INTO SETTINGS-IN-REC
034900         AT END
035000             SET WS-SETTINGS-EOF TO TRUE
035100             GO TO 1100-EXIT
035200     END-READ.
035300 1100-EXIT.
035400     EXIT.
035500
035600 1200-APPLY-ONE-SETTING.
035700     MOVE PARM-VALUE OF SETTINGS-IN-REC TO WS-VD-VALUE.
035800     EVALUATE PARM-KEY OF SETTINGS-IN-REC
035900         WHEN 'benchmark'
036000             MOVE PARM-VALUE OF SETTINGS-IN-REC
036100                                      TO WP-BENCHMARK-SYMBOL
036200         WHEN 'q1_weight'
036300             MOVE WS-VW-NUM           TO WP-Q1-WEIGHT
036400         WHEN 'q2_weight'
036500             MOVE WS-VW-NUM           TO WP-Q2-WEIGHT
036600         WHEN 'q3_weight'
036700             MOVE WS-VW-NUM           TO WP-Q3-WEIGHT
036800         WHEN 'q4_weight'
036900             MOVE WS-VW-NUM           TO WP-Q4-WEIGHT
037000         WHEN 'lookback_days'
037100             MOVE WS-VD-NUM           TO WP-LOOKBACK-DAYS
037200         WHEN 'min_data_points'
037300             MOVE WS-VD-NUM           TO WP-MIN-DATA-POINTS
037400         WHEN 'backfill_days'
037500             MOVE WS-VD-NUM           TO WP-BACKFILL-DAYS
037600         WHEN 'start_date'
037700             MOVE PARM-VALUE OF SETTINGS-IN-REC
037800                                      TO WP-START-DATE
037900         WHEN OTHER
038000             CONTINUE
038100     END-EVALUATE.
038200     PERFORM 1100-READ-SETTING THRU 1100-EXIT.
038300 1200-EXIT.
038400     EXIT.
038500
038600 2000-LOAD-PRICE-TABLE.
038700*    TODO PRICEOUT EN MEMORIA (ACCIONES Y BENCHMARK JUNTOS)
038800*    PORQUE CADA FILA DE RSSOUT DE TIPO 'stock' NECESITA SU
038900*    PROPIA VENTANA Y LA DEL BENCHMARK PARA RECALCULAR EL
039000*    PUNTAJE - NO ALCANZA CON CARGAR SOLO EL BENCHMARK.
039100     OPEN INPUT PRICES-IN.
039200     IF NOT WS-PRICEIN-OK
039300         DISPLAY 'MKT070 - OPEN ERROR PRICEOUT ' WS-PRICEIN-STATUS
039400         GO TO 2000-EXIT
039500     END-IF.
039600     PERFORM 2100-READ-PRICE THRU 2100-EXIT.
039700     PERFORM 2200-STORE-ONE-PRICE-ROW THRU 2200-EXIT
039800         UNTIL WS-PRICEIN-EOF.
039900     CLOSE PRICES-IN.
040000 2000-EXIT.
040100     EXIT.
040200
040300 2100-READ-PRICE.
040400     READ PRICES-IN INTO PRICES-IN-REC
040500         AT END
040600             SET WS-PRICEIN-EOF TO TRUE
040700             GO TO 2100-EXIT
040800     END-READ.
040900 2100-EXIT.
041000     EXIT.
041100
041200 2200-STORE-ONE-PRICE-ROW.
041300*    LAS FILAS SIN RETORNO (PRIMER DIA DE COTIZACION DE LA
041400*    ACCION) SE GUARDAN IGUAL PERO MARCADAS CON WS-PA-PRESENT
041500*    'N' - SE EXCLUYEN DE LA VENTANA EN 5010/5020, NO AQUI.
041600     SET WS-PA-IDX TO WS-PA-ROW-COUNT.
041700     SET WS-PA-IDX UP BY 1.
041800     MOVE SYMBOL OF PRICES-IN-REC     TO WS-PA-SYMBOL (WS-PA-IDX).
041900     MOVE PRICE-DATE OF PRICES-IN-REC TO WS-PA-DATE (WS-PA-IDX).
042000     IF RETURN-PRESENT-FLAG OF PRICES-IN-REC = 'Y'
042100         MOVE DAILY-RETURN OF PRICES-IN-REC
042200                                  TO WS-PA-RETURN (WS-PA-IDX)
042300         MOVE 'Y'                 TO WS-PA-PRESENT (WS-PA-IDX)
042400     ELSE
042500         MOVE ZEROS               TO WS-PA-RETURN (WS-PA-IDX)
042600         MOVE 'N'                 TO WS-PA-PRESENT (WS-PA-IDX)
042700     END-IF.
042800     ADD 1 TO WS-PA-ROW-COUNT.
042900     ADD 1 TO WS-PRICE-ROWS-LOADED.
043000     PERFORM 2100-READ-PRICE THRU 2100-EXIT.
043100 2200-EXIT.
043200     EXIT.
043300
043400 2500-LOAD-GROUP-TABLE.
043500*    GRPOUT (SALIDA DE MKT020) SE CARGA ENTERO PORQUE LAS FILAS
043600*    DE RSSOUT DE TIPO 'sector'/'industry' NECESITAN SU PROPIA
043700*    VENTANA DE RETORNOS DE GRUPO PARA LA RECOMPOSICION.
043800     OPEN INPUT GROUP-RETURNS-IN.
043900     IF NOT WS-GRPIN-OK
044000         DISPLAY 'MKT070 - OPEN ERROR GRPOUT ' WS-GRPIN-STATUS
044100         GO TO 2500-EXIT
044200     END-IF.
044300     PERFORM 2600-READ-GROUP THRU 2600-EXIT.
044400     PERFORM 2700-STORE-ONE-GROUP-ROW THRU 2700-EXIT
044500         UNTIL WS-GRPIN-EOF.
044600     CLOSE GROUP-RETURNS-IN.
044700 2500-EXIT.
044800     EXIT.
044900
045000 2600-READ-GROUP.
045100     READ GROUP-RETURNS-IN INTO GROUP-RETURNS-IN-REC
045200         AT END
045300             SET WS-GRPIN-EOF TO TRUE
045400             GO TO 2600-EXIT
045500     END-READ.
045600 2600-EXIT.
045700     EXIT.
045800
045900 2700-STORE-ONE-GROUP-ROW.
046000     SET WS-GA-IDX TO WS-GA-ROW-COUNT.
046100     SET WS-GA-IDX UP BY 1.
046200     MOVE GROUP-TYPE OF GROUP-RETURNS-IN-REC
046300                              TO WS-GA-TYPE (WS-GA-IDX).
046400     MOVE GROUP-NAME OF GROUP-RETURNS-IN-REC
046500                              TO WS-GA-NAME (WS-GA-IDX).
046600     MOVE RETURN-DATE OF GROUP-RETURNS-IN-REC
046700                              TO WS-GA-DATE (WS-GA-IDX).
046800     MOVE AVG-RETURN OF GROUP-RETURNS-IN-REC
046900                              TO WS-GA-RETURN (WS-GA-IDX).
047000     ADD 1 TO WS-GA-ROW-COUNT.
047100     ADD 1 TO WS-GROUP-ROWS-LOADED.
047200     PERFORM 2600-READ-GROUP THRU 2600-EXIT.
047300 2700-EXIT.
047400     EXIT.
047500
047600 3000-VERIFY-ALL-SCORES.
047700*    CADA FILA DE RSSOUT (STOCK, SECTOR E INDUSTRIA MEZCLADOS,
047800*    TAL COMO LOS ESCRIBIERON MKT030 Y MKT040) SE RECALCULA Y
047900*    COMPARA DE FORMA INDEPENDIENTE, UNA A LA VEZ.
048000     OPEN INPUT RS-SCORES-IN.
048100     IF NOT WS-RSSIN-OK
048200         DISPLAY 'MKT070 - OPEN ERROR RSSOUT ' WS-RSSIN-STATUS
048300         GO TO 3000-EXIT
048400     END-IF.
048500     PERFORM 3100-READ-SCORE THRU 3100-EXIT.
048600     PERFORM 3200-VERIFY-ONE-SCORE THRU 3200-EXIT
048700         UNTIL WS-RSSIN-EOF.
048800     CLOSE RS-SCORES-IN.
048900 3000-EXIT.
049000     EXIT.
049100
049200 3100-READ-SCORE.
049300     READ RS-SCORES-IN INTO RS-SCORES-IN-REC
049400         AT END
049500             SET WS-RSSIN-EOF TO TRUE
049600             GO TO 3100-EXIT
049700     END-READ.
049800 3100-EXIT.
049900     EXIT.
050000
050100 3200-VERIFY-ONE-SCORE.
050200*    TIPOS QUE NO SEAN stock/sector/industry SE IGNORAN CON EL
050300*    SWITCH WS-VALID-TYPE-SWITCH - NO DEBERIAN EXISTIR EN RSSOUT
050400*    PERO SE PROTEGE IGUAL PARA NO ROMPER LA CORRIDA DE AUDITORIA
050500*    SI ALGUN DIA APARECE UN TIPO NUEVO.
050600     ADD 1 TO WS-SCORES-READ.
050700     MOVE SCORE-DATE OF RS-SCORES-IN-REC TO WS-VERIFY-DATE.
050800     MOVE 'Y' TO WS-VALID-TYPE-SWITCH.
050900     EVALUATE ENTITY-TYPE OF RS-SCORES-IN-REC
051000         WHEN 'stock'
051100             MOVE ENTITY-NAME OF RS-SCORES-IN-REC
051200                                      TO WS-VERIFY-SYMBOL
051300             PERFORM 5000-BUILD-PRICE-WINDOW THRU 5000-EXIT
051400         WHEN 'sector'
051500             MOVE 'S' TO WS-VERIFY-GROUP-TYPE
051600             MOVE ENTITY-NAME OF RS-SCORES-IN-REC
051700                                      TO WS-VERIFY-GROUP-NAME
051800             PERFORM 5500-BUILD-GROUP-WINDOW THRU 5500-EXIT
051900         WHEN 'industry'
052000             MOVE 'I' TO WS-VERIFY-GROUP-TYPE
052100             MOVE ENTITY-NAME OF RS-SCORES-IN-REC
052200                                      TO WS-VERIFY-GROUP-NAME
052300             PERFORM 5500-BUILD-GROUP-WINDOW THRU 5500-EXIT
052400         WHEN OTHER
052500             MOVE 'N' TO WS-VALID-TYPE-SWITCH
052600     END-EVALUATE.
052700     IF WS-VALID-TYPE-SWITCH = 'Y'
052800         PERFORM 6000-COMPUTE-QUARTERS-FROM-WINDOW THRU 6000-EXIT
052900         COMPUTE WS-ENTITY-WEIGHTED ROUNDED =
053000             (WP-Q1-WEIGHT * WS-QTR-VALUE (1)) +
053100             (WP-Q2-WEIGHT * WS-QTR-VALUE (2)) +
053200             (WP-Q3-WEIGHT * WS-QTR-VALUE (3)) +
053300             (WP-Q4-WEIGHT * WS-QTR-VALUE (4))
053400         MOVE WP-BENCHMARK-SYMBOL TO WS-VERIFY-SYMBOL
053500         PERFORM 5000-BUILD-PRICE-WINDOW THRU 5000-EXIT
053600         PERFORM 6000-COMPUTE-QUARTERS-FROM-WINDOW THRU 6000-EXIT
053700         COMPUTE WS-BENCH-WEIGHTED ROUNDED =
053800             (WP-Q1-WEIGHT * WS-QTR-VALUE (1)) +
053900             (WP-Q2-WEIGHT * WS-QTR-VALUE (2)) +
054000             (WP-Q3-WEIGHT * WS-QTR-VALUE (3)) +
054100             (WP-Q4-WEIGHT * WS-QTR-VALUE (4))
054200         PERFORM 6500-COMPUTE-RS-SCORE THRU 6500-EXIT
054300         PERFORM 7000-COMPARE-AND-PRINT THRU 7000-EXIT
054400     END-IF.
054500     PERFORM 3100-READ-SCORE THRU 3100-EXIT.
054600 3200-EXIT.
054700     EXIT.
054800
054900 4100-PRINT-HEADINGS.
055000*    REQ-RS-0024 - LA SECCION DE VERIFICACION SE AGREGA AL MISMO
055100*    REPORTE QUE MKT050/MKT060, EN MODO EXTEND (VER 1000-INITIALIZE)
055200*    - ANTES ESCRIBIA UN ARCHIVO SEPARADO QUE NADIE CONSULTABA.
055300     MOVE SPACES        TO WS-PRINT-LINE.
055400     MOVE WS-HEADING-1  TO WS-PRINT-LINE.
055500     WRITE RANKING-REPORT-OUT-REC FROM WS-PRINT-LINE.
055600     MOVE SPACES        TO WS-PRINT-LINE.
055700     MOVE WS-HEADING-2  TO WS-PRINT-LINE.
055800     WRITE RANKING-REPORT-OUT-REC FROM WS-PRINT-LINE.
055900 4100-EXIT.
056000     EXIT.
056100
056200 4500-PRINT-SECTION-TOTAL.
056300*    REQ-RS-0022 - TOTALES AL PIE DE LA SECCION, MISMO ESPIRITU
056400*    QUE MKT050/MKT060; AQUI SE DESGLOSA ADEMAS PASS/FAIL PORQUE
056500*    ES LO QUE AUDITORIA REVISA PRIMERO EN CADA CORRIDA.
056600     MOVE WS-SCORES-VERIFIED TO WS-CL-VERIFIED.
056700     MOVE WS-SCORES-PASSED   TO WS-CL-PASSED.
056800     MOVE WS-SCORES-FAILED   TO WS-CL-FAILED.
056900     MOVE SPACES             TO WS-PRINT-LINE.
057000     MOVE WS-COUNT-LINE      TO WS-PRINT-LINE.
057100     WRITE RANKING-REPORT-OUT-REC FROM WS-PRINT-LINE.
057200 4500-EXIT.
057300     EXIT.
057400
057500 5000-BUILD-PRICE-WINDOW.
057600*    VENTANA DE LAS ULTIMAS 252 FILAS CON FECHA <= LA FECHA A
057700*    VERIFICAR; DOS PASADAS SOBRE LA TABLA EN MEMORIA (CONTAR Y
057800*    LUEGO COPIAR) - NO SE USA EL LOOKBACK-DAYS DE PARAMETROS,
057900*    LA VENTANA DE VERIFICACION ES SIEMPRE DE 252 FILAS.
058000     MOVE ZERO TO WS-MATCH-COUNT.
058100     PERFORM 5010-COUNT-ONE-PRICE-MATCH THRU 5010-EXIT
058200         VARYING WS-PA-IDX FROM 1 BY 1
058300         UNTIL WS-PA-IDX > WS-PA-ROW-COUNT.
058400     COMPUTE WS-SKIP-COUNT = WS-MATCH-COUNT - 252.
058500     IF WS-SKIP-COUNT < 0
058600         MOVE 0 TO WS-SKIP-COUNT
058700     END-IF.
058800     MOVE ZERO TO WS-SEEN-COUNT.
058900     MOVE ZERO TO WS-WIN-ROW-COUNT.
059000     PERFORM 5020-COLLECT-ONE-PRICE-ROW THRU 5020-EXIT
059100         VARYING WS-PA-IDX FROM 1 BY 1
059200         UNTIL WS-PA-IDX > WS-PA-ROW-COUNT.
059300 5000-EXIT.
059400     EXIT.
059500
059600 5010-COUNT-ONE-PRICE-MATCH.
059700*    PRIMERA PASADA SOBRE LA TABLA DE PRECIOS SOLO PARA CONTAR -
059800*    NECESITAMOS SABER CUANTAS FILAS CALIFICAN ANTES DE DECIDIR
059900*    DONDE EMPIEZA LA VENTANA DE 252, POR ESO SON DOS PASADAS.
060000     IF WS-PA-SYMBOL (WS-PA-IDX) = WS-VERIFY-SYMBOL AND
060100        WS-PA-DATE (WS-PA-IDX) NOT > WS-VERIFY-DATE AND
060200        WS-PA-RETURN-PRESENT (WS-PA-IDX)
060300         ADD 1 TO WS-MATCH-COUNT
060400     END-IF.
060500 5010-EXIT.
060600     EXIT.
060700
060800 5020-COLLECT-ONE-PRICE-ROW.
060900*    SEGUNDA PASADA - AHORA QUE WS-SKIP-COUNT YA SE CONOCE (VER
061000*    5000-EXIT), SE SALTAN LAS FILAS VIEJAS Y SE COPIAN SOLO LAS
061100*    ULTIMAS 252 A LA VENTANA DE TRABAJO WS-WR-RETURN.
061200     IF WS-PA-SYMBOL (WS-PA-IDX) = WS-VERIFY-SYMBOL AND
061300        WS-PA-DATE (WS-PA-IDX) NOT > WS-VERIFY-DATE AND
061400        WS-PA-RETURN-PRESENT (WS-PA-IDX)
061500         ADD 1 TO WS-SEEN-COUNT
061600         IF WS-SEEN-COUNT > WS-SKIP-COUNT
061700             SET WS-WR-IDX TO WS-WIN-ROW-COUNT
061800             SET WS-WR-IDX UP BY 1
061900             MOVE WS-PA-RETURN (WS-PA-IDX)
062000                              TO WS-WR-RETURN (WS-WR-IDX)
062100             ADD 1 TO WS-WIN-ROW-COUNT
062200         END-IF
062300     END-IF.
062400 5020-EXIT.
062500     EXIT.
062600
062700 5500-BUILD-GROUP-WINDOW.
062800     MOVE ZERO TO WS-MATCH-COUNT.
062900     PERFORM 5510-COUNT-ONE-GROUP-MATCH THRU 5510-EXIT
063000         VARYING WS-GA-IDX FROM 1 BY 1
063100         UNTIL WS-GA-IDX > WS-GA-ROW-COUNT.
063200     COMPUTE WS-SKIP-COUNT = WS-MATCH-COUNT - 252.
063300     IF WS-SKIP-COUNT < 0
063400         MOVE 0 TO WS-SKIP-COUNT
063500     END-IF.
063600     MOVE ZERO TO WS-SEEN-COUNT.
063700     MOVE ZERO TO WS-WIN-ROW-COUNT.
063800     PERFORM 5520-COLLECT-ONE-GROUP-ROW THRU 5520-EXIT
063900         VARYING WS-GA-IDX FROM 1 BY 1
064000         UNTIL WS-GA-IDX > WS-GA-ROW-COUNT.
064100 5500-EXIT.
064200     EXIT.
064300
064400 5510-COUNT-ONE-GROUP-MATCH.
064500*    MISMO PATRON DE DOS PASADAS QUE 5010, PERO CONTRA LA TABLA
064600*    DE GRUPOS (INDICE O SECTOR) EN LUGAR DE PRECIOS DE TITULO.
064700     IF WS-GA-TYPE (WS-GA-IDX) = WS-VERIFY-GROUP-TYPE AND
064800        WS-GA-NAME (WS-GA-IDX) = WS-VERIFY-GROUP-NAME AND
064900        WS-GA-DATE (WS-GA-IDX) NOT > WS-VERIFY-DATE
065000         ADD 1 TO WS-MATCH-COUNT
065100     END-IF.
065200 5510-EXIT.
065300     EXIT.
065400
065500 5520-COLLECT-ONE-GROUP-ROW.
065600*    CONTRAPARTE DE 5020 PARA EL BENCHMARK - LLENA LA MISMA
065700*    WS-WR-RETURN PERO CON RETORNOS DEL GRUPO, NO DEL TITULO,
065800*    PORQUE 6000-COMPUTE-QUARTERS-FROM-WINDOW ES AGNOSTICA.
065900     IF WS-GA-TYPE (WS-GA-IDX) = WS-VERIFY-GROUP-TYPE AND
066000        WS-GA-NAME (WS-GA-IDX) = WS-VERIFY-GROUP-NAME AND
066100        WS-GA-DATE (WS-GA-IDX) NOT > WS-VERIFY-DATE
066200         ADD 1 TO WS-SEEN-COUNT
066300         IF WS-SEEN-COUNT > WS-SKIP-COUNT
066400             SET WS-WR-IDX TO WS-WIN-ROW-COUNT
066500             SET WS-WR-IDX UP BY 1
066600             MOVE WS-GA-RETURN (WS-GA-IDX)
066700                              TO WS-WR-RETURN (WS-WR-IDX)
066800             ADD 1 TO WS-WIN-ROW-COUNT
066900         END-IF
067000     END-IF.
067100 5520-EXIT.
067200     EXIT.
067300
067400 6000-COMPUTE-QUARTERS-FROM-WINDOW.
067500*    Q-FROM-RETURNS SOBRE LA VENTANA DE HASTA 252 FILAS.  EL
067600*    BENCHMARK SE COMPONE AQUI CON RETORNOS DIARIOS REALES, NO
067700*    CON EL AJUSTE SOBRE PRECIOS DE REQ-RS-0013 QUE USA MKT030 -
067800*    VER NOTA DE CABECERA SOBRE LAS DIFERENCIAS ESPERADAS.
067900     PERFORM 6100-COMPOUND-ONE-QUARTER THRU 6100-EXIT
068000         VARYING WS-Q-IDX FROM 1 BY 1 UNTIL WS-Q-IDX > 4.
068100 6000-EXIT.
068200     EXIT.
068300
068400 6100-COMPOUND-ONE-QUARTER.
068500     PERFORM 6200-COMPUTE-SEGMENT-BOUNDS THRU 6200-EXIT.
068600     IF WS-QTR-ROW-COUNT < 20
068700         MOVE ZEROS TO WS-QTR-VALUE (WS-Q-IDX)
068800     ELSE
068900         MOVE 1 TO WS-QTR-PRODUCT
069000         PERFORM 6150-ACCUMULATE-ONE-RETURN THRU 6150-EXIT
069100             VARYING WS-WR-IDX FROM WS-TIE-START BY 1
069200             UNTIL WS-WR-IDX > WS-TIE-END
069300         SUBTRACT 1 FROM WS-QTR-PRODUCT
069400         COMPUTE WS-QTR-VALUE (WS-Q-IDX) ROUNDED = WS-QTR-PRODUCT
069500     END-IF.
069600 6100-EXIT.
069700     EXIT.
069800
069900 6150-ACCUMULATE-ONE-RETURN.
070000     COMPUTE WS-QTR-PRODUCT ROUNDED =
070100         WS-QTR-PRODUCT *
070200             (1 + WS-WR-RETURN (WS-WR-IDX)).
070300 6150-EXIT.
070400     EXIT.
070500
070600 6200-COMPUTE-SEGMENT-BOUNDS.
070700*    Q1 = [N-63,N)  Q2 = [N-126,N-63)  Q3 = [N-189,N-126)
070800*    Q4 = [N-252,N-189) - IGUAL QUE EN MKT030/MKT040 (PARRAFO
070900*    5220), PERO INDEXADO DIRECTO SOBRE LA VENTANA PROPIA.
071000     EVALUATE WS-Q-IDX
071100         WHEN 1
071200             COMPUTE WS-TIE-START = WS-WIN-ROW-COUNT - 63 + 1
071300             MOVE WS-WIN-ROW-COUNT TO WS-TIE-END
071400         WHEN 2
071500             COMPUTE WS-TIE-START = WS-WIN-ROW-COUNT - 126 + 1
071600             COMPUTE WS-TIE-END   = WS-WIN-ROW-COUNT - 63
071700         WHEN 3
071800             COMPUTE WS-TIE-START = WS-WIN-ROW-COUNT - 189 + 1
071900             COMPUTE WS-TIE-END   = WS-WIN-ROW-COUNT - 126
072000         WHEN 4
072100             COMPUTE WS-TIE-START = WS-WIN-ROW-COUNT - 252 + 1
072200             COMPUTE WS-TIE-END   = WS-WIN-ROW-COUNT - 189
072300     END-EVALUATE.
072400     IF WS-TIE-START < 1
072500         MOVE 1 TO WS-TIE-START
072600     END-IF.
072700     IF WS-TIE-END < 0
072800         MOVE 0 TO WS-TIE-END
072900     END-IF.
073000     IF WS-TIE-END < WS-TIE-START
073100         MOVE ZERO TO WS-QTR-ROW-COUNT
073200     ELSE
073300         COMPUTE WS-QTR-ROW-COUNT = WS-TIE-END - WS-TIE-START + 1
073400     END-IF.
073500 6200-EXIT.
073600     EXIT.
073700
073800 6500-COMPUTE-RS-SCORE.
073900*    REQ-RS-0019 - MISMA GUARDA DE DIVISION POR CERO QUE MKT030/
074000*    MKT040 PARRAFO 6500; SI EL BENCHMARK SE HUNDIO A -100% EL
074100*    PUNTAJE SE FIJA EN 100 EN VEZ DE RECHAZAR EL REGISTRO.
074200     IF WS-BENCH-WEIGHTED > -1
074300         COMPUTE WS-RS-SCORE-RAW ROUNDED =
074400             ((1 + WS-ENTITY-WEIGHTED) /
074500              (1 + WS-BENCH-WEIGHTED)) * 100
074600     ELSE
074700         MOVE 100 TO WS-RS-SCORE-RAW
074800     END-IF.
074900     COMPUTE WS-RS-SCORE-RECALC ROUNDED = WS-RS-SCORE-RAW.
075000 6500-EXIT.
075100     EXIT.
075200
075300 7000-COMPARE-AND-PRINT.
075400*    CORAZON DEL PROGRAMA - COMPARA EL PUNTAJE RECALCULADO EN
075500*    ESTE PARRAFO CONTRA EL QUE MKT040 YA ESCRIBIO EN RSSCORES.
075600*    TOLERANCIA DE 0.5 PUNTOS PORQUE EL REDONDEO INTERMEDIO DE
075700*    MKT030/MKT040 NO SIEMPRE COINCIDE CENTESIMA A CENTESIMA CON
075800*    EL RECALCULO DE UNA SOLA PASADA QUE HACE ESTE PROGRAMA.
075900     MOVE RS-SCORE OF RS-SCORES-IN-REC TO WS-RS-SCORE-STORED.
076000     COMPUTE WS-RS-DIFF =
076100         WS-RS-SCORE-RECALC - WS-RS-SCORE-STORED.
076200     IF WS-RS-DIFF < 0
076300         COMPUTE WS-RS-DIFF-ABS = WS-RS-DIFF * -1
076400     ELSE
076500         MOVE WS-RS-DIFF TO WS-RS-DIFF-ABS
076600     END-IF.
076700     ADD 1 TO WS-SCORES-VERIFIED.
076800     IF WS-RS-DIFF-ABS < 0.5
076900         ADD 1 TO WS-SCORES-PASSED
077000         MOVE 'PASS' TO WS-DL-RESULT
077100     ELSE
077200         ADD 1 TO WS-SCORES-FAILED
077300         MOVE 'FAIL' TO WS-DL-RESULT
077400     END-IF.
077500     MOVE ENTITY-TYPE OF RS-SCORES-IN-REC TO WS-DL-TYPE.
077600     MOVE ENTITY-NAME OF RS-SCORES-IN-REC TO WS-DL-NAME.
077700     MOVE SCORE-DATE OF RS-SCORES-IN-REC  TO WS-DL-DATE.
077800     MOVE WS-RS-SCORE-STORED  TO WS-EDIT-SCORE.
077900     MOVE WS-EDIT-SCORE       TO WS-DL-STORED.
078000     MOVE WS-RS-SCORE-RECALC  TO WS-EDIT-SCORE.
078100     MOVE WS-EDIT-SCORE       TO WS-DL-RECALC.
078200     MOVE WS-RS-DIFF          TO WS-EDIT-DIFF.
078300     MOVE WS-EDIT-DIFF        TO WS-DL-DIFF.
078400     MOVE SPACES              TO WS-PRINT-LINE.
078500     MOVE WS-DETAIL-LINE      TO WS-PRINT-LINE.
078600     WRITE RANKING-REPORT-OUT-REC FROM WS-PRINT-LINE.
078700 7000-EXIT.
078800     EXIT.
078900
079000 9000-TERMINATE.
079100*    RESUMEN DE CORRIDA PARA LA BITACORA DE OPERACIONES - SI
079200*    WS-SCORES-FAILED SALE EN CERO EL LOTE DE MKT040 QUEDA
079300*    CONFIRMADO; SI NO, SOPORTE REVISA EL DETALLE DEL REPORTE
079400*    ANTES DE LIBERAR EL ARCHIVO PARA EL AREA DE NEGOCIO.
079500     CLOSE RANKING-REPORT-OUT.
079600     DISPLAY 'MKT070 - PRECIOS CARGADOS    : ' WS-PRICE-ROWS-LOADED.
079700     DISPLAY 'MKT070 - GRUPOS CARGADOS     : ' WS-GROUP-ROWS-LOADED.
079800     DISPLAY 'MKT070 - PUNTAJES LEIDOS     : ' WS-SCORES-READ.
079900     DISPLAY 'MKT070 - PUNTAJES VERIFICADOS: ' WS-SCORES-VERIFIED.
080000     DISPLAY 'MKT070 - PUNTAJES OK (PASS)  : ' WS-SCORES-PASSED.
080100     DISPLAY 'MKT070 - PUNTAJES FAIL       : ' WS-SCORES-FAILED.
080200 9000-EXIT.
080300     EXIT.
