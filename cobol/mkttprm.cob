000100******************************************************************
000200* DCLGEN TABLE(MKTTPRM)                                          *
000300*        LIBRARY(MKT.CPF.DCLGEN(MKTTPRM))                        *
000400*        ACTION(REPLACE)                                         *
000500*        APOST                                                   *
000600* ...IS THE MKTTPRM COMMAND THAT MADE THE FOLLOWING STATEMENTS   *
000700******************************************************************
000800
000900******************************************************************
001000* COBOL DECLARATION FOR TABLE MKTGD1.MKTTPRM                     *
001100* BATCH PARAMETER / SETTINGS STORE, KEY-VALUE PAIR PER ROW.      *
001200******************************************************************
001300 02 PRM.
001400     10 PARM-KEY                         PIC X(20).
001500     10 PARM-VALUE                       PIC X(20).
001600******************************************************************
001700* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 02      *
001800******************************************************************.
