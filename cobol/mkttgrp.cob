000100******************************************************************
000200* DCLGEN TABLE(MKTTGRP)                                          *
000300*        LIBRARY(MKT.CPF.DCLGEN(MKTTGRP))                        *
000400*        ACTION(REPLACE)                                         *
000500*        APOST                                                   *
000600* ...IS THE MKTTGRP COMMAND THAT MADE THE FOLLOWING STATEMENTS   *
000700******************************************************************
000800
000900******************************************************************
001000* COBOL DECLARATION FOR TABLE MKTGD1.MKTTGRP                     *
001100* EQUAL-WEIGHTED AVERAGE DAILY RETURN PER SECTOR/INDUSTRY/DATE.  *
001200******************************************************************
001300 02 GRP.
001400     10 GROUP-TYPE                      PIC X(01).
001500     10 GROUP-NAME                      PIC X(32).
001600     10 RETURN-DATE                     PIC X(10).
001700     10 AVG-RETURN                      PIC S9(03)V9(06).
001800     10 STOCK-COUNT                     PIC 9(05).
001900******************************************************************
002000* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 05      *
002100******************************************************************.
