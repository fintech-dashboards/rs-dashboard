000100******************************************************************
000200*                                                                *
000300*   P R O G R A M   I D E N T I F I C A T I O N                  *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.     MKT050.
000800 AUTHOR.         L MARTINEZ GIL.
000900 INSTALLATION.   CONSORCIO ZONDA - DEPTO ANALISIS DE MERCADO.
001000 DATE-WRITTEN.   14/11/89.
001100 DATE-COMPILED.
001200 SECURITY.       CONFIDENCIAL - USO INTERNO DEL DEPTO MKT.
001300******************************************************************
001400*                                                                *
001500*   D E S C R I P C I O N                                        *
001600*                                                                *
001700*   QUINTO PASO DE LA CORRIDA NOCTURNA.  IMPRIME EL REPORTE DE   *
001800*   RANKING DE FORTALEZA RELATIVA PARA LA ULTIMA FECHA CON        *
001900*   PUNTAJES DISPONIBLES, UNA SECCION POR TIPO DE ENTIDAD         *
002000*   (SECTOR / RUBRO / ACCION), ORDENADA DESCENDENTE POR RS-SCORE. *
002100*   AL FINAL DE CADA SECCION SE IMPRIME EL TOTAL DE ENTIDADES     *
002200*   LISTADAS Y, PARA LA ENTIDAD NUMERO UNO DE CADA TIPO, SU       *
002300*   HISTORIA DE PUNTAJES RS ENTRE LA PRIMERA Y LA ULTIMA FECHA    *
002400*   DISPONIBLE (EXTRACCION DE HISTORIA, REQ-RS-0011).            *
002500*                                                                *
002600*   ESTE PROGRAMA ABRE EL REPORTE EN MODO OUTPUT; MKT060 Y        *
002700*   MKT070 LE AGREGAN SUS PROPIAS SECCIONES EN MODO EXTEND.       *
002800*                                                                *
002900*   ARCHIVO DE ENTRADA   : PRMIN    (MKTTPRM, PARAMETROS)        *
003000*   ARCHIVO DE ENTRADA   : TICKERIN (MKTTTKR, MAESTRO SIMBOLOS,  *
003100*                               SOLO SI HAY RESTRICCION DE RUBRO)*
003200*   ARCHIVO DE ENTRADA   : RSSOUT   (MKTTRSS, SALIDA DE MKT030/40)*
003300*   ARCHIVO DE SALIDA    : RPTOUT   (REPORTE DE RANKING)          *
003400*                                                                *
003500*   LA SECCION DE RUBROS PUEDE RESTRINGIRSE A LOS RUBROS DE UN   *
003600*   SOLO SECTOR MEDIANTE EL PARAMETRO RESTRICT_SECTOR EN PRMIN,  *
003700*   RESUELTO CONTRA EL MAESTRO DE SIMBOLOS (REQ-RS-0026).  SI EL *
003800*   PARAMETRO VIENE VACIO EL RANKING DE RUBROS SALE COMPLETO,    *
003900*   COMO SIEMPRE.                                                *
004000******************************************************************
004100*                                                                *
004200*   H I S T O R I A   D E   C A M B I O S                        *
004300*                                                                *
004400******************************************************************
004500*  14-NOV-89  LMG  REQ-RS-0009  VERSION INICIAL DEL PROGRAMA.   *
004600*  19-JUN-91  LMG  REQ-RS-0011  HISTORIA RS DEL PRIMER PUESTO    *
004700*                               DE CADA SECCION (PARRAFO 5000).  *
004800*  22-SEP-98  LMG  Y2K-0114     REVISION DE CAMPOS DE FECHA EN   *
004900*                               LA TABLA DE ORDENAMIENTO.        *
005000*  11-JAN-99  LMG  Y2K-0114     CERTIFICACION Y2K COMPLETADA.   *
005100*  05-FEB-02  DVP  REQ-RS-0022  TOTAL GENERAL AL PIE DEL REPORTE.*
005200*  18-AUG-03  DVP  REQ-RS-0026  RESTRICCION OPCIONAL DEL RANKING *
005300*                               DE RUBROS A UN SOLO SECTOR, VIA  *
005400*                               PRMIN Y EL MAESTRO DE SIMBOLOS   *
005500*                               (PARRAFOS 1500/1600/4115).       *
005600******************************************************************
005700
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER.    IBM-370.
006100 OBJECT-COMPUTER.    IBM-370.
006200 SPECIAL-NAMES.      C01 IS TOP-OF-FORM.
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT SETTINGS-IN        ASSIGN TO PRMIN
006700         ORGANIZATION          IS LINE SEQUENTIAL
006800         FILE STATUS           IS WS-PRMIN-STATUS.
006900
007000     SELECT TICKERS-IN         ASSIGN TO TICKERIN
007100         ORGANIZATION          IS LINE SEQUENTIAL
007200         FILE STATUS           IS WS-TICKERIN-STATUS.
007300
007400     SELECT RS-SCORES-IN       ASSIGN TO RSSOUT
007500         ORGANIZATION          IS LINE SEQUENTIAL
007600         FILE STATUS           IS WS-RSSIN-STATUS.
007700
007800     SELECT RANKING-REPORT-OUT ASSIGN TO RPTOUT
007900         ORGANIZATION          IS LINE SEQUENTIAL
008000         FILE STATUS           IS WS-RPTOUT-STATUS.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  SETTINGS-IN
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 40 CHARACTERS.
008700 01  SETTINGS-IN-REC.
008800     COPY MKTTPRM.
008900
009000 FD  TICKERS-IN
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 104 CHARACTERS.
009300 01  TICKERS-IN-REC.
009400     COPY MKTTTKR.
009500
009600 FD  RS-SCORES-IN
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 72 CHARACTERS.
009900 01  RS-SCORES-IN-REC.
010000     COPY MKTTRSS.
010100
010200 FD  RANKING-REPORT-OUT
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 132 CHARACTERS.
010500 01  RANKING-REPORT-OUT-REC   PIC X(132).
010600
010700 WORKING-STORAGE SECTION.
010800*    WS-LINES-PRINTED SE DECLARA COMO NIVEL 77, COSTUMBRE DEL
010900*    DEPTO PARA LOS CONTADORES DE UNA SOLA CORRIDA QUE SOLO SE
011000*    USAN PARA EL RESUMEN DE 9000-TERMINATE Y NO VIAJAN CON
011100*    NINGUN GRUPO DE TRABAJO DEL REPORTE.
011200 77  WS-LINES-PRINTED          PIC S9(05) COMP VALUE ZERO.
011300 01  WS-FILE-STATUS-AREA.
011400     05  WS-PRMIN-STATUS          PIC X(02) VALUE SPACES.
011500         88  WS-PRMIN-OK                     VALUE '00'.
011600     05  WS-TICKERIN-STATUS       PIC X(02) VALUE SPACES.
011700         88  WS-TICKERIN-OK                  VALUE '00'.
011800     05  WS-RSSIN-STATUS          PIC X(02) VALUE SPACES.
011900         88  WS-RSSIN-OK                     VALUE '00'.
012000     05  WS-RPTOUT-STATUS         PIC X(02) VALUE SPACES.
012100         88  WS-RPTOUT-OK                    VALUE '00'.
012200
012300     05  FILLER                  PIC X(01).
012400 01  WS-RESTRICT-PARMS.
012500*    REQ-RS-0026 - RESTRINGIR EL RANKING DE RUBROS A LOS RUBROS
012600*    DE UN SOLO SECTOR, SEGUN EL MAESTRO DE SIMBOLOS.  VACIO =
012700*    SIN RESTRICCION (COMPORTAMIENTO HISTORICO DEL PROGRAMA).
012800     05  WP-RESTRICT-SECTOR       PIC X(24) VALUE SPACES.
012900
013000     05  FILLER                  PIC X(01).
013100 01  WS-SWITCHES.
013200     05  WS-PRMIN-EOF-SWITCH      PIC X(01) VALUE 'N'.
013300         88  WS-PRMIN-EOF                    VALUE 'Y'.
013400     05  WS-TICKERIN-EOF-SWITCH   PIC X(01) VALUE 'N'.
013500         88  WS-TICKERIN-EOF                 VALUE 'Y'.
013600     05  WS-RSSIN-EOF-SWITCH      PIC X(01) VALUE 'N'.
013700         88  WS-RSSIN-EOF                    VALUE 'Y'.
013800     05  WS-INDUSTRY-ALLOWED-SWITCH PIC X(01) VALUE 'N'.
013900         88  WS-INDUSTRY-ALLOWED              VALUE 'Y'.
014000
014100     05  FILLER                  PIC X(01).
014200 01  WS-TICKER-TABLE.
014300     05  WS-TICKER-COUNT          PIC S9(05) COMP VALUE ZERO.
014400     05  WS-TICKER-ENTRY OCCURS 3000 TIMES
014500             INDEXED BY WS-TKR-IDX.
014600         10  WS-TKR-SECTOR        PIC X(24).
014700         10  WS-TKR-INDUSTRY      PIC X(32).
014800
014900     05  FILLER                  PIC X(01).
015000 01  WS-ENTITY-TYPE-TABLE.
015100     05  WS-ETYPE-ENTRY OCCURS 3 TIMES INDEXED BY WS-ET-IDX.
015200         10  WS-ETYPE-CODE        PIC X(08).
015300         10  WS-ETYPE-HEADING     PIC X(10).
015400
015500     05  FILLER                  PIC X(01).
015600 01  WS-SCORE-ROW-TABLE.
015700     05  WS-SCORE-ROW-COUNT       PIC S9(05) COMP VALUE ZERO.
015800     05  WS-SCORE-ROW OCCURS 3000 TIMES
015900             INDEXED BY WS-SC-IDX.
016000         10  WS-SC-TYPE           PIC X(08).
016100         10  WS-SC-NAME           PIC X(32).
016200         10  WS-SC-DATE           PIC X(10).
016300         10  WS-SC-RS-SCORE       PIC S9(04)V9(02).
016400         10  WS-SC-RS-SCORE-X REDEFINES
016500             WS-SC-RS-SCORE       PIC X(06).
016600         10  WS-SC-PERCENTILE     PIC 9(03).
016700
016800     05  FILLER                  PIC X(01).
016900 01  WS-ALL-ROWS-LOADED-SWITCH    PIC X(01) VALUE 'N'.
017000
017100 01  WS-LATEST-DATE-TABLE.
017200     05  WS-LATEST-DATE OCCURS 3 TIMES INDEXED BY WS-LD-IDX.
017300         10  WS-LD-VALUE          PIC X(10) VALUE LOW-VALUES.
017400         10  WS-LD-VALUE-R REDEFINES WS-LD-VALUE.
017500             15  WS-LD-YEAR       PIC X(04).
017600             15  FILLER           PIC X(01).
017700             15  WS-LD-MONTH      PIC X(02).
017800             15  FILLER           PIC X(01).
017900             15  WS-LD-DAY        PIC X(02).
018000
018100 01  WS-RANK-WORK-TABLE.
018200     05  WS-RANK-WORK-COUNT       PIC S9(05) COMP VALUE ZERO.
018300     05  WS-RANK-WORK OCCURS 3000 TIMES
018400             INDEXED BY WS-RW-IDX.
018500         10  WS-RW-NAME           PIC X(32).
018600         10  WS-RW-SCORE          PIC S9(04)V9(02).
018700         10  WS-RW-SCORE-X REDEFINES
018800             WS-RW-SCORE          PIC X(06).
018900         10  WS-RW-PERCENTILE     PIC 9(03).
019000
019100     05  FILLER                  PIC X(01).
019200 01  WS-SORT-SWAP-AREA.
019300     05  WS-SWAP-NAME             PIC X(32).
019400     05  WS-SWAP-SCORE            PIC S9(04)V9(02).
019500     05  WS-SWAP-PERCENTILE       PIC 9(03).
019600     05  WS-SWAP-DATE             PIC X(10).
019700     05  WS-PASS-IDX              PIC S9(05) COMP VALUE ZERO.
019800
019900     05  FILLER                  PIC X(01).
020000 01  WS-HISTORY-TABLE.
020100     05  WS-HISTORY-COUNT         PIC S9(05) COMP VALUE ZERO.
020200     05  WS-HISTORY-ROW OCCURS 260 TIMES
020300             INDEXED BY WS-HI-IDX.
020400         10  WS-HI-DATE           PIC X(10).
020500         10  WS-HI-SCORE          PIC S9(04)V9(02).
020600
020700     05  FILLER                  PIC X(01).
020800 01  WS-COUNTERS.
020900*    WS-LINES-PRINTED VIVE APARTE (NIVEL 77, VER ENCABEZADO DE
021000*    WORKING-STORAGE) PORQUE SOLO SE USA EN EL RESUMEN DE
021100*    9000-TERMINATE, NO EN LA LOGICA DE IMPRESION MISMA.
021200     05  WS-ROWS-READ             PIC S9(09) COMP VALUE ZERO.
021300     05  WS-TICKERS-LOADED        PIC S9(05) COMP VALUE ZERO.
021400     05  WS-SECTION-COUNT         PIC S9(05) COMP VALUE ZERO.
021500     05  WS-GRAND-TOTAL           PIC S9(07) COMP VALUE ZERO.
021600
021700     05  FILLER                  PIC X(01).
021800 01  WS-EDIT-FIELDS.
021900     05  WS-EDIT-SCORE            PIC ZZZ9.99.
022000     05  WS-EDIT-PCTL             PIC ZZ9.
022100     05  WS-EDIT-RANK             PIC ZZ9.
022200     05  WS-EDIT-COUNT            PIC ZZZZ9.
022300
022400     05  FILLER                  PIC X(01).
022500 01  WS-PRINT-LINE                PIC X(132).
022600
022700 01  WS-HEADING-1.
022800     05  FILLER                   PIC X(13) VALUE 'RS RANKINGS FOR '.
022900     05  WS-H1-DATE               PIC X(10).
023000
023100 01  WS-HEADING-2.
023200     05  WS-H2-TYPE               PIC X(10).
023300     05  FILLER                   PIC X(10) VALUE ' RANKINGS'.
023400
023500 01  WS-HEADING-3                 PIC X(55)
023600         VALUE 'RANK  NAME                              RS-SCORE  PCTL'.
023700
023800 01  WS-DETAIL-LINE.
023900     05  FILLER                   PIC X(02) VALUE SPACES.
024000     05  WS-DL-RANK               PIC ZZ9.
024100     05  FILLER                   PIC X(03) VALUE SPACES.
024200     05  WS-DL-NAME               PIC X(32).
024300     05  FILLER                   PIC X(03) VALUE SPACES.
024400     05  WS-DL-SCORE              PIC ZZZ9.99.
024500     05  FILLER                   PIC X(03) VALUE SPACES.
024600     05  WS-DL-PCTL               PIC ZZ9.
024700
024800 01  WS-COUNT-LINE.
024900     05  FILLER                   PIC X(40)
025000             VALUE '            ENTITIES LISTED:  '.
025100     05  WS-CL-COUNT              PIC ZZZZ9.
025200
025300 PROCEDURE DIVISION.
025400
025500 0000-MAIN-CONTROL.
025600*    EL RESTRICT-SECTOR SOLO SE RESUELVE CONTRA EL MAESTRO DE
025700*    SIMBOLOS SI VIENE INFORMADO; LA MAYORIA DE LAS CORRIDAS NO
025800*    LO USAN Y SE SALTAN 1600 PARA NO CARGAR 3000 SIMBOLOS EN
025900*    VANO.
026000     PERFORM 1000-INITIALIZE           THRU 1000-EXIT.
026100     PERFORM 1500-LOAD-SETTINGS        THRU 1500-EXIT.
026200     IF WP-RESTRICT-SECTOR NOT = SPACES
026300         PERFORM 1600-LOAD-TICKER-TABLE THRU 1600-EXIT
026400     END-IF.
026500     PERFORM 2000-LOAD-ALL-SCORES      THRU 2000-EXIT.
026600     PERFORM 3000-FIND-LATEST-DATES    THRU 3000-EXIT.
026700     PERFORM 4000-PRINT-RANKING-SECTION THRU 4000-EXIT
026800         VARYING WS-ET-IDX FROM 1 BY 1 UNTIL WS-ET-IDX > 3.
026900     PERFORM 6000-PRINT-GRAND-TOTAL    THRU 6000-EXIT.
027000     PERFORM 9000-TERMINATE            THRU 9000-EXIT.
027100     STOP RUN.
027200
027300 1000-INITIALIZE.
027400*    LAS TRES ENTRADAS DE LA TABLA DE TIPOS DE ENTIDAD SE ARMAN
027500*    A MANO AQUI EN VEZ DE LEERLAS DE UN ARCHIVO; EL ORDEN
027600*    SECTOR/INDUSTRIA/ACCION ES FIJO Y DEFINE EL ORDEN EN QUE
027700*    SALEN LAS SECCIONES DEL REPORTE.
027800     MOVE 'sector'   TO WS-ETYPE-CODE (1).
027900     MOVE 'SECTOR'   TO WS-ETYPE-HEADING (1).
028000     MOVE 'industry' TO WS-ETYPE-CODE (2).
028100     MOVE 'INDUSTRY' TO WS-ETYPE-HEADING (2).
028200     MOVE 'stock'    TO WS-ETYPE-CODE (3).
028300     MOVE 'STOCK'    TO WS-ETYPE-HEADING (3).
028400     OPEN OUTPUT RANKING-REPORT-OUT.
028500     IF NOT WS-RPTOUT-OK
028600         DISPLAY 'MKT050 - OPEN ERROR RPTOUT ' WS-RPTOUT-STATUS
028700         GO TO 1000-EXIT
028800     END-IF.
028900 1000-EXIT.
029000     EXIT.
029100
029200*    REQ-RS-0026 - RESTRICCION OPCIONAL DEL RANKING DE RUBROS A
029300*    UN SOLO SECTOR.  SI RESTRICT-SECTOR VIENE EN BLANCO EL
029400*    PROGRAMA SE COMPORTA COMO SIEMPRE, SIN RESTRICCION.
029500 1500-LOAD-SETTINGS.
029600     OPEN INPUT SETTINGS-IN.
029700     IF NOT WS-PRMIN-OK
029800         DISPLAY 'MKT050 - OPEN ERROR PRMIN ' WS-PRMIN-STATUS
029900         GO TO 1500-EXIT
030000     END-IF.
030100     PERFORM 1510-READ-SETTING THRU 1510-EXIT.
030200     PERFORM 1520-APPLY-ONE-SETTING THRU 1520-EXIT
030300         UNTIL WS-PRMIN-EOF.
030400     CLOSE SETTINGS-IN.
030500 1500-EXIT.
030600     EXIT.
030700
030800 1510-READ-SETTING.
030900     READ SETTINGS-IN INTO SETTINGS-IN-REC
031000         AT END
031100             SET WS-PRMIN-EOF TO TRUE
031200             GO TO 1510-EXIT
031300     END-READ.
031400 1510-EXIT.
031500     EXIT.
031600
031700 1520-APPLY-ONE-SETTING.
031800     EVALUATE PARM-KEY OF SETTINGS-IN-REC
031900         WHEN 'restrict_sector'
032000             MOVE PARM-VALUE OF SETTINGS-IN-REC
032100                                      TO WP-RESTRICT-SECTOR
032200         WHEN OTHER
032300             CONTINUE
032400     END-EVALUATE.
032500     PERFORM 1510-READ-SETTING THRU 1510-EXIT.
032600 1520-EXIT.
032700     EXIT.
032800
032900 1600-LOAD-TICKER-TABLE.
033000     OPEN INPUT TICKERS-IN.
033100     IF NOT WS-TICKERIN-OK
033200         DISPLAY 'MKT050 - OPEN ERROR TICKERIN ' WS-TICKERIN-STATUS
033300         GO TO 1600-EXIT
033400     END-IF.
033500     PERFORM 1610-READ-TICKER THRU 1610-EXIT.
033600     PERFORM 1620-LOAD-ONE-TICKER THRU 1620-EXIT
033700         UNTIL WS-TICKERIN-EOF.
033800     CLOSE TICKERS-IN.
033900 1600-EXIT.
034000     EXIT.
034100
034200 1610-READ-TICKER.
034300     READ TICKERS-IN INTO TICKERS-IN-REC
034400         AT END
034500             SET WS-TICKERIN-EOF TO TRUE
034600             GO TO 1610-EXIT
034700     END-READ.
034800 1610-EXIT.
034900     EXIT.
035000
035100 1620-LOAD-ONE-TICKER.
035200     SET WS-TKR-IDX TO WS-TICKER-COUNT.
035300     SET WS-TKR-IDX UP BY 1.
035400     MOVE SECTOR-NAME   OF TICKERS-IN-REC TO WS-TKR-SECTOR (WS-TKR-IDX).
035500     MOVE INDUSTRY-NAME OF TICKERS-IN-REC TO WS-TKR-INDUSTRY (WS-TKR-IDX).
035600     ADD 1 TO WS-TICKER-COUNT.
035700     ADD 1 TO WS-TICKERS-LOADED.
035800     PERFORM 1610-READ-TICKER THRU 1610-EXIT.
035900 1620-EXIT.
036000     EXIT.
036100
036200 2000-LOAD-ALL-SCORES.
036300*    TODO EL ARCHIVO RSSOUT (STOCK + SECTOR + INDUSTRIA, TODAS
036400*    LAS FECHAS) SE CARGA A MEMORIA DE UNA SOLA VEZ PORQUE EL
036500*    REPORTE NECESITA BUSCAR LA FECHA MAS RECIENTE Y LA HISTORIA
036600*    DEL LIDER ANTES DE ESCRIBIR LA PRIMERA LINEA.
036700     OPEN INPUT RS-SCORES-IN.
036800     IF NOT WS-RSSIN-OK
036900         DISPLAY 'MKT050 - OPEN ERROR RSSOUT ' WS-RSSIN-STATUS
037000         GO TO 2000-EXIT
037100     END-IF.
037200     PERFORM 2100-READ-ONE-SCORE THRU 2100-EXIT
037300         UNTIL WS-RSSIN-EOF.
037400     CLOSE RS-SCORES-IN.
037500 2000-EXIT.
037600     EXIT.
037700
037800 2100-READ-ONE-SCORE.
037900     READ RS-SCORES-IN INTO RS-SCORES-IN-REC
038000         AT END
038100             SET WS-RSSIN-EOF TO TRUE
038200             GO TO 2100-EXIT
038300     END-READ.
038400     SET WS-SC-IDX TO WS-SCORE-ROW-COUNT.
038500     SET WS-SC-IDX UP BY 1.
038600     MOVE ENTITY-TYPE   OF RS-SCORES-IN-REC TO WS-SC-TYPE (WS-SC-IDX).
038700     MOVE ENTITY-NAME   OF RS-SCORES-IN-REC TO WS-SC-NAME (WS-SC-IDX).
038800     MOVE SCORE-DATE    OF RS-SCORES-IN-REC TO WS-SC-DATE (WS-SC-IDX).
038900     MOVE RS-SCORE      OF RS-SCORES-IN-REC TO WS-SC-RS-SCORE (WS-SC-IDX).
039000     MOVE PERCENTILE    OF RS-SCORES-IN-REC TO WS-SC-PERCENTILE (WS-SC-IDX).
039100     ADD 1 TO WS-SCORE-ROW-COUNT.
039200     ADD 1 TO WS-ROWS-READ.
039300     PERFORM 2100-READ-ONE-SCORE THRU 2100-EXIT.
039400 2100-EXIT.
039500     EXIT.
039600
039700 3000-FIND-LATEST-DATES.
039800*    CADA TIPO DE ENTIDAD PUEDE TENER SU PROPIA FECHA MAS
039900*    RECIENTE SI MKT030/MKT040 SE CORRIERON POR SEPARADO O SI
040000*    UNO DE LOS DOS FALLO; POR ESO SE BUSCA UNA FECHA MAXIMA
040100*    INDEPENDIENTE POR TIPO EN VEZ DE USAR UNA SOLA GLOBAL.
040200     PERFORM 3100-FIND-LATEST-FOR-TYPE THRU 3100-EXIT
040300         VARYING WS-ET-IDX FROM 1 BY 1 UNTIL WS-ET-IDX > 3.
040400 3000-EXIT.
040500     EXIT.
040600
040700 3100-FIND-LATEST-FOR-TYPE.
040800     MOVE LOW-VALUES TO WS-LD-VALUE (WS-ET-IDX).
040900     PERFORM 3110-CHECK-ONE-ROW-DATE THRU 3110-EXIT
041000         VARYING WS-SC-IDX FROM 1 BY 1
041100         UNTIL WS-SC-IDX > WS-SCORE-ROW-COUNT.
041200 3100-EXIT.
041300     EXIT.
041400
041500 3110-CHECK-ONE-ROW-DATE.
041600     IF WS-SC-TYPE (WS-SC-IDX) = WS-ETYPE-CODE (WS-ET-IDX)
041700        AND WS-SC-DATE (WS-SC-IDX) > WS-LD-VALUE (WS-ET-IDX)
041800         MOVE WS-SC-DATE (WS-SC-IDX) TO WS-LD-VALUE (WS-ET-IDX)
041900     END-IF.
042000 3110-EXIT.
042100     EXIT.
042200
042300 4000-PRINT-RANKING-SECTION.
042400*    UNA SECCION POR TIPO DE ENTIDAD; SI LA TABLA DE TRABAJO SALE
042500*    VACIA (SIN PUNTAJES PARA ESE TIPO EN LA FECHA MAS RECIENTE)
042600*    NO SE IMPRIME NADA - NO TIENE SENTIDO UN ENCABEZADO SIN
042700*    DETALLE DEBAJO.
042800     PERFORM 4100-BUILD-RANK-WORK-TABLE THRU 4100-EXIT.
042900     IF WS-RANK-WORK-COUNT > ZERO
043000         PERFORM 4200-SORT-RANK-WORK-TABLE THRU 4200-EXIT
043100         PERFORM 4300-PRINT-HEADINGS THRU 4300-EXIT
043200         MOVE ZERO TO WS-SECTION-COUNT
043300         PERFORM 4400-PRINT-ONE-DETAIL-LINE THRU 4400-EXIT
043400             VARYING WS-RW-IDX FROM 1 BY 1
043500             UNTIL WS-RW-IDX > WS-RANK-WORK-COUNT
043600         PERFORM 4500-PRINT-SECTION-TOTAL THRU 4500-EXIT
043700         PERFORM 5000-PRINT-LEADER-HISTORY THRU 5000-EXIT
043800         ADD WS-SECTION-COUNT TO WS-GRAND-TOTAL
043900     END-IF.
044000 4000-EXIT.
044100     EXIT.
044200
044300 4100-BUILD-RANK-WORK-TABLE.
044400     MOVE ZERO TO WS-RANK-WORK-COUNT.
044500     PERFORM 4110-COPY-ONE-ROW-IF-LATEST THRU 4110-EXIT
044600         VARYING WS-SC-IDX FROM 1 BY 1
044700         UNTIL WS-SC-IDX > WS-SCORE-ROW-COUNT.
044800 4100-EXIT.
044900     EXIT.
045000
045100 4110-COPY-ONE-ROW-IF-LATEST.
045200     SET WS-INDUSTRY-ALLOWED TO TRUE.
045300     IF WS-ETYPE-CODE (WS-ET-IDX) = 'industry'
045400        AND WP-RESTRICT-SECTOR NOT = SPACES
045500         PERFORM 4115-CHECK-INDUSTRY-ALLOWED THRU 4115-EXIT
045600     END-IF.
045700     IF WS-SC-TYPE (WS-SC-IDX) = WS-ETYPE-CODE (WS-ET-IDX)
045800        AND WS-SC-DATE (WS-SC-IDX) = WS-LD-VALUE (WS-ET-IDX)
045900        AND WS-INDUSTRY-ALLOWED
046000         SET WS-RW-IDX TO WS-RANK-WORK-COUNT
046100         SET WS-RW-IDX UP BY 1
046200         MOVE WS-SC-NAME (WS-SC-IDX)
046300                                 TO WS-RW-NAME (WS-RW-IDX)
046400         MOVE WS-SC-RS-SCORE (WS-SC-IDX)
046500                                 TO WS-RW-SCORE (WS-RW-IDX)
046600         MOVE WS-SC-PERCENTILE (WS-SC-IDX)
046700                                 TO WS-RW-PERCENTILE (WS-RW-IDX)
046800         ADD 1 TO WS-RANK-WORK-COUNT
046900     END-IF.
047000 4110-EXIT.
047100     EXIT.
047200
047300 4115-CHECK-INDUSTRY-ALLOWED.
047400*    REQ-RS-0026 - UN RUBRO SOLO ENTRA AL RANKING SI PERTENECE
047500*    AL SECTOR PEDIDO EN RESTRICT-SECTOR; SE RECORRE EL MAESTRO
047600*    DE SIMBOLOS BUSCANDO CUALQUIER ACCION DE ESE RUBRO QUE
047700*    TAMBIEN SEA DE ESE SECTOR.
047800     MOVE 'N' TO WS-INDUSTRY-ALLOWED-SWITCH.
047900     PERFORM 4117-CHECK-ONE-TICKER-ROW THRU 4117-EXIT
048000         VARYING WS-TKR-IDX FROM 1 BY 1
048100         UNTIL WS-TKR-IDX > WS-TICKER-COUNT
048200         OR WS-INDUSTRY-ALLOWED.
048300 4115-EXIT.
048400     EXIT.
048500
048600 4117-CHECK-ONE-TICKER-ROW.
048700     IF WS-TKR-INDUSTRY (WS-TKR-IDX) = WS-SC-NAME (WS-SC-IDX)
048800        AND WS-TKR-SECTOR (WS-TKR-IDX) = WP-RESTRICT-SECTOR
048900         SET WS-INDUSTRY-ALLOWED-SWITCH TO TRUE
049000     END-IF.
049100 4117-EXIT.
049200     EXIT.
049300
049400*    ORDENAMIENTO BURBUJA DESCENDENTE POR RS-SCORE - LA TABLA
049500*    DE UNA SECCION RARA VEZ SUPERA UNOS POCOS CIENTOS DE FILAS.
049600 4200-SORT-RANK-WORK-TABLE.
049700     PERFORM 4210-ONE-BUBBLE-PASS THRU 4210-EXIT
049800         VARYING WS-PASS-IDX FROM 1 BY 1
049900         UNTIL WS-PASS-IDX >= WS-RANK-WORK-COUNT.
050000 4200-EXIT.
050100     EXIT.
050200
050300 4210-ONE-BUBBLE-PASS.
050400     PERFORM 4220-COMPARE-AND-SWAP THRU 4220-EXIT
050500         VARYING WS-RW-IDX FROM 1 BY 1
050600         UNTIL WS-RW-IDX > WS-RANK-WORK-COUNT - WS-PASS-IDX.
050700 4210-EXIT.
050800     EXIT.
050900
051000 4220-COMPARE-AND-SWAP.
051100     IF WS-RW-SCORE (WS-RW-IDX) < WS-RW-SCORE (WS-RW-IDX + 1)
051200         MOVE WS-RW-NAME       (WS-RW-IDX)     TO WS-SWAP-NAME
051300         MOVE WS-RW-SCORE      (WS-RW-IDX)     TO WS-SWAP-SCORE
051400         MOVE WS-RW-PERCENTILE (WS-RW-IDX)     TO WS-SWAP-PERCENTILE
051500         MOVE WS-RW-NAME       (WS-RW-IDX + 1) TO WS-RW-NAME (WS-RW-IDX)
051600         MOVE WS-RW-SCORE      (WS-RW-IDX + 1) TO WS-RW-SCORE (WS-RW-IDX)
051700         MOVE WS-RW-PERCENTILE (WS-RW-IDX + 1)
051800                                          TO WS-RW-PERCENTILE (WS-RW-IDX)
051900         MOVE WS-SWAP-NAME       TO WS-RW-NAME       (WS-RW-IDX + 1)
052000         MOVE WS-SWAP-SCORE      TO WS-RW-SCORE      (WS-RW-IDX + 1)
052100         MOVE WS-SWAP-PERCENTILE TO WS-RW-PERCENTILE (WS-RW-IDX + 1)
052200     END-IF.
052300 4220-EXIT.
052400     EXIT.
052500
052600 4300-PRINT-HEADINGS.
052700*    TRES LINEAS DE ENCABEZADO: FECHA DE ANALISIS, TIPO DE
052800*    ENTIDAD Y LA REGLA DE COLUMNAS DEL DETALLE QUE SIGUE.
052900     MOVE WS-LD-VALUE (WS-ET-IDX) TO WS-H1-DATE.
053000     MOVE WS-HEADING-1 TO RANKING-REPORT-OUT-REC.
053100     WRITE RANKING-REPORT-OUT-REC.
053200     MOVE WS-ETYPE-HEADING (WS-ET-IDX) TO WS-H2-TYPE.
053300     MOVE WS-HEADING-2 TO RANKING-REPORT-OUT-REC.
053400     WRITE RANKING-REPORT-OUT-REC.
053500     MOVE WS-HEADING-3 TO RANKING-REPORT-OUT-REC.
053600     WRITE RANKING-REPORT-OUT-REC.
053700     ADD 3 TO WS-LINES-PRINTED.
053800 4300-EXIT.
053900     EXIT.
054000
054100 4400-PRINT-ONE-DETAIL-LINE.
054200*    EL RANGO IMPRESO ES LA POSICION DE LA TABLA YA ORDENADA
054300*    (WS-RW-IDX), NO UN CAMPO GUARDADO - LA TABLA SALE DE
054400*    4200-SORT-RANK-WORK-TABLE EN ORDEN DESCENDENTE DE RS-SCORE.
054500     MOVE WS-RW-IDX              TO WS-DL-RANK.
054600     MOVE WS-RW-NAME (WS-RW-IDX) TO WS-DL-NAME.
054700     MOVE WS-RW-SCORE (WS-RW-IDX) TO WS-DL-SCORE.
054800     MOVE WS-RW-PERCENTILE (WS-RW-IDX) TO WS-DL-PCTL.
054900     MOVE WS-DETAIL-LINE TO RANKING-REPORT-OUT-REC.
055000     WRITE RANKING-REPORT-OUT-REC.
055100     ADD 1 TO WS-SECTION-COUNT.
055200     ADD 1 TO WS-LINES-PRINTED.
055300 4400-EXIT.
055400     EXIT.
055500
055600 4500-PRINT-SECTION-TOTAL.
055700     MOVE WS-SECTION-COUNT TO WS-CL-COUNT.
055800     MOVE WS-COUNT-LINE TO RANKING-REPORT-OUT-REC.
055900     WRITE RANKING-REPORT-OUT-REC.
056000     ADD 1 TO WS-LINES-PRINTED.
056100 4500-EXIT.
056200     EXIT.
056300
056400 5000-PRINT-LEADER-HISTORY.
056500*    HISTORIA DE PUNTAJES RS DE LA ENTIDAD NUMERO UNO DE LA
056600*    SECCION, DESDE LA PRIMERA FECHA HASTA LA ULTIMA, ASCENDENTE.
056700*    VER REQ-RS-0011.
056800     MOVE ZERO TO WS-HISTORY-COUNT.
056900     PERFORM 5010-COPY-ONE-HISTORY-ROW THRU 5010-EXIT
057000         VARYING WS-SC-IDX FROM 1 BY 1
057100         UNTIL WS-SC-IDX > WS-SCORE-ROW-COUNT.
057200     PERFORM 5100-SORT-HISTORY-ASCENDING THRU 5100-EXIT.
057300     PERFORM 5200-PRINT-HISTORY-HEADING THRU 5200-EXIT.
057400     PERFORM 5300-PRINT-ONE-HISTORY-LINE THRU 5300-EXIT
057500         VARYING WS-HI-IDX FROM 1 BY 1
057600         UNTIL WS-HI-IDX > WS-HISTORY-COUNT.
057700 5000-EXIT.
057800     EXIT.
057900
058000 5010-COPY-ONE-HISTORY-ROW.
058100     IF WS-SC-TYPE (WS-SC-IDX) = WS-ETYPE-CODE (WS-ET-IDX)
058200        AND WS-SC-NAME (WS-SC-IDX) = WS-RW-NAME (1)
058300         SET WS-HI-IDX TO WS-HISTORY-COUNT
058400         SET WS-HI-IDX UP BY 1
058500         MOVE WS-SC-DATE (WS-SC-IDX)
058600                              TO WS-HI-DATE (WS-HI-IDX)
058700         MOVE WS-SC-RS-SCORE (WS-SC-IDX)
058800                              TO WS-HI-SCORE (WS-HI-IDX)
058900         ADD 1 TO WS-HISTORY-COUNT
059000     END-IF.
059100 5010-EXIT.
059200     EXIT.
059300
059400 5100-SORT-HISTORY-ASCENDING.
059500*    BURBUJA ASCENDENTE POR FECHA; LA HISTORIA DE UN LIDER
059600*    RARA VEZ PASA DE UN PAR DE CIENTOS DE FILAS (VER EL LIMITE
059700*    DE 260 EN WS-HISTORY-TABLE), ASI QUE NO VALE LA PENA UN
059800*    ALGORITMO MAS ELABORADO.
059900     PERFORM 5110-ONE-HISTORY-PASS THRU 5110-EXIT
060000         VARYING WS-PASS-IDX FROM 1 BY 1
060100         UNTIL WS-PASS-IDX >= WS-HISTORY-COUNT.
060200 5100-EXIT.
060300     EXIT.
060400
060500 5110-ONE-HISTORY-PASS.
060600     PERFORM 5120-COMPARE-AND-SWAP-HIST THRU 5120-EXIT
060700         VARYING WS-HI-IDX FROM 1 BY 1
060800         UNTIL WS-HI-IDX > WS-HISTORY-COUNT - WS-PASS-IDX.
060900 5110-EXIT.
061000     EXIT.
061100
061200 5120-COMPARE-AND-SWAP-HIST.
061300     IF WS-HI-DATE (WS-HI-IDX) > WS-HI-DATE (WS-HI-IDX + 1)
061400         MOVE WS-HI-DATE  (WS-HI-IDX)     TO WS-SWAP-DATE
061500         MOVE WS-HI-SCORE (WS-HI-IDX)     TO WS-SWAP-SCORE
061600         MOVE WS-HI-DATE  (WS-HI-IDX + 1) TO WS-HI-DATE (WS-HI-IDX)
061700         MOVE WS-HI-SCORE (WS-HI-IDX + 1) TO WS-HI-SCORE (WS-HI-IDX)
061800         MOVE WS-SWAP-DATE                TO WS-HI-DATE (WS-HI-IDX + 1)
061900         MOVE WS-SWAP-SCORE               TO WS-HI-SCORE (WS-HI-IDX + 1)
062000     END-IF.
062100 5120-EXIT.
062200     EXIT.
062300
062400 5200-PRINT-HISTORY-HEADING.
062500*    SOLO EL PUESTO NUMERO UNO DE CADA SECCION RECIBE HISTORIA
062600*    IMPRESA (REQ-RS-0011) - IMPRIMIR LA HISTORIA DE TODAS LAS
062700*    ENTIDADES INFLARIA EL REPORTE SIN AGREGAR VALOR DE LECTURA.
062800     MOVE SPACES TO WS-PRINT-LINE.
062900     STRING '   HISTORIA RS - LIDER: ' WS-RW-NAME (1)
063000         DELIMITED BY SIZE INTO WS-PRINT-LINE.
063100     MOVE WS-PRINT-LINE TO RANKING-REPORT-OUT-REC.
063200     WRITE RANKING-REPORT-OUT-REC.
063300     ADD 1 TO WS-LINES-PRINTED.
063400 5200-EXIT.
063500     EXIT.
063600
063700 5300-PRINT-ONE-HISTORY-LINE.
063800     MOVE SPACES TO WS-PRINT-LINE.
063900     MOVE WS-HI-SCORE (WS-HI-IDX) TO WS-EDIT-SCORE.
064000     STRING '      ' WS-HI-DATE (WS-HI-IDX) '   '
064100         WS-EDIT-SCORE DELIMITED BY SIZE INTO WS-PRINT-LINE.
064200     MOVE WS-PRINT-LINE TO RANKING-REPORT-OUT-REC.
064300     WRITE RANKING-REPORT-OUT-REC.
064400     ADD 1 TO WS-LINES-PRINTED.
064500 5300-EXIT.
064600     EXIT.
064700
064800 6000-PRINT-GRAND-TOTAL.
064900*    REQ-RS-0022 - SUMA DE LAS TRES SECCIONES (ACUMULADA EN
065000*    WS-GRAND-TOTAL DESDE 4000) AL PIE DEL REPORTE, PARA QUE EL
065100*    OPERADOR PUEDA CUADRAR CONTRA EL CONTEO DE RSSOUT SIN TENER
065200*    QUE SUMAR LAS TRES SECCIONES A MANO.
065300     MOVE SPACES TO WS-PRINT-LINE.
065400     MOVE WS-GRAND-TOTAL TO WS-EDIT-COUNT.
065500     STRING 'TOTAL GENERAL DE REGISTROS LISTADOS: '
065600         WS-EDIT-COUNT DELIMITED BY SIZE INTO WS-PRINT-LINE.
065700     MOVE WS-PRINT-LINE TO RANKING-REPORT-OUT-REC.
065800     WRITE RANKING-REPORT-OUT-REC.
065900     ADD 1 TO WS-LINES-PRINTED.
066000     CLOSE RANKING-REPORT-OUT.
066100 6000-EXIT.
066200     EXIT.
066300
066400 9000-TERMINATE.
066500*    RESUMEN DE CORRIDA PARA LA BITACORA DE OPERACIONES; EL 3 FIJO
066600*    DE SECCIONES IMPRESAS ES DE PROPOSITO - SIEMPRE SON SECTOR,
066700*    INDUSTRIA Y ACCION, AUNQUE ALGUNA SECCION SALGA VACIA.
066800     DISPLAY 'MKT050 - SIMBOLOS CARGADOS   : ' WS-TICKERS-LOADED.
066900     DISPLAY 'MKT050 - PUNTAJES LEIDOS    : ' WS-ROWS-READ.
067000     DISPLAY 'MKT050 - SECCIONES IMPRESAS : ' 3.
067100     DISPLAY 'MKT050 - LINEAS IMPRESAS    : ' WS-LINES-PRINTED.
067200     DISPLAY 'MKT050 - TOTAL GENERAL      : ' WS-GRAND-TOTAL.
067300 9000-EXIT.
067400     EXIT.
