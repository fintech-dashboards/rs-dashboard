000100******************************************************************
000200* MKTTPRM - BATCH PARAMETER / SETTINGS STORE, WORKING-STORAGE   *
000300* FORM.  SHIPPED WITH SHOP-STANDARD DEFAULTS; OVERRIDDEN BY     *
000400* MKTTPRM TABLE ROWS WHEN PRESENT (SEE MKT010 PARAGRAPH 300).  *
000500******************************************************************
000600* CHANGE LOG                                                     *
000700*  1987-05-20  RHC  REQ-RS-0004  INITIAL DEFAULT SETTINGS.      *
000800*  1994-03-09  RHC  REQ-RS-0014  QUARTER WEIGHTS CONFIRMED BY   *
000900*                                RESEARCH DESK AS 40/20/20/20.  *
001000******************************************************************
001100 02  PRM-RECORD.
001200     05  PRM-BENCHMARK-SYMBOL        PIC X(08)   VALUE 'SPY'.
001300     05  PRM-Q-WEIGHTS.
001400         10  PRM-Q1-WEIGHT           PIC 9V9(04) VALUE 0.4000.
001500         10  PRM-Q2-WEIGHT           PIC 9V9(04) VALUE 0.2000.
001600         10  PRM-Q3-WEIGHT           PIC 9V9(04) VALUE 0.2000.
001700         10  PRM-Q4-WEIGHT           PIC 9V9(04) VALUE 0.2000.
001800     05  PRM-WEIGHTS-R REDEFINES PRM-Q-WEIGHTS.
001900         10  PRM-Q-WEIGHT-TBL        PIC 9V9(04) OCCURS 4 TIMES.
002000     05  PRM-LOOKBACK-DAYS           PIC 9(05)   VALUE 252.
002100     05  PRM-MIN-DATA-POINTS         PIC 9(05)   VALUE 120.
002200     05  PRM-BACKFILL-DAYS           PIC 9(05)   VALUE 63.
002300     05  PRM-START-DATE              PIC X(10)   VALUE '2024-01-01'.
002400     05  PRM-START-DATE-R REDEFINES PRM-START-DATE.
002500         10  PRM-SD-YEAR             PIC X(04).
002600         10  FILLER                  PIC X(01).
002700         10  PRM-SD-MONTH            PIC X(02).
002800         10  FILLER                  PIC X(01).
002900         10  PRM-SD-DAY              PIC X(02).
003000     05  FILLER                      PIC X(06)   VALUE SPACES.
