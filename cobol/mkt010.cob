000100******************************************************************
000200*                                                                *
000300*   P R O G R A M   I D E N T I F I C A T I O N                  *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.     MKT010.
000800 AUTHOR.         R HERRERA COLL.
000900 INSTALLATION.   CONSORCIO ZONDA - DEPTO ANALISIS DE MERCADO.
001000 DATE-WRITTEN.   03/14/87.
001100 DATE-COMPILED.
001200 SECURITY.       CONFIDENCIAL - USO INTERNO DEL DEPTO MKT.
001300******************************************************************
001400*                                                                *
001500*   D E S C R I P C I O N                                        *
001600*                                                                *
001700*   PRIMER PASO DE LA CORRIDA NOCTURNA DE FORTALEZA RELATIVA.    *
001800*   LEE EL MAESTRO DE PRECIOS DIARIOS (MKTTPRC) ORDENADO POR     *
001900*   SIMBOLO Y FECHA, Y CALCULA EL RETORNO DIARIO FRACCIONAL      *
002000*   CONTRA EL CIERRE AJUSTADO DEL DIA HABIL ANTERIOR.  EL        *
002100*   PRIMER REGISTRO DE CADA SIMBOLO QUEDA SIN RETORNO.           *
002200*                                                                *
002300*   ARCHIVO DE ENTRADA   : PRICEIN  (MKTTPRC, PRECIOS CRUDOS)    *
002400*   ARCHIVO DE SALIDA    : PRICEOUT (MKTTPRC, PRECIOS + RETORNO) *
002500*                                                                *
002600******************************************************************
002700*                                                                *
002800*   H I S T O R I A   D E   C A M B I O S                        *
002900*                                                                *
003000******************************************************************
003100*  14-MAR-87  RHC  REQ-RS-0001  VERSION INICIAL DEL PROGRAMA.   *
003200*  02-APR-87  RHC  REQ-RS-0001  AJUSTE DE BLOQUE DE REGISTROS   *
003300*                               DE SALIDA A 93 BYTES.           *
003400*  14-NOV-90  RHC  REQ-RS-0006  INCORPORACION DEL CALCULO DE    *
003500*                               RETORNO DIARIO (DAILY-RETURN).  *
003600*  09-JUL-92  RHC  REQ-RS-0009  CORTE DE CONTROL POR SIMBOLO    *
003700*                               REESCRITO CON WS-PREV-SYMBOL    *
003800*                               PARA EVITAR ARRASTRE ENTRE      *
003900*                               SIMBOLOS CONSECUTIVOS.          *
004000*  21-FEB-94  RHC  REQ-RS-0012  REDONDEO DEL RETORNO CAMBIADO   *
004100*                               A SEIS DECIMALES POR PEDIDO DE  *
004200*                               LA MESA DE RESEARCH.            *
004300*  05-OCT-96  LMG  REQ-RS-0016  AGREGADO CONTADOR DE CORTES DE  *
004400*                               SIMBOLO EN EL INFORME FINAL.    *
004500*  18-SEP-98  LMG  Y2K-0114     REVISION DE CAMPOS DE FECHA.    *
004600*                               PRICE-DATE YA ES AAAA-MM-DD DE  *
004700*                               ORIGEN; NO SE REQUIEREN         *
004800*                               CAMBIOS DE VENTANA DE SIGLO.    *
004900*  11-JAN-99  LMG  Y2K-0114     CERTIFICACION Y2K COMPLETADA.   *
005000*  23-AUG-01  DVP  REQ-RS-0021  VALIDACION DE CIERRE AJUSTADO   *
005100*                               EN CERO PARA EVITAR DIVISION    *
005200*                               POR CERO (VER PARRAFO 2300).    *
005300******************************************************************
005400
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.    IBM-370.
005800 OBJECT-COMPUTER.    IBM-370.
005900 SPECIAL-NAMES.      C01 IS TOP-OF-FORM.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT PRICES-IN  ASSIGN TO PRICEIN
006400         ORGANIZATION  IS LINE SEQUENTIAL
006500         FILE STATUS   IS WS-PRICEIN-STATUS.
006600
006700     SELECT PRICES-OUT ASSIGN TO PRICEOUT
006800         ORGANIZATION  IS LINE SEQUENTIAL
006900         FILE STATUS   IS WS-PRICEOUT-STATUS.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  PRICES-IN
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 95 CHARACTERS.
007600 01  PRICES-IN-REC.
007700     COPY MKTTPRC.
007800
007900 FD  PRICES-OUT
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 95 CHARACTERS.
008200 01  PRICES-OUT-REC          PIC X(95).
008300
008400 WORKING-STORAGE SECTION.
008500*    WS-SYMBOL-BREAKS SE DECLARA INDEPENDIENTE (NIVEL 77) POR
008600*    COSTUMBRE DEL DEPTO PARA LOS CONTADORES DE UNA SOLA CORRIDA
008700*    QUE SE IMPRIMEN AL CIERRE (PARRAFO 9000) Y NO FORMAN PARTE
008800*    DE NINGUN REGISTRO NI SE PASAN COMO GRUPO A OTRA RUTINA.
008900 77  WS-SYMBOL-BREAKS         PIC S9(07) COMP VALUE ZERO.
009000*    WS-FILE-STATUS-AREA SE MANTIENE SEPARADA DE LOS SWITCHES
009100*    DE 01 WS-SWITCHES DESDE REQ-RS-0004 PARA QUE UN DUMP DE
009200*    ABEND MUESTRE LOS CODIGOS DE ARCHIVO JUNTOS, SIN MEZCLAR
009300*    CON LAS BANDERAS DE LOGICA DEL PROGRAMA.
009400 01  WS-FILE-STATUS-AREA.
009500     05  WS-PRICEIN-STATUS        PIC X(02) VALUE SPACES.
009600         88  WS-PRICEIN-OK                  VALUE '00'.
009700         88  WS-PRICEIN-EOF                 VALUE '10'.
009800     05  WS-PRICEOUT-STATUS       PIC X(02) VALUE SPACES.
009900         88  WS-PRICEOUT-OK                 VALUE '00'.
010000
010100     05  FILLER                  PIC X(01).
010200*    WS-PREV-PRESENT-SWITCH INDICA SI YA HAY UN CIERRE ANTERIOR
010300*    VALIDO PARA EL SIMBOLO ACTUAL.  SE APAGA EN CADA CORTE DE
010400*    SIMBOLO (PARRAFO 2200) PARA QUE EL PRIMER DIA DE CADA
010500*    SIMBOLO SALGA SIEMPRE CON RETORNO AUSENTE.
010600 01  WS-SWITCHES.
010700     05  WS-EOF-SWITCH            PIC X(01) VALUE 'N'.
010800         88  WS-EOF-REACHED                 VALUE 'Y'.
010900     05  WS-PREV-PRESENT-SWITCH   PIC X(01) VALUE 'N'.
011000         88  WS-PREV-PRESENT                VALUE 'Y'.
011100         88  WS-PREV-NOT-PRESENT             VALUE 'N'.
011200
011300     05  FILLER                  PIC X(01).
011400*    WS-RECORDS-READ Y WS-RECORDS-WRITTEN SE DECLARAN COMP
011500*    (BINARIO) POR NORMA DEL DEPTO PARA TODO CONTADOR DE
011600*    REGISTROS; EVITA EL COSTO DE CONVERSION DE UN DISPLAY
011700*    NUMERICO EN CADA ADD DE UN LAZO QUE CORRE SOBRE TODO EL
011800*    ARCHIVO DE PRECIOS.
011900 01  WS-COUNTERS.
012000     05  WS-RECORDS-READ          PIC S9(09) COMP VALUE ZERO.
012100     05  WS-RECORDS-WRITTEN       PIC S9(09) COMP VALUE ZERO.
012200
012300     05  FILLER                  PIC X(01).
012400*    WS-PRICE-WORK ES LA IMAGEN DE TRABAJO DEL REGISTRO QUE SE
012500*    ESTA PROCESANDO; SE LEE DIRECTO A ESTA AREA (READ ... INTO)
012600*    PARA PODER RELLENAR PRC-DAILY-RETURN EN 2300 ANTES DE
012700*    ESCRIBIRLO A PRICEOUT.  USA LA MISMA COPY QUE LA FD, ASI
012800*    QUE CUALQUIER CAMBIO DE LAYOUT FUTURO SE REFLEJA EN LOS DOS
012900*    LADOS SIN TOCAR ESTE PROGRAMA.
013000 01  WS-PRICE-WORK.
013100     COPY MKTTPRC_ORIGINAL.
013200
013300*    WS-PREV-AREA CONSERVA EL SIMBOLO Y EL CIERRE AJUSTADO DEL
013400*    REGISTRO ANTERIOR ENTRE UNA ITERACION DEL LAZO PRINCIPAL Y
013500*    LA SIGUIENTE; ES EL UNICO ESTADO QUE SOBREVIVE DE UN
013600*    REGISTRO A OTRO EN TODO EL PROGRAMA.
013700 01  WS-PREV-AREA.
013800     05  WS-PREV-SYMBOL           PIC X(08) VALUE SPACES.
013900     05  WS-PREV-ADJCLOSE         PIC S9(07)V9(04) VALUE ZEROS.
014000     05  WS-PREV-ADJCLOSE-X REDEFINES
014100         WS-PREV-ADJCLOSE         PIC X(11).
014200
014300     05  FILLER                  PIC X(01).
014400*    WS-DATE-WORK Y SU REDEFINICION EN COMPONENTES AAAA/MM/DD
014500*    QUEDAN DECLARADOS POR CONSISTENCIA CON EL RESTO DE LA
014600*    FAMILIA MKT0X0, AUNQUE ESTE PASO EN PARTICULAR NO NECESITA
014700*    DESCOMPONER LA FECHA PARA NINGUN CALCULO.
014800 01  WS-DATE-WORK.
014900     05  WS-CURRENT-DATE          PIC X(10) VALUE SPACES.
015000     05  WS-CURRENT-DATE-R REDEFINES
015100         WS-CURRENT-DATE.
015200         10  WS-CD-YEAR           PIC X(04).
015300         10  FILLER               PIC X(01).
015400         10  WS-CD-MONTH          PIC X(02).
015500         10  FILLER               PIC X(01).
015600         10  WS-CD-DAY            PIC X(02).
015700
015800*    WS-RETURN-WORK QUEDA RESERVADO PARA UNA FUTURA VERSION QUE
015900*    ACUMULE EL RETORNO EN UN CAMPO COMP-3 DE MAYOR PRECISION
016000*    ANTES DE REDONDEAR; POR AHORA 2300 CALCULA DIRECTO SOBRE
016100*    PRC-DAILY-RETURN Y ESTE CAMPO NO SE USA.
016200 01  WS-RETURN-WORK.
016300     05  WS-RETURN-RAW            PIC S9(07)V9(10) COMP-3
016400                                   VALUE ZEROS.
016500     05  WS-RETURN-RAW-X REDEFINES
016600         WS-RETURN-RAW            PIC X(09).
016700
016800 PROCEDURE DIVISION.
016900
017000 0000-MAIN-CONTROL.
017100*    CONTROL PRINCIPAL DEL PRIMER PASO.  EL MAESTRO DE PRECIOS
017200*    (PRICEIN) YA LLEGA ORDENADO POR SIMBOLO Y FECHA DESDE EL
017300*    PROCESO DE CARGA DEL DIA ANTERIOR; ESTE PROGRAMA NO HACE
017400*    SU PROPIO SORT, SOLO CONFIA EN ESE ORDEN PARA DETECTAR LOS
017500*    CORTES DE SIMBOLO EN 2200.
017600     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
017700     PERFORM 2000-PROCESS-ONE-PRICE THRU 2000-EXIT
017800         UNTIL WS-EOF-REACHED.
017900     PERFORM 9000-TERMINATE THRU 9000-EXIT.
018000     STOP RUN.
018100
018200 1000-INITIALIZE.
018300*    ABRE AMBOS ARCHIVOS Y DEJA LEIDO EL PRIMER REGISTRO ANTES
018400*    DE ENTRAR AL LAZO PRINCIPAL (LECTURA ADELANTADA), PARA QUE
018500*    2000-PROCESS-ONE-PRICE SIEMPRE TRABAJE SOBRE UN REGISTRO
018600*    YA DISPONIBLE Y LA PRUEBA DE EOF QUEDE AL INICIO DEL LAZO.
018700     OPEN INPUT  PRICES-IN.
018800     IF NOT WS-PRICEIN-OK
018900         DISPLAY 'MKT010 - OPEN ERROR PRICEIN  ' WS-PRICEIN-STATUS
019000         GO TO 1000-EXIT
019100     END-IF.
019200     OPEN OUTPUT PRICES-OUT.
019300     IF NOT WS-PRICEOUT-OK
019400         DISPLAY 'MKT010 - OPEN ERROR PRICEOUT ' WS-PRICEOUT-STATUS
019500         GO TO 1000-EXIT
019600     END-IF.
019700*    WS-PREV-AREA ARRANCA VACIA PARA QUE EL PRIMER SIMBOLO DEL
019800*    ARCHIVO SE TRATE COMO UN CORTE DE CONTROL NORMAL EN 2200,
019900*    NO COMO UN CASO ESPECIAL.
020000     MOVE SPACES TO WS-PREV-SYMBOL.
020100     MOVE ZEROS  TO WS-PREV-ADJCLOSE.
020200     MOVE 'N'    TO WS-PREV-PRESENT-SWITCH.
020300     PERFORM 2100-READ-PRICE THRU 2100-EXIT.
020400 1000-EXIT.
020500     EXIT.
020600
020700 2000-PROCESS-ONE-PRICE.
020800*    UN CICLO POR REGISTRO DE ENTRADA: PRIMERO SE REVISA SI
020900*    CAMBIO EL SIMBOLO (2200), LUEGO SE CALCULA EL RETORNO
021000*    DIARIO CONTRA EL CIERRE AJUSTADO ANTERIOR (2300), SE ESCRIBE
021100*    LA SALIDA (2400) Y SE ADELANTA LA LECTURA (2100).  EL ORDEN
021200*    IMPORTA: EL CORTE DEBE RESOLVERSE ANTES DE CALCULAR EL
021300*    RETORNO PARA QUE NINGUN SIMBOLO ARRASTRE EL CIERRE DEL
021400*    SIMBOLO ANTERIOR.
021500     PERFORM 2200-TEST-SYMBOL-BREAK   THRU 2200-EXIT.
021600     PERFORM 2300-COMPUTE-DAILY-RETURN THRU 2300-EXIT.
021700     PERFORM 2400-WRITE-PRICE          THRU 2400-EXIT.
021800     PERFORM 2100-READ-PRICE           THRU 2100-EXIT.
021900 2000-EXIT.
022000     EXIT.
022100
022200 2100-READ-PRICE.
022300*    LECTURA SIMPLE CON CONTADOR DE REGISTROS LEIDOS PARA EL
022400*    RESUMEN FINAL DEL PARRAFO 9000.
022500     READ PRICES-IN INTO WS-PRICE-WORK
022600         AT END
022700             SET WS-EOF-REACHED TO TRUE
022800             GO TO 2100-EXIT
022900     END-READ.
023000     ADD 1 TO WS-RECORDS-READ.
023100 2100-EXIT.
023200     EXIT.
023300
023400 2200-TEST-SYMBOL-BREAK.
023500*    REQ-RS-0009 (09-JUL-92) - ANTES DE ESTA REESCRITURA EL CORTE
023600*    SE DETECTABA COMPARANDO CONTRA EL REGISTRO ANTERIOR EN UNA
023700*    VARIABLE DE TRABAJO QUE SE PISABA EN OTRO PUNTO DEL PROGRAMA,
023800*    LO QUE A VECES DEJABA ARRASTRAR EL CIERRE DE UN SIMBOLO AL
023900*    PRIMER DIA DEL SIGUIENTE.  WS-PREV-SYMBOL ES AHORA LA UNICA
024000*    FUENTE DE VERDAD PARA ESTA COMPARACION.
024100     IF PRC-SYMBOL NOT = WS-PREV-SYMBOL
024200         MOVE PRC-SYMBOL TO WS-PREV-SYMBOL
024300         MOVE ZEROS      TO WS-PREV-ADJCLOSE
024400         MOVE 'N'        TO WS-PREV-PRESENT-SWITCH
024500         ADD 1 TO WS-SYMBOL-BREAKS
024600     END-IF.
024700 2200-EXIT.
024800     EXIT.
024900
025000 2300-COMPUTE-DAILY-RETURN.
025100*    RETORNO FRACCIONAL = (CIERRE AJUSTADO DE HOY / CIERRE
025200*    AJUSTADO DEL DIA HABIL ANTERIOR) - 1, REDONDEADO A SEIS
025300*    DECIMALES (REQ-RS-0012) DIRECTO SOBRE EL CAMPO DE SALIDA;
025400*    NO SE PASA POR UN CAMPO INTERMEDIO DE MAS DECIMALES PORQUE
025500*    UN MOVE ENTRE CAMPOS NUMERICOS DE DISTINTA ESCALA TRUNCA EN
025600*    VEZ DE REDONDEAR.
025700*    REQ-RS-0021 (23-AGO-01) - SI EL CIERRE AJUSTADO ANTERIOR
025800*    QUEDO EN CERO (DATO SUCIO DEL PROVEEDOR) SE TRATA IGUAL QUE
025900*    SIMBOLO NUEVO, PARA EVITAR LA DIVISION POR CERO.
026000     IF WS-PREV-PRESENT AND WS-PREV-ADJCLOSE NOT = ZEROS
026100         COMPUTE PRC-DAILY-RETURN ROUNDED =
026200             (PRC-ADJCLOSE-PRICE - WS-PREV-ADJCLOSE)
026300                 / WS-PREV-ADJCLOSE
026400         SET PRC-RETURN-PRESENT TO TRUE
026500     ELSE
026600         MOVE ZEROS TO PRC-DAILY-RETURN
026700         SET PRC-RETURN-ABSENT TO TRUE
026800     END-IF.
026900     MOVE PRC-ADJCLOSE-PRICE  TO WS-PREV-ADJCLOSE.
027000     MOVE 'Y'                 TO WS-PREV-PRESENT-SWITCH.
027100 2300-EXIT.
027200     EXIT.
027300
027400 2400-WRITE-PRICE.
027500*    WS-PRICE-WORK YA TRAE EL RETORNO CALCULADO EN 2300, SE
027600*    ESCRIBE TAL CUAL CONTRA PRICEOUT (93 BYTES DE DATOS MAS
027700*    RELLENO HASTA 95, VER MKTTPRC).
027800     WRITE PRICES-OUT-REC FROM WS-PRICE-WORK.
027900     IF NOT WS-PRICEOUT-OK
028000         DISPLAY 'MKT010 - WRITE ERROR PRICEOUT ' WS-PRICEOUT-STATUS
028100     END-IF.
028200     ADD 1 TO WS-RECORDS-WRITTEN.
028300 2400-EXIT.
028400     EXIT.
028500
028600 9000-TERMINATE.
028700*    RESUMEN DE CORRIDA QUE EL OPERADOR DE TURNO REVISA EN EL
028800*    LOG ANTES DE AUTORIZAR EL SIGUIENTE PASO (MKT020).  UN
028900*    CONTEO DE CORTES DE SIMBOLO MUY DISTINTO AL ESPERADO SUELE
029000*    SER LA PRIMERA SEÑAL DE QUE EL MAESTRO DE PRECIOS LLEGO
029100*    DESORDENADO.
029200     CLOSE PRICES-IN.
029300     CLOSE PRICES-OUT.
029400     DISPLAY 'MKT010 - PRECIOS LEIDOS    : ' WS-RECORDS-READ.
029500     DISPLAY 'MKT010 - PRECIOS ESCRITOS  : ' WS-RECORDS-WRITTEN.
029600     DISPLAY 'MKT010 - CORTES DE SIMBOLO : ' WS-SYMBOL-BREAKS.
029700 9000-EXIT.
029800     EXIT.
